000100******************************************************************
000110* Program: STR-RTRIM
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1988-03-11
000150* Date-Compiled:
000160* Security: Unclassified -- internal batch utility.
000170*
000180* Purpose: Blanks out the trailing run of spaces in a 2000-byte
000190*          work field by finding the last non-blank character
000200*          and re-spacing everything after it.  Used throughout
000210*          the recipe parsers in place of the intrinsic TRIM
000220*          function, which this shop's compiler does not carry.
000230*
000240* Change Log:
000250* 1988-03-11 REK  CR-1001  Initial version, cut from the old      CR1001
000260*                          cbi RTRIM subroutine once the BASIC
000270*                          expression handling was stripped out.
000280* 1988-03-11 REK  CR-1001  Added zero-length guard.               CR1001
000290* 1991-07-02 DJF  CR-1188  Widened working field to x(2000) to    CR1188
000300*                          cover free-text recipe bodies.
000310* 1999-01-11 DJF  CR-1502  Y2K word-search of this module found   CR1502
000320*                          no date fields -- no change required.
000330******************************************************************
000340 identification division.
000350 program-id. str-rtrim.
000360 author. R. Kowalczyk.
000370 installation. midstate data services.
000380 date-written. 1988-03-11.
000390 date-compiled.
000400 security. unclassified.
000410
000420 environment division.
000430 configuration section.
000440 special-names.
000450     c01 is top-of-form.
000460
000470 input-output section.
000480
000490 data division.
000500 working-storage section.
000510
000520 01  ws-char-idx                pic 9(4) comp.
000530 01  ws-last-nonblank           pic 9(4) comp.
000540 01  ws-found-sw                pic x(1) value "N".
000550     88  ws-found-nonblank      value "Y".
000560
000570 01  ws-module-banner.
000580     05  filler                 pic x(20) value
000590         "STR-RTRIM WORK AREA ".
000600     05  filler                 pic x(10) value spaces.
000610
000620 01  ws-module-banner-redef redefines ws-module-banner.
000630     05  ws-banner-label        pic x(20).
000640     05  ws-banner-pad          pic x(10).
000650
000660 01  ws-scan-work-area           pic x(10) value spaces.
000670 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000680     05  ws-scan-work-char occurs 10 times pic x(1).
000690
000700 linkage section.
000710 01  l-str-value                pic x(2000).
000720 01  l-str-value-alt redefines l-str-value.
000730     05  l-str-char occurs 2000 times pic x(1).
000740
000750 procedure division using l-str-value.
000760
000770 0000-main-procedure.
000780     move zero to ws-last-nonblank
000790     move "N" to ws-found-sw
000800     perform 0100-scan-one-char
000810         varying ws-char-idx from 2000 by -1
000820         until ws-char-idx < 1 or ws-found-nonblank
000830     perform 0200-blank-the-tail
000840     goback.
000850
000860 0100-scan-one-char.
000870     if l-str-char(ws-char-idx) not = space
000880         move ws-char-idx to ws-last-nonblank
000890         move "Y" to ws-found-sw
000900     end-if.
000910
000920 0200-blank-the-tail.
000930     if ws-last-nonblank < 2000
000940         perform 0210-blank-one-char
000950             varying ws-char-idx from ws-last-nonblank by 1
000960             until ws-char-idx > 2000
000970     end-if.
000980
000990 0210-blank-one-char.
001000     if ws-char-idx > ws-last-nonblank
001010         move space to l-str-char(ws-char-idx)
001020     end-if.
001030
001040 end program str-rtrim.
