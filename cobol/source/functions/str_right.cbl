000100******************************************************************
000110* Program: STR-RIGHT
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1988-03-11
000150* Date-Compiled:
000160* Security: Unclassified -- internal batch utility.
000170*
000180* Purpose: Returns the substring of a 2000-byte work field
000190*          starting at L-START-POS through the end, space
000200*          padded.  Stands in for intrinsic substring reference
000210*          modification on a non-linkage length, which callers
000220*          in this shop prefer to route through a named utility
000230*          so the start-position arithmetic lives in one place.
000240*          Originally the cbi RIGHT$ expression handler; that
000250*          BASIC-specific parsing was stripped when this module
000260*          was repurposed for recipe text parsing.
000270*
000280* Change Log:
000290* 1988-03-11 REK  CR-1002  Initial version.                       CR1002
000300* 1991-07-02 DJF  CR-1188  Widened work fields to x(2000).        CR1188
000310* 1999-01-11 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000320*                          no change required.
000330******************************************************************
000340 identification division.
000350 program-id. str-right.
000360 author. R. Kowalczyk.
000370 installation. midstate data services.
000380 date-written. 1988-03-11.
000390 date-compiled.
000400 security. unclassified.
000410
000420 environment division.
000430 configuration section.
000440 special-names.
000450     c01 is top-of-form.
000460
000470 input-output section.
000480
000490 data division.
000500 working-storage section.
000510
000520 01  ws-char-idx                pic 9(4) comp.
000530 01  ws-out-idx                 pic 9(4) comp.
000540 01  ws-start-safe              pic 9(4) comp.
000550
000560 01  ws-module-banner.
000570     05  filler                 pic x(20) value
000580         "STR-RIGHT WORK AREA ".
000590     05  filler                 pic x(10) value spaces.
000600
000610 01  ws-module-banner-redef redefines ws-module-banner.
000620     05  ws-banner-label        pic x(20).
000630     05  ws-banner-pad          pic x(10).
000640
000650 linkage section.
000660 01  l-source-value             pic x(2000).
000670 01  l-source-value-alt redefines l-source-value.
000680     05  l-source-char occurs 2000 times pic x(1).
000690 01  l-start-pos                pic 9(4) comp.
000700 01  l-result-value             pic x(2000).
000710 01  l-result-value-alt redefines l-result-value.
000720     05  l-result-char occurs 2000 times pic x(1).
000730
000740 procedure division using l-source-value l-start-pos
000750     l-result-value.
000760
000770 0000-main-procedure.
000780     move spaces to l-result-value
000790     move l-start-pos to ws-start-safe
000800     if ws-start-safe < 1
000810         move 1 to ws-start-safe
000820     end-if
000830     if ws-start-safe <= 2000
000840         move zero to ws-out-idx
000850         perform 0100-copy-one-char
000860             varying ws-char-idx from ws-start-safe by 1
000870             until ws-char-idx > 2000
000880     end-if
000890     goback.
000900
000910 0100-copy-one-char.
000920     add 1 to ws-out-idx
000930     move l-source-char(ws-char-idx) to l-result-char(ws-out-idx).
000940
000950 end program str-right.
