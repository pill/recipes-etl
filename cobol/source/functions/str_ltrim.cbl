000100******************************************************************
000110* Program: STR-LTRIM
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1988-03-11
000150* Date-Compiled:
000160* Security: Unclassified -- internal batch utility.
000170*
000180* Purpose: Left-justifies a 2000-byte work field by shifting out
000190*          any leading run of spaces, padding the vacated tail
000200*          with spaces.  Paired with STR-RTRIM; together they
000210*          stand in for the intrinsic TRIM function this shop's
000220*          compiler does not carry.
000230*
000240* Change Log:
000250* 1988-03-11 REK  CR-1001  Initial version, cut from the old      CR1001
000260*                          cbi LTRIM subroutine once the BASIC
000270*                          expression handling was stripped out.
000280* 1991-07-02 DJF  CR-1188  Widened working field to x(2000) to    CR1188
000290*                          cover free-text recipe bodies.
000300* 1999-01-11 DJF  CR-1502  Y2K word-search of this module found   CR1502
000310*                          no date fields -- no change required.
000320******************************************************************
000330 identification division.
000340 program-id. str-ltrim.
000350 author. R. Kowalczyk.
000360 installation. midstate data services.
000370 date-written. 1988-03-11.
000380 date-compiled.
000390 security. unclassified.
000400
000410 environment division.
000420 configuration section.
000430 special-names.
000440     c01 is top-of-form.
000450
000460 input-output section.
000470
000480 data division.
000490 working-storage section.
000500
000510 01  ws-char-idx                pic 9(4) comp.
000520 01  ws-first-nonblank          pic 9(4) comp value zero.
000530 01  ws-shift-amount            pic 9(4) comp.
000540 01  ws-source-idx              pic 9(4) comp.
000550 01  ws-found-sw                pic x(1) value "N".
000560     88  ws-found-nonblank      value "Y".
000570
000580 01  ws-module-banner.
000590     05  filler                 pic x(20) value
000600         "STR-LTRIM WORK AREA ".
000610     05  filler                 pic x(10) value spaces.
000620
000630 01  ws-module-banner-redef redefines ws-module-banner.
000640     05  ws-banner-label        pic x(20).
000650     05  ws-banner-pad          pic x(10).
000660
000670 01  ws-scan-work-area           pic x(10) value spaces.
000680 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000690     05  ws-scan-work-char occurs 10 times pic x(1).
000700
000710 linkage section.
000720 01  l-str-value                pic x(2000).
000730 01  l-str-value-alt redefines l-str-value.
000740     05  l-str-char occurs 2000 times pic x(1).
000750
000760 procedure division using l-str-value.
000770
000780 0000-main-procedure.
000790     move zero to ws-first-nonblank
000800     move "N" to ws-found-sw
000810     perform 0100-scan-one-char
000820         varying ws-char-idx from 1 by 1
000830         until ws-char-idx > 2000 or ws-found-nonblank
000840     if ws-found-nonblank and ws-first-nonblank > 1
000850         perform 0200-shift-left
000860     end-if
000870     goback.
000880
000890 0100-scan-one-char.
000900     if l-str-char(ws-char-idx) not = space
000910         move ws-char-idx to ws-first-nonblank
000920         move "Y" to ws-found-sw
000930     end-if.
000940
000950 0200-shift-left.
000960     compute ws-shift-amount = ws-first-nonblank - 1
000970     perform 0210-shift-one-char
000980         varying ws-char-idx from 1 by 1
000990         until ws-char-idx > (2000 - ws-shift-amount)
001000     perform 0220-blank-one-char
001010         varying ws-char-idx from (2001 - ws-shift-amount) by 1
001020         until ws-char-idx > 2000.
001030
001040 0210-shift-one-char.
001050     compute ws-source-idx = ws-char-idx + ws-shift-amount
001060     move l-str-char(ws-source-idx) to l-str-char(ws-char-idx).
001070
001080 0220-blank-one-char.
001090     move space to l-str-char(ws-char-idx).
001100
001110 end program str-ltrim.
