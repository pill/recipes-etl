000100******************************************************************
000110* Program: STR-LEFT
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1988-03-11
000150* Date-Compiled:
000160* Security: Unclassified -- internal batch utility.
000170*
000180* Purpose: Returns the leftmost N characters of a 2000-byte work
000190*          field, space padded.  Stands in for the intrinsic
000200*          FUNCTION LEFT this shop's compiler does not carry.
000210*          Originally the cbi LEFT$ expression handler; that
000220*          BASIC-specific parsing was stripped when this module
000230*          was repurposed for recipe text parsing.
000240*
000250* Change Log:
000260* 1988-03-11 REK  CR-1002  Initial version.                       CR1002
000270* 1991-07-02 DJF  CR-1188  Widened work fields to x(2000).        CR1188
000280* 1999-01-11 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000290*                          no change required.
000300******************************************************************
000310 identification division.
000320 program-id. str-left.
000330 author. R. Kowalczyk.
000340 installation. midstate data services.
000350 date-written. 1988-03-11.
000360 date-compiled.
000370 security. unclassified.
000380
000390 environment division.
000400 configuration section.
000410 special-names.
000420     c01 is top-of-form.
000430
000440 input-output section.
000450
000460 data division.
000470 working-storage section.
000480
000490 01  ws-char-idx                pic 9(4) comp.
000500 01  ws-num-chars-safe          pic 9(4) comp.
000510
000520 01  ws-module-banner.
000530     05  filler                 pic x(20) value
000540         "STR-LEFT WORK AREA  ".
000550     05  filler                 pic x(10) value spaces.
000560
000570 01  ws-module-banner-redef redefines ws-module-banner.
000580     05  ws-banner-label        pic x(20).
000590     05  ws-banner-pad          pic x(10).
000600
000610 linkage section.
000620 01  l-source-value             pic x(2000).
000630 01  l-source-value-alt redefines l-source-value.
000640     05  l-source-char occurs 2000 times pic x(1).
000650 01  l-num-chars                pic 9(4) comp.
000660 01  l-result-value             pic x(2000).
000670 01  l-result-value-alt redefines l-result-value.
000680     05  l-result-char occurs 2000 times pic x(1).
000690
000700 procedure division using l-source-value l-num-chars
000710     l-result-value.
000720
000730 0000-main-procedure.
000740     move spaces to l-result-value
000750     move l-num-chars to ws-num-chars-safe
000760     if ws-num-chars-safe > 2000
000770         move 2000 to ws-num-chars-safe
000780     end-if
000790     if ws-num-chars-safe > 0
000800         perform 0100-copy-one-char
000810             varying ws-char-idx from 1 by 1
000820             until ws-char-idx > ws-num-chars-safe
000830     end-if
000840     goback.
000850
000860 0100-copy-one-char.
000870     move l-source-char(ws-char-idx) to l-result-char(ws-char-idx).
000880
000890 end program str-left.
