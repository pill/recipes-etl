000100******************************************************************
000110* Program: ING-NAME-CLEANER
000120* Author: D. Farrow
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1996-06-03
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Cleans one raw ingredient-item string for the load
000190*          pass: strips a trailing parenthesized note, strips a
000200*          leading quantity-plus-unit prefix when the unit is one
000210*          this shop recognizes, and collapses internal runs of
000220*          blanks to a single space.  Written fresh for the
000230*          recipe load -- the old interpreter had nothing like
000240*          it, so it follows the same work-field and paragraph
000250*          conventions as the STR- utilities rather than adapting
000260*          any one existing module.
000270*
000280* Change Log:
000290* 1996-06-03 DJF  CR-1360  Initial version.                       CR1360
000300* 1997-02-14 DJF  CR-1404  Fixed trailing-paren scan to require a CR1404
000310*                          matching open paren; an unmatched
000320*                          close paren was truncating names.
000330* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000340*                          no change required.
000350******************************************************************
000360 identification division.
000370 program-id. ing-name-cleaner.
000380 author. D. Farrow.
000390 installation. midstate data services.
000400 date-written. 1996-06-03.
000410 date-compiled.
000420 security. unclassified.
000430
000440 environment division.
000450 configuration section.
000460 special-names.
000470     c01 is top-of-form.
000480
000490 input-output section.
000500
000510 data division.
000520 working-storage section.
000530
000540 01  ws-work-1                  pic x(200).
000550 01  ws-work-1-alt redefines ws-work-1.
000560     05  ws-work-1-char occurs 200 times pic x(1).
000570 01  ws-work-2                  pic x(200).
000580 01  ws-work-2-alt redefines ws-work-2.
000590     05  ws-work-2-char occurs 200 times pic x(1).
000600 01  ws-lower-work              pic x(200).
000610
000620 01  ws-char-idx                pic 9(4) comp.
000630 01  ws-out-idx                 pic 9(4) comp.
000640 01  ws-end-idx                 pic 9(4) comp.
000650 01  ws-open-paren-idx          pic 9(4) comp value zero.
000660 01  ws-space-idx               pic 9(4) comp value zero.
000670 01  ws-second-space-idx        pic 9(4) comp value zero.
000680 01  ws-prev-was-space-sw       pic x(1) value "N".
000690     88  ws-prev-was-space          value "Y".
000700
000710 01  ws-num-tok                 pic x(20).
000720 01  ws-unit-tok                pic x(20).
000730
000740 01  ws-khit-table-check-param.
000750     05  ws-ktc-table-id        pic x(1).
000760     05  ws-ktc-word            pic x(20).
000770     05  ws-ktc-found-flag      pic x(1).
000780         88  ws-ktc-word-found      value "Y".
000790
000800 01  ws-module-banner.
000810     05  filler                 pic x(22) value
000820         "ING-NAME-CLEANER AREA".
000830     05  filler                 pic x(8)  value spaces.
000840
000850 01  ws-module-banner-redef redefines ws-module-banner.
000860     05  ws-banner-label        pic x(22).
000870     05  ws-banner-pad          pic x(8).
000880
000890 linkage section.
000900 copy "copybooks/linkage_section/l_ing_name_cleaner.cpy".
000910
000920 procedure division using l-ing-name-cleaner.
000930
000940 0000-main-procedure.
000950     move l-inc-input to ws-work-1
000960     perform 0100-strip-trailing-paren
000970     perform 0200-strip-leading-quantity
000980     perform 0300-collapse-blanks
000990     move ws-work-1 to l-inc-output
001000     goback.
001010
001020*----------------------------------------------------------------
001030* 0100  Remove a trailing "(...)" note, if one is present and
001040*       properly opened.
001050*----------------------------------------------------------------
001060 0100-strip-trailing-paren.
001070     move zero to ws-end-idx ws-open-paren-idx
001080     perform 0110-find-last-nonblank
001090         varying ws-char-idx from 200 by -1
001100         until ws-char-idx < 1 or ws-end-idx > 0
001110     if ws-end-idx > 0 and ws-work-1-char(ws-end-idx) = ")"
001120         perform 0120-find-matching-open
001130             varying ws-char-idx from ws-end-idx by -1
001140             until ws-char-idx < 1 or ws-open-paren-idx > 0
001150         if ws-open-paren-idx > 1
001160             perform 0130-blank-from-here-to-end
001170                 varying ws-char-idx from ws-open-paren-idx by 1
001180                 until ws-char-idx > 200
001190         end-if
001200     end-if.
001210
001220 0110-find-last-nonblank.
001230     if ws-work-1-char(ws-char-idx) not = space
001240         move ws-char-idx to ws-end-idx
001250     end-if.
001260
001270 0120-find-matching-open.
001280     if ws-work-1-char(ws-char-idx) = "("
001290         move ws-char-idx to ws-open-paren-idx
001300     end-if.
001310
001320 0130-blank-from-here-to-end.
001330     move space to ws-work-1-char(ws-char-idx).
001340
001350*----------------------------------------------------------------
001360* 0200  Strip a leading "number unit " prefix when the second
001370*       token is a recognized unit word.
001380*----------------------------------------------------------------
001390 0200-strip-leading-quantity.
001400     if ws-work-1-char(1) is numeric
001410         move zero to ws-space-idx ws-second-space-idx
001420         perform 0210-find-first-space
001430             varying ws-char-idx from 1 by 1
001440             until ws-char-idx > 200 or ws-space-idx > 0
001450         if ws-space-idx > 0
001460             move spaces to ws-unit-tok
001470             perform 0220-find-second-space
001480                 varying ws-char-idx from ws-space-idx + 1 by 1
001490                 until ws-char-idx > 200 or ws-second-space-idx > 0
001500             if ws-second-space-idx = 0
001510                 move 201 to ws-second-space-idx
001520             end-if
001530             move ws-work-1(ws-space-idx + 1:
001540                 ws-second-space-idx - ws-space-idx - 1)
001550                 to ws-unit-tok
001560             move ws-unit-tok to ws-lower-work(1:20)
001570             inspect ws-lower-work(1:20) converting
001580                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001590                 to "abcdefghijklmnopqrstuvwxyz"
001600             move "U" to ws-ktc-table-id
001610             move ws-lower-work(1:20) to ws-ktc-word
001620             move "N" to ws-ktc-found-flag
001630             call "keyword-table-check" using
001640                 ws-khit-table-check-param
001650             if ws-ktc-word-found
001660                 move ws-work-1(ws-second-space-idx:)
001670                     to ws-work-2
001680                 move ws-work-2 to ws-work-1
001690             end-if
001700         end-if
001710     end-if.
001720
001730 0210-find-first-space.
001740     if ws-work-1-char(ws-char-idx) = space
001750         move ws-char-idx to ws-space-idx
001760     end-if.
001770
001780 0220-find-second-space.
001790     if ws-work-1-char(ws-char-idx) = space
001800         move ws-char-idx to ws-second-space-idx
001810     end-if.
001820
001830*----------------------------------------------------------------
001840* 0300  Collapse runs of blanks to a single space and left
001850*       justify the result.
001860*----------------------------------------------------------------
001870 0300-collapse-blanks.
001880     move spaces to ws-work-2
001890     move zero to ws-out-idx
001900     move "N" to ws-prev-was-space-sw
001910     perform 0310-copy-one-collapsed-char
001920         varying ws-char-idx from 1 by 1
001930         until ws-char-idx > 200
001940     move ws-work-2 to ws-work-1
001950     call "str-ltrim" using ws-work-1
001960     call "str-rtrim" using ws-work-1.
001970
001980 0310-copy-one-collapsed-char.
001990     if ws-work-1-char(ws-char-idx) = space
002000         if not ws-prev-was-space
002010             add 1 to ws-out-idx
002020             move space to ws-work-2-char(ws-out-idx)
002030         end-if
002040         move "Y" to ws-prev-was-space-sw
002050     else
002060         add 1 to ws-out-idx
002070         move ws-work-1-char(ws-char-idx)
002080             to ws-work-2-char(ws-out-idx)
002090         move "N" to ws-prev-was-space-sw
002100     end-if.
002110
002120 end program ing-name-cleaner.
