000100******************************************************************
000110* Program: KEYWORD-TABLE-CHECK
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1988-03-18
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Exact-match membership check against one of the fixed
000190*          keyword tables carried in RECIPE-KEYWORDS -- the
000200*          leading-number unit-word list used by the ingredient
000210*          name cleaner, and the instruction-verb list used by
000220*          the bad-ingredient filter.  Replaces the old per-word
000230*          IS-KEYWORD reserved-word check, which tested against
000240*          three dozen discrete WORKING-STORAGE identifiers one
000250*          IF at a time; this shop moved those word lists into
000260*          OCCURS tables once the list grew past what a single
000270*          program's IF-chain could hold comfortably.
000280*
000290* Change Log:
000300* 1988-03-18 REK  CR-1015  Initial version, recast from the old   CR1015
000310*                          cbi IS-KEYWORD reserved-word check.
000320* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000330*                          no change required.
000340* 1999-12-02 DJF  CR-1529  Catalog group found whole families of  CR1529
000350*                          leading quantity words -- package(s),
000360*                          can(s), jar(s), bottle(s) -- were never
000370*                          in WS-CLEAN-UNIT-WORDS at all, and the
000380*                          old 10-byte field was too short to hold
000390*                          "tablespoons" as its own row.  The
000400*                          table in RECIPE-KEYWORDS grew from 24
000410*                          rows of PIC X(10) to 34 rows of PIC
000420*                          X(12); widened the compare here and the
000430*                          loop bound to match.
000440******************************************************************
000450 identification division.
000460 program-id. keyword-table-check.
000470 author. R. Kowalczyk.
000480 installation. midstate data services.
000490 date-written. 1988-03-18.
000500 date-compiled.
000510 security. unclassified.
000520
000530 environment division.
000540 configuration section.
000550 special-names.
000560     c01 is top-of-form.
000570
000580 input-output section.
000590
000600 data division.
000610 working-storage section.
000620
000630 01  ws-module-banner.
000640     05  filler                 pic x(22) value
000650         "KEYWORD-TABLE-CHK AREA".
000660     05  filler                 pic x(8)  value spaces.
000670
000680 01  ws-module-banner-redef redefines ws-module-banner.
000690     05  ws-banner-label        pic x(22).
000700     05  ws-banner-pad          pic x(8).
000710
000720 copy "copybooks/recipe_keywords.cpy".
000730
000740 01  ws-scan-work-area           pic x(10) value spaces.
000750 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000760     05  ws-scan-work-char occurs 10 times pic x(1).
000770
000780 01  ws-edit-work-area           pic 9(4) value zero.
000790 01  ws-edit-work-area-redef redefines ws-edit-work-area.
000800     05  ws-edit-work-digit occurs 4 times pic 9(1).
000810
000820 linkage section.
000830 copy "copybooks/linkage_section/l_keyword_table_check.cpy".
000840
000850 procedure division using l-keyword-table-check.
000860
000870 0000-main-procedure.
000880     set l-ktc-word-not-found to true
000890     evaluate true
000900         when l-ktc-clean-units
000910             perform 0100-scan-clean-unit-words
000920                 varying ws-cln-ix from 1 by 1
000930                 until ws-cln-ix > 34 or l-ktc-word-found
000940         when l-ktc-instr-verbs
000950             perform 0200-scan-instr-verbs
000960                 varying ws-verb-ix from 1 by 1
000970                 until ws-verb-ix > 27 or l-ktc-word-found
000980     end-evaluate
000990     goback.
001000
001010 0100-scan-clean-unit-words.
001020     if l-ktc-word(1:12) = ws-clean-unit-word(ws-cln-ix)
001030         set l-ktc-word-found to true
001040     end-if.
001050
001060 0200-scan-instr-verbs.
001070     if l-ktc-word(1:8) = ws-instr-verb(ws-verb-ix)
001080         set l-ktc-word-found to true
001090     end-if.
001100
001110 end program keyword-table-check.
