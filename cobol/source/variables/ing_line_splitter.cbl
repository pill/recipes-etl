000100******************************************************************
000110* Program: ING-LINE-SPLITTER
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1997-01-12
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Splits one raw ingredient line into item, amount and
000190*          notes using the three recognized shapes: "amount unit
000200*          item", "amount item", and a capitalized non-unit
000210*          second word treated as the item with the remainder as
000220*          notes ("1 Eggplant cut into cubes").  A line that does
000230*          not start with a digit cannot be split; it is kept
000240*          whole as the item with amount "to taste".
000250*
000260* Change Log:
000270* 1997-01-12 REK  CR-1401  Initial version.                       CR1401
000280* 1997-09-30 REK  CR-1432  Added the capitalized-second-word      CR1432
000290*                          special case after the catalog group
000300*                          reported whole-vegetable lines coming
000310*                          through with the vegetable name
000320*                          swallowed into the amount field.
000330* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000340*                          no change required.
000350******************************************************************
000360 identification division.
000370 program-id. ing-line-splitter.
000380 author. R. Kowalczyk.
000390 installation. midstate data services.
000400 date-written. 1997-01-12.
000410 date-compiled.
000420 security. unclassified.
000430
000440 environment division.
000450 configuration section.
000460 special-names.
000470     c01 is top-of-form.
000480
000490 input-output section.
000500
000510 data division.
000520 working-storage section.
000530
000540 01  ws-work-line               pic x(100).
000550 01  ws-num-tok                 pic x(20).
000560 01  ws-second-tok              pic x(30).
000570 01  ws-remainder               pic x(100).
000580 01  ws-lower-second-tok        pic x(30).
000590
000600 01  ws-ptr                     pic 9(4) comp value 1.
000610 01  ws-is-digit-second-sw      pic x(1) value "N".
000620
000630 01  ws-ktc-param.
000640     05  ws-ktc-table-id        pic x(1).
000650     05  ws-ktc-word            pic x(20).
000660     05  ws-ktc-found-flag      pic x(1).
000670         88  ws-ktc-word-found      value "Y".
000680
000690 01  ws-module-banner.
000700     05  filler                 pic x(22) value
000710         "ING-LINE-SPLIT AREA".
000720     05  filler                 pic x(8)  value spaces.
000730
000740 01  ws-module-banner-redef redefines ws-module-banner.
000750     05  ws-banner-label        pic x(22).
000760     05  ws-banner-pad          pic x(8).
000770
000780 01  ws-scan-work-area           pic x(10) value spaces.
000790 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000800     05  ws-scan-work-char occurs 10 times pic x(1).
000810
000820 01  ws-edit-work-area           pic 9(4) value zero.
000830 01  ws-edit-work-area-redef redefines ws-edit-work-area.
000840     05  ws-edit-work-digit occurs 4 times pic 9(1).
000850
000860 linkage section.
000870 copy "copybooks/linkage_section/l_ing_line_splitter.cpy".
000880
000890 procedure division using l-ing-line-splitter.
000900
000910 0000-main-procedure.
000920     move l-ils-line to ws-work-line
000930     call "str-rtrim" using ws-work-line
000940     call "str-ltrim" using ws-work-line
000950     move spaces to l-ils-item l-ils-amount l-ils-notes
000960
000970     if ws-work-line(1:1) is numeric
000980         perform 0100-split-leading-number-line
000990     else
001000         move ws-work-line to l-ils-item
001010         move "to taste" to l-ils-amount
001020     end-if
001030     goback.
001040
001050 0100-split-leading-number-line.
001060     move spaces to ws-num-tok ws-second-tok ws-remainder
001070     move 1 to ws-ptr
001080     unstring ws-work-line delimited by space
001090         into ws-num-tok ws-second-tok
001100         with pointer ws-ptr
001110     end-unstring
001120     if ws-ptr <= 100
001130         move ws-work-line(ws-ptr:) to ws-remainder
001140         call "str-ltrim" using ws-remainder
001150     end-if
001160
001170     move ws-second-tok to ws-lower-second-tok
001180     inspect ws-lower-second-tok converting
001190         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001200         to "abcdefghijklmnopqrstuvwxyz"
001210     move "U" to ws-ktc-table-id
001220     move ws-lower-second-tok(1:20) to ws-ktc-word
001230     move "N" to ws-ktc-found-flag
001240     call "keyword-table-check" using ws-ktc-param
001250
001260     if ws-ktc-word-found
001270*>           "amount unit item"
001280         string ws-num-tok delimited by space
001290             " " delimited by size
001300             ws-second-tok delimited by space
001310             into l-ils-amount
001320         end-string
001330         move ws-remainder to l-ils-item
001340     else
001350         if ws-second-tok(1:1) >= "A" and ws-second-tok(1:1) <= "Z"
001360*>               capitalized non-unit word: second word is the
001370*>               item, remainder is notes
001380             move ws-second-tok to l-ils-item
001390             move ws-num-tok to l-ils-amount
001400             move ws-remainder to l-ils-notes
001410         else
001420*>               "amount item"
001430             move ws-num-tok to l-ils-amount
001440             string ws-second-tok delimited by space
001450                 " " delimited by size
001460                 ws-remainder delimited by size
001470                 into l-ils-item
001480             end-string
001490             call "str-rtrim" using l-ils-item
001500         end-if
001510     end-if.
001520
001530 end program ing-line-splitter.
