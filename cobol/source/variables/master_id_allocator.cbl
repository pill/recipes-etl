000100******************************************************************
000110* Author: D. Farrow
000120* Create Date: 1996-07-05
000130* Last Modified: 1999-02-09
000140* Purpose: Hands out the next sequential master recipe id for the
000150*          load pass.  A single 77-level counter, kept in its own
000160*          module so every load-time caller shares one sequence
000170*          regardless of which driver paragraph is running.
000180* Tectonics: ./build.sh
000190******************************************************************
000200 identification division.
000210 program-id. master-id-allocator.
000220 author. D. Farrow.
000230 installation. midstate data services.
000240 date-written. 1996-07-05.
000250 date-compiled.
000260 security. unclassified.
000270
000280 environment division.
000290
000300 configuration section.
000310 special-names.
000320     c01 is top-of-form.
000330
000340 input-output section.
000350
000360 data division.
000370
000380 working-storage section.
000390
000400 77  ws-next-recipe-id              pic 9(5) comp value zero.
000410
000420 01  ws-repo-banner.
000430     05  filler                     pic x(20) value
000440         "MST-ID-ALLOC WORK AR".
000450     05  filler                     pic x(10) value spaces.
000460
000470 01  ws-repo-banner-redef redefines ws-repo-banner.
000480     05  ws-banner-label            pic x(20).
000490     05  ws-banner-pad              pic x(10).
000500
000510 01  ws-scan-work-area           pic x(10) value spaces.
000520 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000530     05  ws-scan-work-char occurs 10 times pic x(1).
000540
000550 01  ws-edit-work-area           pic 9(4) value zero.
000560 01  ws-edit-work-area-redef redefines ws-edit-work-area.
000570     05  ws-edit-work-digit occurs 4 times pic 9(1).
000580
000590 linkage section.
000600 01  l-next-recipe-id               pic 9(5).
000610
000620 procedure division using l-next-recipe-id.
000630
000640 0000-main-procedure.
000650     add 1 to ws-next-recipe-id
000660     move ws-next-recipe-id to l-next-recipe-id
000670     goback.
000680
000690 end program master-id-allocator.
