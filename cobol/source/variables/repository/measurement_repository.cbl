000100******************************************************************
000110* Author: D. Farrow
000120* Create Date: 1996-07-02
000130* Last Modified: 1999-02-09
000140* Purpose: Holds all in-memory measurement reference information
000150*          for the current load run -- one row per unique
000160*          canonical measurement name, id assigned in first-seen
000170*          order.  Companion table to INGREDIENT-REPOSITORY, kept
000180*          as a separate module the same way that shop kept
000190*          measurement and ingredient data in separate tables.
000200* Tectonics: ./build.sh
000210******************************************************************
000220 identification division.
000230 program-id. measurement-repository.
000240 author. D. Farrow.
000250 installation. midstate data services.
000260 date-written. 1996-07-02.
000270 date-compiled.
000280 security. unclassified.
000290
000300 environment division.
000310
000320 configuration section.
000330 special-names.
000340     c01 is top-of-form.
000350
000360 input-output section.
000370     file-control.
000380         select optional fd-measurement-ref
000390             assign to MEAREF
000400             organization is sequential
000410             file status is ws-mearef-file-status.
000420
000430 data division.
000440
000450 file section.
000460 fd  fd-measurement-ref.
000470 copy "copybooks/measurement_ref_record.cpy".
000480
000490 working-storage section.
000500
000510 01  ws-mearef-file-status          pic x(2) value spaces.
000520     88  ws-mearef-file-status-ok       value "00".
000530
000540 01  ws-mea-end-idx                 pic 9(3) comp.
000550 01  ws-mea-repo-found-idx          pic 9(3) comp value zero.
000560
000570 01  ws-measurement-table.
000580     05  ws-num-measurements        pic 9(3) comp value zero.
000590     05  ws-measurement-entry occurs 0 to 200 times
000600             depending on ws-num-measurements
000610             indexed by ws-mea-idx.
000620         10  ws-measurement-name    pic x(15) value spaces.
000630         10  ws-measurement-abbr    pic x(10) value spaces.
000640         10  ws-measurement-type    pic x(6)  value spaces.
000650
000660 01  ws-repo-banner.
000670     05  filler                     pic x(20) value
000680         "MEA-REPO WORK AREA  ".
000690     05  filler                     pic x(10) value spaces.
000700
000710 01  ws-repo-banner-redef redefines ws-repo-banner.
000720     05  ws-banner-label            pic x(20).
000730     05  ws-banner-pad              pic x(10).
000740
000750 01  ws-logger-msg                  pic x(200).
000760
000770 01  ws-mearef-id-work.
000780     05  ws-mearef-id-disp          pic 9(3).
000790 01  ws-mearef-id-work-redef redefines ws-mearef-id-work.
000800     05  ws-mearef-id-char occurs 3 times pic x(1).
000810
000820 01  ws-mearef-name-scratch         pic x(15).
000830 01  ws-mearef-name-scratch-redef redefines
000840         ws-mearef-name-scratch.
000850     05  ws-mearef-name-scratch-char occurs 15 times pic x(1).
000860
000870 linkage section.
000880 copy "copybooks/linkage_section/l_measurement_repo.cpy".
000890
000900 procedure division using l-measurement-repo
000910     l-measurement-found-flag.
000920
000930 0000-main-procedure.
000940     move spaces to ws-logger-msg
000950     string
000960         "MEASUREMENT-REPOSITORY:: ERROR : called directly, use "
000970         "FIND-MEASUREMENT or GET-OR-CREATE-MEASUREMENT"
000980         delimited by size into ws-logger-msg
000990     end-string
001000     call "run-logger" using ws-logger-msg
001010     goback.
001020
001030******************************************************************
001040* Author: D. Farrow
001050* Create Date: 1996-07-02
001060* Last Modified: 1998-12-02
001070* Purpose: Look up a measurement by canonical name only, with no
001080*          side effect.
001090* Change Log:
001100* 1998-12-02 DJF  CR-1494  Y2K word-search -- no date fields,     CR1494
001110*                          no change required.
001120* Tectonics: ./build.sh
001130******************************************************************
001140 entry "find-measurement" using l-measurement-repo
001150     l-measurement-found-flag.
001160
001170     set l-mea-found-false to true
001180     move zero to l-mea-id
001190
001200     if ws-num-measurements > 0 and l-mea-name not = spaces
001210         set ws-mea-end-idx to ws-num-measurements
001220         move zero to ws-mea-repo-found-idx
001230         perform 0110-compare-one-measurement-row
001240             varying ws-mea-idx from 1 by 1
001250             until ws-mea-idx > ws-mea-end-idx
001260                 or ws-mea-repo-found-idx > 0
001270         if ws-mea-repo-found-idx > 0
001280             move ws-mea-repo-found-idx to l-mea-id
001290             move ws-measurement-abbr(ws-mea-idx) to l-mea-abbr
001300             move ws-measurement-type(ws-mea-idx)
001310                 to l-mea-unit-type
001320             set l-mea-found-true to true
001330         end-if
001340     end-if
001350     goback.
001360
001370 0110-compare-one-measurement-row.
001380     if ws-measurement-name(ws-mea-idx) = l-mea-name
001390         set ws-mea-repo-found-idx to ws-mea-idx
001400     end-if.
001410
001420******************************************************************
001430* Author: D. Farrow
001440* Create Date: 1996-07-02
001450* Last Modified: 1999-02-09
001460* Purpose: Look a measurement up, or assign the next sequential
001470*          id and add it with its abbreviation and unit type if
001480*          this is the first time the canonical name has been
001490*          seen this run.
001500* Tectonics: ./build.sh
001510******************************************************************
001520 entry "get-or-create-measurement" using l-measurement-repo
001530     l-measurement-found-flag.
001540
001550     set l-mea-found-false to true
001560     move zero to ws-mea-repo-found-idx
001570
001580     if ws-num-measurements > 0
001590         set ws-mea-end-idx to ws-num-measurements
001600         perform 0210-compare-one-measurement-row
001610             varying ws-mea-idx from 1 by 1
001620             until ws-mea-idx > ws-mea-end-idx
001630                 or ws-mea-repo-found-idx > 0
001640     end-if
001650
001660     if ws-mea-repo-found-idx = 0
001670         add 1 to ws-num-measurements
001680         set ws-mea-idx to ws-num-measurements
001690         move l-mea-name to ws-measurement-name(ws-mea-idx)
001700         move l-mea-abbr to ws-measurement-abbr(ws-mea-idx)
001710         move l-mea-unit-type to ws-measurement-type(ws-mea-idx)
001720         move ws-num-measurements to ws-mea-repo-found-idx
001730     end-if
001740
001750     move ws-mea-repo-found-idx to l-mea-id
001760     set l-mea-found-true to true
001770     goback.
001780
001790 0210-compare-one-measurement-row.
001800     if ws-measurement-name(ws-mea-idx) = l-mea-name
001810         set ws-mea-repo-found-idx to ws-mea-idx
001820     end-if.
001830
001840******************************************************************
001850* Author: D. Farrow
001860* Create Date: 1996-07-02
001870* Last Modified: 1999-02-09
001880* Purpose: Entry point for end-of-run: dumps the in-memory
001890*          measurement table to MEASUREMENT-REF in id order.
001900* Tectonics: ./build.sh
001910******************************************************************
001920 entry "write-measurement-ref-file".
001930     open output fd-measurement-ref
001940     if ws-num-measurements > 0
001950         set ws-mea-end-idx to ws-num-measurements
001960         perform 0310-write-one-measurement-row
001970             varying ws-mea-idx from 1 by 1
001980             until ws-mea-idx > ws-mea-end-idx
001990     end-if
002000     close fd-measurement-ref
002010     goback.
002020
002030 0310-write-one-measurement-row.
002040     move spaces to measurement-ref-record
002050     set mea-id to ws-mea-idx
002060     move ws-measurement-name(ws-mea-idx) to mea-name
002070     move ws-measurement-abbr(ws-mea-idx) to mea-abbr
002080     move ws-measurement-type(ws-mea-idx) to mea-unit-type
002090     write measurement-ref-record.
002100
002110 end program measurement-repository.
