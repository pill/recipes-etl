000100******************************************************************
000110* Author: D. Farrow
000120* Create Date: 1996-07-01
000130* Last Modified: 1999-02-09
000140* Purpose: Holds all in-memory ingredient reference information
000150*          for the current load run -- one row per unique cleaned
000160*          ingredient name, id assigned in first-seen order.
000170* Tectonics: ./build.sh
000180******************************************************************
000190 identification division.
000200 program-id. ingredient-repository.
000210 author. D. Farrow.
000220 installation. midstate data services.
000230 date-written. 1996-07-01.
000240 date-compiled.
000250 security. unclassified.
000260
000270 environment division.
000280
000290 configuration section.
000300 special-names.
000310     c01 is top-of-form.
000320
000330 input-output section.
000340     file-control.
000350         select optional fd-ingredient-ref
000360             assign to INGREF
000370             organization is sequential
000380             file status is ws-ingref-file-status.
000390
000400 data division.
000410
000420 file section.
000430 fd  fd-ingredient-ref.
000440 copy "copybooks/ingredient_ref_record.cpy".
000450
000460 working-storage section.
000470
000480 01  ws-ingref-file-status          pic x(2) value spaces.
000490     88  ws-ingref-file-status-ok       value "00".
000500
000510 01  ws-ing-end-idx                 pic 9(4) comp.
000520 01  ws-ing-repo-found-idx          pic 9(4) comp value zero.
000530
000540 01  ws-ingredient-table.
000550     05  ws-num-ingredients         pic 9(4) comp value zero.
000560     05  ws-ingredient-entry occurs 0 to 2000 times
000570             depending on ws-num-ingredients
000580             indexed by ws-ing-idx.
000590         10  ws-ingredient-name     pic x(60) value spaces.
000600
000610 01  ws-repo-banner.
000620     05  filler                     pic x(20) value
000630         "ING-REPO WORK AREA  ".
000640     05  filler                     pic x(10) value spaces.
000650
000660 01  ws-repo-banner-redef redefines ws-repo-banner.
000670     05  ws-banner-label            pic x(20).
000680     05  ws-banner-pad              pic x(10).
000690
000700 01  ws-logger-msg                  pic x(200).
000710
000720 01  ws-ingref-id-work.
000730     05  ws-ingref-id-disp          pic 9(4).
000740 01  ws-ingref-id-work-redef redefines ws-ingref-id-work.
000750     05  ws-ingref-id-char occurs 4 times pic x(1).
000760
000770 01  ws-ingref-name-scratch         pic x(60).
000780 01  ws-ingref-name-scratch-redef redefines
000790         ws-ingref-name-scratch.
000800     05  ws-ingref-name-scratch-char occurs 60 times pic x(1).
000810
000820 linkage section.
000830 copy "copybooks/linkage_section/l_ingredient_repo.cpy".
000840
000850******************************************************************
000860* Author: D. Farrow
000870* Create Date: 1996-07-01
000880* Last Modified: 1999-02-09
000890* Purpose: Main entry is not meant to be called directly -- load
000900*          drivers must use one of the named entry points below.
000910* Tectonics: ./build.sh
000920******************************************************************
000930 procedure division using l-ingredient-repo
000940     l-ingredient-found-flag.
000950
000960 0000-main-procedure.
000970     move spaces to ws-logger-msg
000980     string
000990         "INGREDIENT-REPOSITORY:: ERROR : called directly, use "
001000         "FIND-INGREDIENT or GET-OR-CREATE-INGREDIENT"
001010         delimited by size into ws-logger-msg
001020     end-string
001030     call "run-logger" using ws-logger-msg
001040     goback.
001050
001060******************************************************************
001070* Author: D. Farrow
001080* Create Date: 1996-07-01
001090* Last Modified: 1998-12-02
001100* Purpose: Entry point to look up an ingredient by exact name with
001110*          no side effect; sets the found flag false if it has
001120*          never been seen this run.
001130* Change Log:
001140* 1998-12-02 DJF  CR-1494  Y2K word-search -- no date fields,     CR1494
001150*                          no change required.
001160* Tectonics: ./build.sh
001170******************************************************************
001180 entry "find-ingredient" using l-ingredient-repo
001190     l-ingredient-found-flag.
001200
001210     set l-ingr-found-false to true
001220     move zero to l-ingr-id
001230
001240     if ws-num-ingredients > 0 and l-ingr-name not = spaces
001250         set ws-ing-end-idx to ws-num-ingredients
001260         move zero to ws-ing-repo-found-idx
001270         perform 0110-compare-one-ingredient-row
001280             varying ws-ing-idx from 1 by 1
001290             until ws-ing-idx > ws-ing-end-idx
001300                 or ws-ing-repo-found-idx > 0
001310         if ws-ing-repo-found-idx > 0
001320             move ws-ing-repo-found-idx to l-ingr-id
001330             set l-ingr-found-true to true
001340         end-if
001350     end-if
001360     goback.
001370
001380 0110-compare-one-ingredient-row.
001390     if ws-ingredient-name(ws-ing-idx) = l-ingr-name
001400         set ws-ing-repo-found-idx to ws-ing-idx
001410     end-if.
001420
001430******************************************************************
001440* Author: D. Farrow
001450* Create Date: 1996-07-01
001460* Last Modified: 1999-02-09
001470* Purpose: Entry point to look an ingredient up, or assign the
001480*          next sequential id and add it if this is the first
001490*          time the name has been seen this run.
001500* Tectonics: ./build.sh
001510******************************************************************
001520 entry "get-or-create-ingredient" using l-ingredient-repo
001530     l-ingredient-found-flag.
001540
001550     set l-ingr-found-false to true
001560     move zero to ws-ing-repo-found-idx
001570
001580     if ws-num-ingredients > 0
001590         set ws-ing-end-idx to ws-num-ingredients
001600         perform 0210-compare-one-ingredient-row
001610             varying ws-ing-idx from 1 by 1
001620             until ws-ing-idx > ws-ing-end-idx
001630                 or ws-ing-repo-found-idx > 0
001640     end-if
001650
001660     if ws-ing-repo-found-idx = 0
001670         add 1 to ws-num-ingredients
001680         set ws-ing-idx to ws-num-ingredients
001690         move l-ingr-name to ws-ingredient-name(ws-ing-idx)
001700         move ws-num-ingredients to ws-ing-repo-found-idx
001710     end-if
001720
001730     move ws-ing-repo-found-idx to l-ingr-id
001740     set l-ingr-found-true to true
001750     goback.
001760
001770 0210-compare-one-ingredient-row.
001780     if ws-ingredient-name(ws-ing-idx) = l-ingr-name
001790         set ws-ing-repo-found-idx to ws-ing-idx
001800     end-if.
001810
001820******************************************************************
001830* Author: D. Farrow
001840* Create Date: 1996-07-01
001850* Last Modified: 1999-02-09
001860* Purpose: Entry point for end-of-run: dumps the in-memory
001870*          ingredient table to INGREDIENT-REF in id order, one row
001880*          per name seen this run.
001890* Tectonics: ./build.sh
001900******************************************************************
001910 entry "write-ingredient-ref-file".
001920     open output fd-ingredient-ref
001930     if ws-num-ingredients > 0
001940         set ws-ing-end-idx to ws-num-ingredients
001950         perform 0310-write-one-ingredient-row
001960             varying ws-ing-idx from 1 by 1
001970             until ws-ing-idx > ws-ing-end-idx
001980     end-if
001990     close fd-ingredient-ref
002000     goback.
002010
002020 0310-write-one-ingredient-row.
002030     move spaces to ingredient-ref-record
002040     set ing-id to ws-ing-idx
002050     move ws-ingredient-name(ws-ing-idx) to ing-name
002060     write ingredient-ref-record.
002070
002080 end program ingredient-repository.
