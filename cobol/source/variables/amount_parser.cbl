000100******************************************************************
000110* Program: AMOUNT-PARSER
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1988-03-21
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Parses a free-form ingredient amount string into a
000190*          numeric amount plus a canonical measurement (name,
000200*          abbreviation, unit type).  Recognizes whole numbers,
000210*          decimals, mixed and bare fractions, simple two-number
000220*          ranges (averaged), and units attached directly to the
000230*          number with no separating space.  The special phrases
000240*          "to taste" / "as needed" / "taste" / "needed" report
000250*          no amount and measurement "to taste".  Adapted from
000260*          the old cbi variable-assignment numeric scanner, which
000270*          did the same kind of digit-by-digit accumulation for
000280*          BASIC numeric literals before the interpreter work was
000290*          retired from this field.
000300*
000310* Change Log:
000320* 1988-03-21 REK  CR-1016  Initial version, cut from the old cbi  CR1016
000330*                          ASSIGN-VAR numeric literal scanner.
000340* 1990-09-14 REK  CR-1140  Added mixed and bare fraction support. CR1140
000350* 1993-02-02 DJF  CR-1230  Added range averaging ("2-3 cups").    CR1230
000360* 1995-11-20 DJF  CR-1332  Added attached-unit support ("200g").  CR1332
000370* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000380*                          no change required.
000390******************************************************************
000400 identification division.
000410 program-id. amount-parser.
000420 author. R. Kowalczyk.
000430 installation. midstate data services.
000440 date-written. 1988-03-21.
000450 date-compiled.
000460 security. unclassified.
000470
000480 environment division.
000490 configuration section.
000500 special-names.
000510     c01 is top-of-form.
000520
000530 input-output section.
000540
000550 data division.
000560 working-storage section.
000570
000580 01  ws-input-work              pic x(30).
000590 01  ws-input-work-alt redefines ws-input-work.
000600     05  ws-input-char occurs 30 times pic x(1).
000610 01  ws-len                     pic 9(2) comp value 30.
000620 01  ws-pos                     pic 9(2) comp value 1.
000630
000640 01  ws-one-char-work.
000650     05  ws-one-char-disp       pic x(1).
000660 01  ws-one-char-work-redef redefines ws-one-char-work.
000670     05  ws-one-char-num        pic 9(1).
000680
000690 01  ws-whole-int               pic 9(5) comp value zero.
000700 01  ws-found-digit-sw          pic x(1) value "N".
000710     88  ws-found-any-digit         value "Y".
000720 01  ws-has-decimal-sw          pic x(1) value "N".
000730     88  ws-has-decimal             value "Y".
000740 01  ws-decimal-digits          pic 9(2) comp value zero.
000750 01  ws-decimal-value           pic 9(2) comp value zero.
000760 01  ws-frac-num                pic 9(3) comp value zero.
000770 01  ws-frac-den                pic 9(3) comp value zero.
000780 01  ws-has-fraction-sw         pic x(1) value "N".
000790     88  ws-has-fraction            value "Y".
000800 01  ws-range-end-int           pic 9(5) comp value zero.
000810 01  ws-has-range-sw            pic x(1) value "N".
000820     88  ws-has-range               value "Y".
000830 01  ws-save-pos                pic 9(2) comp.
000840
000850 01  ws-amount-1                pic s9(5)v99.
000860 01  ws-amount-2                pic s9(5)v99.
000870 01  ws-amount-final            pic s9(5)v99.
000880
000890 01  ws-unit-raw                pic x(15).
000900 01  ws-decimal-divisor         pic 9(3) comp value 1.
000910 01  ws-unit-found-sw           pic x(1) value "N".
000920     88  ws-unit-found              value "Y".
000930
000940 01  ws-module-banner.
000950     05  filler                 pic x(22) value
000960         "AMOUNT-PARSER WORK AR".
000970     05  filler                 pic x(8)  value spaces.
000980
000990 01  ws-module-banner-redef redefines ws-module-banner.
001000     05  ws-banner-label        pic x(22).
001010     05  ws-banner-pad          pic x(8).
001020
001030 copy "copybooks/recipe_keywords.cpy".
001040
001050 linkage section.
001060 copy "copybooks/linkage_section/l_amount_parser.cpy".
001070
001080 procedure division using l-amount-parser.
001090
001100 0000-main-procedure.
001110     move zero to l-amt-numeric
001120     move "N" to l-amt-present-flag
001130     move spaces to l-amt-meas-name l-amt-meas-abbr
001140         l-amt-unit-type
001150     move l-amt-input to ws-input-work
001160     call "str-rtrim" using ws-input-work
001170     call "str-ltrim" using ws-input-work
001180     perform 0010-lowercase-input
001190     move 1 to ws-pos
001200
001210     if ws-input-work = spaces
001220         goback
001230     end-if
001240
001250     if ws-input-work = "to taste" or ws-input-work = "as needed"
001260             or ws-input-work = "taste" or ws-input-work = "needed"
001270         move "to taste      " to l-amt-meas-name
001280         move "other " to l-amt-unit-type
001290         goback
001300     end-if
001310
001320     if not ws-input-char(1) is numeric
001330         goback
001340     end-if
001350
001360     perform 0100-parse-leading-number
001370     if not ws-found-any-digit
001380         goback
001390     end-if
001400
001410     perform 0200-parse-optional-fraction
001420     perform 0300-parse-optional-range
001430     perform 0400-compute-final-amount
001440     perform 0500-parse-unit-token
001450     goback.
001460
001470*----------------------------------------------------------------
001480* 0010  Down-case the trimmed work copy so phrase and unit
001490*       comparisons are case-insensitive; the original-case copy
001500*       has already been consumed into WS-INPUT-WORK before this
001510*       runs, so the same field is reused in place.
001520*----------------------------------------------------------------
001530 0010-lowercase-input.
001540     inspect ws-input-work converting
001550         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001560         to "abcdefghijklmnopqrstuvwxyz".
001570
001580*----------------------------------------------------------------
001590* 0100  Parse the leading whole-number portion, plus an
001600*       immediately-following ".dd" decimal part.
001610*----------------------------------------------------------------
001620 0100-parse-leading-number.
001630     move zero to ws-whole-int
001640     move "N" to ws-found-digit-sw
001650     move "N" to ws-has-decimal-sw
001660     move zero to ws-decimal-digits ws-decimal-value
001670     perform 0110-accumulate-one-whole-digit
001680         until ws-pos > 30 or ws-input-char(ws-pos) not numeric
001690     if ws-pos <= 30 and ws-input-char(ws-pos) = "."
001700         add 1 to ws-pos
001710         move "Y" to ws-has-decimal-sw
001720         perform 0120-accumulate-one-decimal-digit
001730             until ws-pos > 30
001740                 or ws-input-char(ws-pos) not numeric
001750                 or ws-decimal-digits >= 2
001760     end-if.
001770
001780 0110-accumulate-one-whole-digit.
001790     move ws-input-char(ws-pos) to ws-one-char-disp
001800     compute ws-whole-int = ws-whole-int * 10 + ws-one-char-num
001810     move "Y" to ws-found-digit-sw
001820     add 1 to ws-pos.
001830
001840 0120-accumulate-one-decimal-digit.
001850     move ws-input-char(ws-pos) to ws-one-char-disp
001860     compute ws-decimal-value = ws-decimal-value * 10
001870         + ws-one-char-num
001880     add 1 to ws-decimal-digits
001890     add 1 to ws-pos.
001900
001910*----------------------------------------------------------------
001920* 0200  Parse an optional fraction: either a bare fraction
001930*       immediately after the whole part ("1/2") or a mixed
001940*       fraction after a space ("1 1/2").
001950*----------------------------------------------------------------
001960 0200-parse-optional-fraction.
001970     move "N" to ws-has-fraction-sw
001980     move zero to ws-frac-num ws-frac-den
001990     if ws-pos <= 30 and ws-input-char(ws-pos) = "/"
002000         add 1 to ws-pos
002010         move ws-whole-int to ws-frac-num
002020         move zero to ws-whole-int
002030         perform 0210-accumulate-one-denom-digit
002040             until ws-pos > 30 or ws-input-char(ws-pos) not numeric
002050         move "Y" to ws-has-fraction-sw
002060     else
002070         if ws-pos <= 30 and ws-input-char(ws-pos) = space
002080             move ws-pos to ws-save-pos
002090             add 1 to ws-pos
002100             if ws-pos <= 30 and ws-input-char(ws-pos) is numeric
002110                 move zero to ws-frac-num
002120                 perform 0220-accumulate-one-numer-digit
002130                     until ws-pos > 30
002140                         or ws-input-char(ws-pos) not numeric
002150                 if ws-pos <= 30 and ws-input-char(ws-pos) = "/"
002160                     add 1 to ws-pos
002170                     move zero to ws-frac-den
002180                     perform 0210-accumulate-one-denom-digit
002190                         until ws-pos > 30
002200                             or ws-input-char(ws-pos) not numeric
002210                     move "Y" to ws-has-fraction-sw
002220                 else
002230                     move ws-save-pos to ws-pos
002240                 end-if
002250             end-if
002260         end-if
002270     end-if.
002280
002290 0210-accumulate-one-denom-digit.
002300     move ws-input-char(ws-pos) to ws-one-char-disp
002310     compute ws-frac-den = ws-frac-den * 10 + ws-one-char-num
002320     add 1 to ws-pos.
002330
002340 0220-accumulate-one-numer-digit.
002350     move ws-input-char(ws-pos) to ws-one-char-disp
002360     compute ws-frac-num = ws-frac-num * 10 + ws-one-char-num
002370     add 1 to ws-pos.
002380
002390*----------------------------------------------------------------
002400* 0300  Parse an optional "-n" range end, averaging the two
002410*       whole numbers.
002420*----------------------------------------------------------------
002430 0300-parse-optional-range.
002440     move "N" to ws-has-range-sw
002450     move zero to ws-range-end-int
002460     if ws-pos <= 30 and ws-input-char(ws-pos) = "-"
002470         move ws-pos to ws-save-pos
002480         add 1 to ws-pos
002490         if ws-pos <= 30 and ws-input-char(ws-pos) is numeric
002500             perform 0310-accumulate-one-range-digit
002510                 until ws-pos > 30
002520                     or ws-input-char(ws-pos) not numeric
002530             move "Y" to ws-has-range-sw
002540         else
002550             move ws-save-pos to ws-pos
002560         end-if
002570     end-if.
002580
002590 0310-accumulate-one-range-digit.
002600     move ws-input-char(ws-pos) to ws-one-char-disp
002610     compute ws-range-end-int = ws-range-end-int * 10
002620         + ws-one-char-num
002630     add 1 to ws-pos.
002640
002650*----------------------------------------------------------------
002660* 0400  Combine whatever was parsed into the final amount.
002670*----------------------------------------------------------------
002680 0400-compute-final-amount.
002690     move 1 to ws-decimal-divisor
002700     evaluate ws-decimal-digits
002710         when 1
002720             move 10 to ws-decimal-divisor
002730         when 2
002740             move 100 to ws-decimal-divisor
002750     end-evaluate
002760     compute ws-amount-1 = ws-whole-int +
002770         (ws-decimal-value / ws-decimal-divisor)
002780     if ws-has-fraction and ws-frac-den > 0
002790         compute ws-amount-1 rounded =
002800             ws-amount-1 + (ws-frac-num / ws-frac-den)
002810     end-if
002820     if ws-has-range
002830         compute ws-amount-2 = ws-range-end-int
002840         compute ws-amount-final rounded =
002850             (ws-amount-1 + ws-amount-2) / 2
002860     else
002870         move ws-amount-1 to ws-amount-final
002880     end-if
002890     move ws-amount-final to l-amt-numeric
002900     move "Y" to l-amt-present-flag.
002910
002920*----------------------------------------------------------------
002930* 0500  Whatever remains from WS-POS to the end of the trimmed
002940*       input is the unit token; look it up in the three unit
002950*       tables.
002960*----------------------------------------------------------------
002970 0500-parse-unit-token.
002980     move spaces to ws-unit-raw
002990     if ws-pos <= 30
003000         if ws-input-char(ws-pos) = space
003010             add 1 to ws-pos
003020         end-if
003030         if ws-pos <= 30
003040             move ws-input-work(ws-pos:) to ws-unit-raw
003050         end-if
003060     end-if
003070     call "str-rtrim" using ws-unit-raw
003080     if ws-unit-raw not = spaces
003090         move "N" to ws-unit-found-sw
003100         perform 0510-check-unit-table-1
003110             varying ws-unit-ix from 1 by 1
003120             until ws-unit-ix > 26 or ws-unit-found
003130         if not ws-unit-found
003140             perform 0520-check-unit-table-2
003150                 varying ws-unit2-ix from 1 by 1
003160                 until ws-unit2-ix > 14 or ws-unit-found
003170         end-if
003180         if not ws-unit-found
003190             perform 0530-check-unit-table-3
003200                 varying ws-unit3-ix from 1 by 1
003210                 until ws-unit3-ix > 5 or ws-unit-found
003220         end-if
003230     end-if.
003240
003250 0510-check-unit-table-1.
003260     if ws-unit-raw(1:12) = ws-unit-token(ws-unit-ix)
003270         move ws-unit-canon(ws-unit-ix) to l-amt-meas-name
003280         move ws-unit-abbr(ws-unit-ix) to l-amt-meas-abbr
003290         move ws-unit-type(ws-unit-ix) to l-amt-unit-type
003300         move "Y" to ws-unit-found-sw
003310     end-if.
003320
003330 0520-check-unit-table-2.
003340     if ws-unit-raw(1:12) = ws-unit2-token(ws-unit2-ix)
003350         move ws-unit2-canon(ws-unit2-ix) to l-amt-meas-name
003360         move ws-unit2-abbr(ws-unit2-ix) to l-amt-meas-abbr
003370         move ws-unit2-type(ws-unit2-ix) to l-amt-unit-type
003380         move "Y" to ws-unit-found-sw
003390     end-if.
003400
003410 0530-check-unit-table-3.
003420     if ws-unit-raw(1:12) = ws-unit3-token(ws-unit3-ix)
003430         move ws-unit3-canon(ws-unit3-ix) to l-amt-meas-name
003440         move ws-unit3-abbr(ws-unit3-ix) to l-amt-meas-abbr
003450         move ws-unit3-type(ws-unit3-ix) to l-amt-unit-type
003460         move "Y" to ws-unit-found-sw
003470     end-if.
003480
003490 end program amount-parser.
