000100******************************************************************
000110* Author: D. Farrow
000120* Create Date: 1996-07-05
000130* Last Modified: 1999-02-09
000140* Purpose: Keeps the in-memory list of titles already written to
000150*          the master recipe store this run, so the load driver
000160*          can skip an exact-match duplicate title instead of
000170*          writing it twice.  A companion module to
000180*          MASTER-ID-ALLOCATOR; kept separate because one tracks
000190*          titles already on file and the other only ever counts
000200*          up.
000210* Tectonics: ./build.sh
000220******************************************************************
000230 identification division.
000240 program-id. master-title-lookup.
000250 author. D. Farrow.
000260 installation. midstate data services.
000270 date-written. 1996-07-05.
000280 date-compiled.
000290 security. unclassified.
000300
000310 environment division.
000320
000330 configuration section.
000340 special-names.
000350     c01 is top-of-form.
000360
000370 input-output section.
000380
000390 data division.
000400
000410 working-storage section.
000420
000430 01  ws-title-end-idx               pic 9(5) comp.
000440 01  ws-title-found-idx             pic 9(5) comp value zero.
000450
000460 01  ws-title-table.
000470     05  ws-num-titles              pic 9(5) comp value zero.
000480     05  ws-title-entry occurs 0 to 20000 times
000490             depending on ws-num-titles
000500             indexed by ws-title-idx.
000510         10  ws-seen-title          pic x(80) value spaces.
000520
000525 01  ws-logger-msg                  pic x(200).
000527
000530 01  ws-repo-banner.
000540     05  filler                     pic x(20) value
000550         "TITLE-LKUP WORK AREA".
000560     05  filler                     pic x(10) value spaces.
000570
000580 01  ws-repo-banner-redef redefines ws-repo-banner.
000590     05  ws-banner-label            pic x(20).
000600     05  ws-banner-pad              pic x(10).
000610
000620 01  ws-scan-work-area           pic x(10) value spaces.
000630 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000640     05  ws-scan-work-char occurs 10 times pic x(1).
000650
000660 01  ws-edit-work-area           pic 9(4) value zero.
000670 01  ws-edit-work-area-redef redefines ws-edit-work-area.
000680     05  ws-edit-work-digit occurs 4 times pic 9(1).
000690
000700 linkage section.
000710 copy "copybooks/linkage_section/l_master_id_alloc.cpy".
000720
000730 procedure division using l-master-id-work l-master-found-flag.
000740
000750 0000-main-procedure.
000760     move spaces to ws-logger-msg
000762     string
000764         "MASTER-TITLE-LOOKUP:: ERROR : called directly, use "
000766         "CHECK-TITLE-EXISTS or ADD-TITLE"
000768         delimited by size into ws-logger-msg
000770     end-string
000772     call "run-logger" using ws-logger-msg
000780     goback.
000790
000800******************************************************************
000810* Author: D. Farrow
000820* Create Date: 1996-07-05
000830* Last Modified: 1998-12-02
000840* Purpose: Tests whether the given title has already been loaded
000850*          this run.
000860* Change Log:
000870* 1998-12-02 DJF  CR-1494  Y2K word-search -- no date fields,     CR1494
000880*                          no change required.
000890* Tectonics: ./build.sh
000900******************************************************************
000910 entry "check-title-exists" using l-master-id-work
000920     l-master-found-flag.
000930
000940     set l-master-found-false to true
000950     if ws-num-titles > 0
000960         set ws-title-end-idx to ws-num-titles
000970         move zero to ws-title-found-idx
000980         perform 0110-compare-one-title-row
000990             varying ws-title-idx from 1 by 1
001000             until ws-title-idx > ws-title-end-idx
001010                 or ws-title-found-idx > 0
001020         if ws-title-found-idx > 0
001030             set l-master-found-true to true
001040         end-if
001050     end-if
001060     goback.
001070
001080 0110-compare-one-title-row.
001090     if ws-seen-title(ws-title-idx) = l-midw-title
001100         set ws-title-found-idx to ws-title-idx
001110     end-if.
001120
001130******************************************************************
001140* Author: D. Farrow
001150* Create Date: 1996-07-05
001160* Last Modified: 1999-02-09
001170* Purpose: Records a title as loaded this run, so a later
001180*          duplicate can be caught.
001190* Tectonics: ./build.sh
001200******************************************************************
001210 entry "add-title" using l-master-id-work l-master-found-flag.
001220
001230     add 1 to ws-num-titles
001240     set ws-title-idx to ws-num-titles
001250     move l-midw-title to ws-seen-title(ws-title-idx)
001260     set l-master-found-true to true
001270     goback.
001280
001290 end program master-title-lookup.
