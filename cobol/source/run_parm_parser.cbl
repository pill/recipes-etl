000100******************************************************************
000110* Program: RUN-PARM-PARSER
000120* Author: Erik Eriksen
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1988-04-04
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Parses the run's parameter string into the entry-range
000190*          start/end the reruns use and the logging on/off switch.
000200*          Descended from the old interpreter's command-line
000210*          parser, trimmed down to this batch's own small set of
000220*          switches -- --START, --END, --LOGGING, --HELP -- since
000230*          the recipe run has no program file to list and no
000240*          interactive run/list choice to make.
000250*
000260* Change Log:
000270* 1988-04-04 EE   CR-0912  Initial version, cut from the old cbi  CR0912
000280*                          command-line parser.
000290* 1991-07-22 REK  CR-1160  Added --START/--END entry-range        CR1160
000300*                          switches for partial reruns.
000310* 1995-01-10 DJF  CR-1290  --START/--END now require a zero-paddedCR1290
000320*                          5-digit value, matching the JCL PARM
000330*                          convention operations already used for
000340*                          the other batch jobs in this shop.
000350* 1999-01-05 DJF  CR-1503  Y2K -- widened nothing, no date fields CR1503
000360*                          in this module; word-search only.
000370******************************************************************
000380 identification division.
000390 program-id. run-parm-parser.
000400 author. erik eriksen.
000410 installation. midstate data services.
000420 date-written. 1988-04-04.
000430 date-compiled.
000440 security. unclassified.
000450
000460 environment division.
000470 configuration section.
000480 special-names.
000490     c01 is top-of-form.
000500
000510 input-output section.
000520
000530 data division.
000540 working-storage section.
000550
000560 01  ws-temp-param               pic x(20).
000570 01  ws-temp-param-redef redefines ws-temp-param.
000580     05  ws-temp-param-char occurs 20 times pic x(1).
000590
000600 01  ws-upper-param              pic x(20).
000610 01  ws-upper-param-redef redefines ws-upper-param.
000620     05  ws-upper-param-char occurs 20 times pic x(1).
000630
000640 01  ws-param-pointer            pic 9(4) comp value 1.
000650
000660 01  ws-awaiting-sw              pic x(1) value "N".
000670     88  ws-awaiting-value           value "Y".
000680 01  ws-awaiting-field           pic x(1) value space.
000690
000700 78  ws-start-param              value "--START".
000710 78  ws-end-param                value "--END".
000720 78  ws-logging-param            value "--LOGGING".
000730 78  ws-help-param               value "--HELP".
000740
000750 01  ws-module-banner.
000760     05  filler                 pic x(22) value
000770         "RUN-PARM-PARSER AREA ".
000780     05  filler                 pic x(8)  value spaces.
000790
000800 01  ws-module-banner-redef redefines ws-module-banner.
000810     05  ws-banner-label        pic x(22).
000820     05  ws-banner-pad          pic x(8).
000830
000840 linkage section.
000850 01  l-command-line-args         pic x(2024).
000860 01  l-range-start               pic 9(5).
000870 01  l-range-end                 pic 9(5).
000880 01  l-logging-sw                pic x(1).
000890     88  l-enable-logging            value "Y".
000900     88  l-disable-logging           value "N".
000910
000920 procedure division using l-command-line-args l-range-start
000930     l-range-end l-logging-sw.
000940
000950 0000-main-procedure.
000960     move zero to l-range-start l-range-end
000970     set l-disable-logging to true
000980     move "N" to ws-awaiting-sw
000990     move space to ws-awaiting-field
001000     move 1 to ws-param-pointer
001010     perform 0100-parse-one-token
001020         until ws-param-pointer > 2024
001030     goback.
001040
001050*----------------------------------------------------------------
001060* 0100  Pull the next blank-delimited token off the parameter
001070*       string and hand it to the dispatcher if it was not just
001080*       trailing blanks.
001090*----------------------------------------------------------------
001100 0100-parse-one-token.
001110     move spaces to ws-temp-param
001120     unstring l-command-line-args delimited by space
001130         into ws-temp-param
001140         with pointer ws-param-pointer
001150     end-unstring
001160     if ws-temp-param not = spaces
001170         perform 0200-dispatch-one-token
001180     end-if.
001190
001200*----------------------------------------------------------------
001210* 0200  A token is either the value for a switch we are still
001220*       waiting on, or a new switch of its own.
001230*----------------------------------------------------------------
001240 0200-dispatch-one-token.
001250     move ws-temp-param to ws-upper-param
001260     inspect ws-upper-param converting
001270         "abcdefghijklmnopqrstuvwxyz"
001280         to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001290
001300     if ws-awaiting-value
001310         perform 0210-store-awaited-value
001320     else
001330         evaluate ws-upper-param
001340             when ws-start-param
001350                 move "Y" to ws-awaiting-sw
001360                 move "S" to ws-awaiting-field
001370             when ws-end-param
001380                 move "Y" to ws-awaiting-sw
001390                 move "E" to ws-awaiting-field
001400             when ws-logging-param
001410                 set l-enable-logging to true
001420             when ws-help-param
001430                 perform 0300-display-help-and-stop
001440             when other
001450                 continue
001460         end-evaluate
001470     end-if.
001480
001490 0210-store-awaited-value.
001500     evaluate ws-awaiting-field
001510         when "S"
001520             move ws-upper-param(1:5) to l-range-start
001530         when "E"
001540             move ws-upper-param(1:5) to l-range-end
001550     end-evaluate
001560     move "N" to ws-awaiting-sw
001570     move space to ws-awaiting-field.
001580
001590*----------------------------------------------------------------
001600* 0300  Operations asked for the switch list -- show it and end
001610*       the job, same as the old interpreter's parser did.
001620*----------------------------------------------------------------
001630 0300-display-help-and-stop.
001640     display "USAGE: RECIPE-ETL-RUN [OPTION]..."
001650     display space
001660     display "OPTIONS:"
001670     display "  --START nnnnn  - first raw entry number to run"
001680     display "                   (zero-padded 5 digits)."
001690     display "  --END   nnnnn  - last raw entry number to run"
001700     display "                   (zero-padded 5 digits)."
001710     display "  --LOGGING      - turn on the run log while the"
001720     display "                   stage and load passes execute."
001730     display "  --HELP         - this text."
001740     display space
001750     stop run.
001760
001770 end program run-parm-parser.
