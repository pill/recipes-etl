000100******************************************************************
000110* Program: STAGE-FORMAT-DISPATCH
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1997-01-20
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Looks at RAW-FORMAT on one source record and routes it
000190*          to the structured-record splitter or the free-text
000200*          scanner, then runs the shared classification passes
000210*          (difficulty, cuisine, meal type, diet tags) over
000220*          whichever title/ingredient/instruction set came out of
000230*          that branch.  Returns a fully populated staged-record
000240*          image -- everything except STG-ID, which the stage
000250*          driver assigns once the title override is known.
000260*
000270* Change Log:
000280* 1997-01-20 REK  CR-1404  Initial version -- structured branch.  CR1404
000290* 1997-02-11 REK  CR-1411  Added the free-text branch once the    CR1411
000300*                          line-table and section scanners were
000310*                          ready.
000320* 1997-03-04 REK  CR-1418  Added prep/cook/chill time and pan     CR1418
000330*                          size text capture off the raw body.
000340* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000350*                          no change required.
000360* 1999-05-14 REK  CR-1511  Split the structured-branch scan text: CR1511
000370*                          WS-SCAN-TEXT-WORK (title plus ingredient
000380*                          names) now feeds the diet-tag heuristic
000390*                          only.  Difficulty/cuisine/meal-type run
000400*                          off a title-only field instead, since an
000410*                          ingredient name like "hard cheese" was
000420*                          flipping STG-DIFFICULTY on the word
000430*                          "hard" for recipes whose title carried
000440*                          no difficulty signal at all.
000450* 1999-06-30 DJF  CR-1515  Added "cm" and "quart" passes to the   CR1515
000460*                          pan-size window search.  We were only
000470*                          ever looking for "inch", so a metric
000480*                          pan or a stock-pot size never came
000490*                          through.
000500* 1999-12-14 DJF  CR-1532  Cook-time tried only the literal        CR1532
000510*                          "cook time: " label before falling back to
000520*                          "bake for "; a recipe that spelled it out
000530*                          as "cooking time:" fell straight to the
000540*                          bake-for guess even when it had its own
000550*                          time window.  Chill-time was missing the
000560*                          "let rest for" phrasing entirely -- only
000570*                          "chill time: " and "refrigerate for " were
000580*                          tried.  Added both missing passes through
000590*                          the same 0300 window search used for the
000600*                          existing phrases.
000610******************************************************************
000620 identification division.
000630 program-id. stage-format-dispatch.
000640 author. R. Kowalczyk.
000650 installation. midstate data services.
000660 date-written. 1997-01-20.
000670 date-compiled.
000680 security. unclassified.
000690
000700 environment division.
000710 configuration section.
000720 special-names.
000730     c01 is top-of-form.
000740
000750 input-output section.
000760
000770 data division.
000780 working-storage section.
000790
000800 01  ws-ix                      pic 9(3) comp.
000810 01  ws-scan-pos                pic 9(4) comp.
000820 01  ws-kw-pos                  pic 9(4) comp.
000830 01  ws-kw-len                  pic 9(2) comp.
000840 01  ws-kw-target               pic x(20).
000850 01  ws-capture-target          pic x(20).
000860 01  ws-lower-text              pic x(500).
000870 01  ws-joined-items            pic x(500).
000880 01  ws-join-ptr                pic 9(4) comp value 1.
000890 01  ws-scan-text-work          pic x(2000).
000900 01  ws-title-scan-work         pic x(2000).
000910
000920 01  ws-text-lines.
000930     05  ws-line-count          pic 9(3).
000940     05  ws-ing-header-line     pic 9(3).
000950     05  ws-ins-header-line     pic 9(3).
000960     05  ws-line-entry occurs 40 times.
000970         10  ws-line-text       pic x(100).
000980         10  ws-line-len        pic 9(3).
000990
001000 01  ws-raw-ing-lines occurs 10 times pic x(100).
001010 01  ws-raw-ins-titles occurs 10 times pic x(30).
001020 01  ws-raw-ins-descs occurs 10 times pic x(100).
001030
001040 01  ws-ils-param.
001050     05  ws-ils-line            pic x(100).
001060     05  ws-ils-item            pic x(60).
001070     05  ws-ils-amount          pic x(20).
001080     05  ws-ils-notes           pic x(40).
001090
001100 01  ws-module-banner.
001110     05  filler                 pic x(22) value
001120         "STAGE-DISPATCH AREA".
001130     05  filler                 pic x(8)  value spaces.
001140
001150 01  ws-module-banner-redef redefines ws-module-banner.
001160     05  ws-banner-label        pic x(22).
001170     05  ws-banner-pad          pic x(8).
001180
001190 01  ws-scan-work-area           pic x(10) value spaces.
001200 01  ws-scan-work-area-redef redefines ws-scan-work-area.
001210     05  ws-scan-work-char occurs 10 times pic x(1).
001220
001230 01  ws-edit-work-area           pic 9(4) value zero.
001240 01  ws-edit-work-area-redef redefines ws-edit-work-area.
001250     05  ws-edit-work-digit occurs 4 times pic 9(1).
001260
001270 linkage section.
001280 copy "copybooks/linkage_section/l_stage_dispatch.cpy".
001290 copy "copybooks/linkage_section/l_classify_recipe.cpy".
001300
001310 procedure division using l-stage-dispatch.
001320
001330 0000-main-procedure.
001340     move spaces to l-sd-title l-sd-desc l-sd-prep-time
001350         l-sd-cook-time l-sd-chill-time l-sd-pan-size
001360         l-sd-difficulty l-sd-cuisine l-sd-meal-type
001370         l-sd-diet-tags
001380     move zero to l-sd-ing-count l-sd-ins-count
001390     move "Y" to l-sd-text-found-flag
001400
001410     if l-sd-raw-format-structured
001420         perform 0100-run-structured-branch
001430     else
001440         perform 0200-run-text-branch
001450     end-if
001460
001470     if l-sd-title = spaces
001480         move "Untitled Recipe" to l-sd-title
001490     end-if
001500
001510*    DIFFICULTY/CUISINE/MEAL-TYPE READ THE TITLE ALONE.  ONLY THE
001520*    DIET-TAG HEURISTIC ALSO SEES THE JOINED INGREDIENT NAMES, SO
001530*    IT GETS ITS OWN SCAN-TEXT FIELD BELOW.
001540     move l-sd-title to l-clsf-title
001550     move ws-title-scan-work to l-clsf-scan-text
001560     move l-sd-ing-count to l-clsf-bullet-count
001570     move l-sd-ins-count to l-clsf-step-count
001580     move spaces to l-clsf-difficulty l-clsf-cuisine
001590         l-clsf-meal-type l-clsf-diet-tags
001600
001610     call "classify-difficulty" using l-classify-recipe
001620     move l-clsf-difficulty to l-sd-difficulty
001630
001640     call "classify-cuisine" using l-classify-recipe
001650     move l-clsf-cuisine to l-sd-cuisine
001660
001670     call "classify-mealtype" using l-classify-recipe
001680     move l-clsf-meal-type to l-sd-meal-type
001690
001700     move ws-scan-text-work to l-clsf-scan-text
001710     call "classify-diettags" using l-classify-recipe
001720     move l-clsf-diet-tags to l-sd-diet-tags
001730
001740     goback.
001750
001760 0100-run-structured-branch.
001770     move l-sd-raw-title to l-sd-title
001780
001790     perform 0110-split-one-structured-ingredient
001800         varying ws-ix from 1 by 1
001810         until ws-ix > l-sd-raw-ing-count or ws-ix > 10
001820
001830     perform 0120-build-one-structured-step
001840         varying ws-ix from 1 by 1
001850         until ws-ix > l-sd-raw-dir-count or ws-ix > 10
001860
001870     move spaces to ws-joined-items
001880     move 1 to ws-join-ptr
001890     perform 0130-append-one-item-name
001900         varying ws-ix from 1 by 1
001910         until ws-ix > l-sd-ing-count
001920
001930     move spaces to ws-scan-text-work
001940     string l-sd-title delimited by size
001950         " " delimited by size
001960         ws-joined-items delimited by size
001970         into ws-scan-text-work
001980     end-string
001990
002000     move spaces to ws-title-scan-work
002010     move l-sd-title to ws-title-scan-work.
002020
002030 0110-split-one-structured-ingredient.
002040     move l-sd-raw-ing-line(ws-ix) to ws-ils-line
002050     call "ing-line-splitter" using ws-ils-param
002060     add 1 to l-sd-ing-count
002070     move ws-ils-item to l-sd-ing-item(l-sd-ing-count)
002080     move ws-ils-amount to l-sd-ing-amount(l-sd-ing-count)
002090     move ws-ils-notes to l-sd-ing-notes(l-sd-ing-count).
002100
002110 0120-build-one-structured-step.
002120     add 1 to l-sd-ins-count
002130     move l-sd-ins-count to l-sd-ins-step(l-sd-ins-count)
002140     string "Step " delimited by size
002150         l-sd-ins-count delimited by size
002160         into l-sd-ins-title(l-sd-ins-count)
002170     end-string
002180     move l-sd-raw-dir-line(ws-ix)
002190         to l-sd-ins-desc(l-sd-ins-count).
002200
002210 0130-append-one-item-name.
002220     string ws-joined-items delimited by size
002230         l-sd-ing-item(ws-ix) delimited by size
002240         " " delimited by size
002250         into ws-joined-items
002260     end-string
002270     call "str-ltrim" using ws-joined-items.
002280
002290 0200-run-text-branch.
002300     call "text-header-table-build" using l-sd-raw-text
002310         ws-text-lines
002320
002330     call "text-title-scanner" using ws-text-lines l-sd-title
002340
002350     call "text-ingredient-section" using ws-text-lines
002360         l-sd-ing-count ws-raw-ing-lines
002370     perform 0210-split-one-text-ingredient
002380         varying ws-ix from 1 by 1
002390         until ws-ix > l-sd-ing-count
002400
002410     call "text-instruction-section" using ws-text-lines
002420         l-sd-ins-count ws-raw-ins-titles ws-raw-ins-descs
002430     perform 0220-copy-one-text-step
002440         varying ws-ix from 1 by 1
002450         until ws-ix > l-sd-ins-count
002460
002470     if ws-ing-header-line = 0 and ws-ins-header-line = 0
002480             and l-sd-raw-text = spaces
002490         move "N" to l-sd-text-found-flag
002500     end-if
002510
002520     move spaces to ws-joined-items
002530     move 1 to ws-join-ptr
002540     perform 0130-append-one-item-name
002550         varying ws-ix from 1 by 1
002560         until ws-ix > l-sd-ing-count
002570
002580     move l-sd-raw-text to ws-lower-text
002590     inspect ws-lower-text converting
002600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002610         to "abcdefghijklmnopqrstuvwxyz"
002620
002630     move "prep time: " to ws-kw-target
002640     move 11 to ws-kw-len
002650     perform 0300-find-and-capture-time
002660     move ws-capture-target to l-sd-prep-time
002670
002680     move "cook time: " to ws-kw-target
002690     move 11 to ws-kw-len
002700     perform 0300-find-and-capture-time
002710     move ws-capture-target to l-sd-cook-time
002720     if l-sd-cook-time = spaces
002730         move "cooking time: " to ws-kw-target
002740         move 14 to ws-kw-len
002750         perform 0300-find-and-capture-time
002760         move ws-capture-target to l-sd-cook-time
002770     end-if
002780     if l-sd-cook-time = spaces
002790         move "bake for " to ws-kw-target
002800         move 9 to ws-kw-len
002810         perform 0300-find-and-capture-time
002820         move ws-capture-target to l-sd-cook-time
002830     end-if
002840
002850     move "chill time: " to ws-kw-target
002860     move 12 to ws-kw-len
002870     perform 0300-find-and-capture-time
002880     move ws-capture-target to l-sd-chill-time
002890     if l-sd-chill-time = spaces
002900         move "refrigerate for " to ws-kw-target
002910         move 16 to ws-kw-len
002920         perform 0300-find-and-capture-time
002930         move ws-capture-target to l-sd-chill-time
002940     end-if
002950     if l-sd-chill-time = spaces
002960         move "let rest for" to ws-kw-target
002970         move 13 to ws-kw-len
002980         perform 0300-find-and-capture-time
002990         move ws-capture-target to l-sd-chill-time
003000     end-if
003010
003020     move "inch" to ws-kw-target
003030     move 4 to ws-kw-len
003040     perform 0400-find-and-capture-pan-size
003050
003060     if l-sd-pan-size = spaces
003070         move "cm" to ws-kw-target
003080         move 2 to ws-kw-len
003090         perform 0400-find-and-capture-pan-size
003100     end-if
003110
003120     if l-sd-pan-size = spaces
003130         move "quart" to ws-kw-target
003140         move 5 to ws-kw-len
003150         perform 0400-find-and-capture-pan-size
003160     end-if
003170
003180     move spaces to ws-scan-text-work
003190     move l-sd-raw-text to ws-scan-text-work
003200     move spaces to ws-title-scan-work
003210     move l-sd-raw-text to ws-title-scan-work.
003220
003230 0210-split-one-text-ingredient.
003240     move ws-raw-ing-lines(ws-ix) to ws-ils-line
003250     call "ing-line-splitter" using ws-ils-param
003260     move ws-ils-item to l-sd-ing-item(ws-ix)
003270     move ws-ils-amount to l-sd-ing-amount(ws-ix)
003280     move ws-ils-notes to l-sd-ing-notes(ws-ix).
003290
003300 0220-copy-one-text-step.
003310     move ws-ix to l-sd-ins-step(ws-ix)
003320     move ws-raw-ins-titles(ws-ix) to l-sd-ins-title(ws-ix)
003330     move ws-raw-ins-descs(ws-ix) to l-sd-ins-desc(ws-ix).
003340
003350*    GENERIC "PREP/COOK/CHILL TIME" WORD SEARCH.  LOOKS FOR
003360*    WS-KW-TARGET IN THE LOWERCASED BODY TEXT AND, WHEN FOUND,
003370*    CAPTURES THE NEXT 15 CHARACTERS PAST IT AS THE RAW TIME
003380*    TEXT (E.G. "30 MINUTES").
003390 0300-find-and-capture-time.
003400     move zero to ws-kw-pos
003410     move spaces to ws-capture-target
003420     perform 0310-test-one-position
003430         varying ws-scan-pos from 1 by 1
003440         until ws-scan-pos > (500 - ws-kw-len)
003450             or ws-kw-pos > 0
003460     if ws-kw-pos > 0
003470         move ws-lower-text(ws-kw-pos + ws-kw-len:15)
003480             to ws-capture-target
003490         call "str-ltrim" using ws-capture-target
003500         call "str-rtrim" using ws-capture-target
003510     end-if.
003520
003530 0310-test-one-position.
003540     if ws-lower-text(ws-scan-pos:ws-kw-len) =
003550             ws-kw-target(1:ws-kw-len)
003560         move ws-scan-pos to ws-kw-pos
003570     end-if.
003580
003590*    PAN-SIZE SEARCH: LOOKS FOR "INCH"/"CM"/"QUART" AND CAPTURES A
003600*    SMALL WINDOW AROUND IT (THE DIGITS BEFORE IT, THE KEYWORD, AND
003610*    THE FOLLOWING WORD -- "PAN"/"ROUND"/"POT"/ETC).  THE CALLER
003620*    ONLY TRIES "CM" AND "QUART" WHEN THE "INCH" PASS CAME UP EMPTY.
003630 0400-find-and-capture-pan-size.
003640     move zero to ws-kw-pos
003650     perform 0310-test-one-position
003660         varying ws-scan-pos from 1 by 1
003670         until ws-scan-pos > (500 - ws-kw-len)
003680             or ws-kw-pos > 0
003690     if ws-kw-pos > 6
003700         move ws-lower-text(ws-kw-pos - 6:20) to l-sd-pan-size
003710         call "str-ltrim" using l-sd-pan-size
003720         call "str-rtrim" using l-sd-pan-size
003730     end-if.
003740
003750 end program stage-format-dispatch.
