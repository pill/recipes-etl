000100******************************************************************
000110* Program: LOAD-RECORD-DRIVER
000120* Author: D. Farrow
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1997-04-10
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Owns the load pass's three files -- STAGED-RECIPES in,
000190*          MASTER-RECIPES and RECIPE-ING-LINKS out.  LOAD-ONE-ENTRY
000200*          reads the next staged record, flattens its instruction
000210*          steps, resolves each ingredient through
000220*          LOAD-INGREDIENT-LOOP, converts the prep/cook time text
000230*          to minutes, checks the title against
000240*          MASTER-TITLE-LOOKUP, and -- when it is not a duplicate --
000250*          assigns the next recipe id from MASTER-ID-ALLOCATOR and
000260*          writes the master record plus one link row per
000270*          surviving ingredient.
000280*
000290* Change Log:
000300* 1997-04-10 DJF  CR-1430  Initial version.                       CR1430
000310* 1997-05-22 DJF  CR-1438  Appended the flattened instruction textCR1438
000320*                          to the stored description -- the
000330*                          catalog group wanted the steps visible
000340*                          somewhere since the master store has no
000350*                          dedicated instructions column.
000360* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000370*                          no change required.
000380******************************************************************
000390 identification division.
000400 program-id. load-record-driver.
000410 author. D. Farrow.
000420 installation. midstate data services.
000430 date-written. 1997-04-10.
000440 date-compiled.
000450 security. unclassified.
000460
000470 environment division.
000480 configuration section.
000490 special-names.
000500     c01 is top-of-form.
000510
000520 input-output section.
000530     file-control.
000540         select optional fd-staged-recipes
000550             assign to STAGEREC
000560             organization is sequential
000570             file status is ws-stage-file-status.
000580         select optional fd-master-recipes
000590             assign to MSTRECP
000600             organization is sequential
000610             file status is ws-master-file-status.
000620         select optional fd-recipe-ing-links
000630             assign to INGLINKS
000640             organization is sequential
000650             file status is ws-link-file-status.
000660
000670 data division.
000680 file section.
000690 fd  fd-staged-recipes.
000700 copy "copybooks/staged_recipe_record.cpy".
000710
000720 fd  fd-master-recipes.
000730 copy "copybooks/master_recipe_record.cpy".
000740
000750 fd  fd-recipe-ing-links.
000760 copy "copybooks/recipe_ingredient_link_record.cpy".
000770
000780 working-storage section.
000790
000800 01  ws-stage-file-status       pic x(2) value spaces.
000810     88  ws-stage-file-status-ok    value "00".
000820 01  ws-master-file-status      pic x(2) value spaces.
000830     88  ws-master-file-status-ok   value "00".
000840 01  ws-link-file-status        pic x(2) value spaces.
000850     88  ws-link-file-status-ok     value "00".
000860
000870 01  ws-eof-sw                  pic x(1) value "N".
000880     88  ws-at-eof                  value "Y".
000890
000900 01  ws-ix                      pic 9(2) comp.
000910 01  ws-surviving-count         pic 9(2) comp value zero.
000920
000930 01  ws-link-row-table.
000940     05  ws-link-row occurs 10 times.
000950         10  ws-link-ingredient-id  pic 9(4) comp.
000960         10  ws-link-measurement-id pic 9(3) comp.
000970         10  ws-link-amount         pic s9(5)v99.
000980         10  ws-link-amount-flag    pic x(1).
000990         10  ws-link-notes          pic x(40).
001000
001010 01  ws-instr-join              pic x(800).
001020 01  ws-desc-full               pic x(900).
001030
001040 01  ws-prep-minutes            pic 9(4) comp value zero.
001050 01  ws-cook-minutes            pic 9(4) comp value zero.
001060 01  ws-total-minutes           pic 9(4) comp value zero.
001070 01  ws-prep-known-sw           pic x(1) value "N".
001080     88  ws-prep-known              value "Y".
001090 01  ws-cook-known-sw           pic x(1) value "N".
001100     88  ws-cook-known              value "Y".
001110
001120 01  ws-time-text-work          pic x(20).
001130 01  ws-time-text-work-redef redefines ws-time-text-work.
001140     05  ws-time-text-char occurs 20 times pic x(1).
001150 01  ws-time-lower              pic x(20).
001160 01  ws-time-pos                pic 9(2) comp.
001170 01  ws-time-whole              pic 9(5) comp value zero.
001180 01  ws-time-decimal-digits     pic 9(2) comp value zero.
001190 01  ws-time-decimal-value      pic 9(2) comp value zero.
001200 01  ws-time-divisor            pic 9(3) comp value 1.
001210 01  ws-time-raw-amount         pic s9(5)v99.
001220 01  ws-time-hour-count         pic 9(4) comp value zero.
001230 01  ws-time-known-flag         pic x(1) value "N".
001240     88  ws-time-known              value "Y".
001250
001260 01  ws-one-char-work.
001270     05  ws-one-char-disp       pic x(1).
001280 01  ws-one-char-work-redef redefines ws-one-char-work.
001290     05  ws-one-char-num        pic 9(1).
001300
001310 01  ws-next-recipe-id          pic 9(5).
001320
001330 copy "copybooks/linkage_section/l_instruction_flatten.cpy".
001340 copy "copybooks/linkage_section/l_load_ingredient_loop.cpy".
001350 copy "copybooks/linkage_section/l_master_id_alloc.cpy".
001360
001365 01  ws-logger-msg                  pic x(200).
001367
001370 01  ws-module-banner.
001380     05  filler                 pic x(22) value
001390         "LOAD-REC-DRIVER AREA ".
001400     05  filler                 pic x(8)  value spaces.
001410
001420 01  ws-module-banner-redef redefines ws-module-banner.
001430     05  ws-banner-label        pic x(22).
001440     05  ws-banner-pad          pic x(8).
001450
001460 linkage section.
001470 copy "copybooks/run_totals.cpy"
001480     replacing ws-run-totals by l-run-totals.
001490 copy "copybooks/linkage_section/l_load_record_driver.cpy".
001500
001510 procedure division.
001520
001530 0000-main-procedure.
001540     move spaces to ws-logger-msg
001542     string
001544         "LOAD-RECORD-DRIVER:: ERROR : called directly, use "
001546         "OPEN-LOAD-FILES, LOAD-ONE-ENTRY or CLOSE-LOAD-FILES"
001548         delimited by size into ws-logger-msg
001550     end-string
001552     call "run-logger" using ws-logger-msg
001560     goback.
001570
001580******************************************************************
001590* Author: D. Farrow
001600* Create Date: 1997-04-10
001610* Last Modified: 1997-04-10
001620* Purpose: Opens the staged input and the two load output files.
001630******************************************************************
001640 entry "open-load-files".
001650     move "N" to ws-eof-sw
001660     open input fd-staged-recipes
001670     open output fd-master-recipes
001680     open output fd-recipe-ing-links
001690     goback.
001700
001710******************************************************************
001720* Author: D. Farrow
001730* Create Date: 1997-04-10
001740* Last Modified: 1997-05-22
001750* Purpose: Loads one staged record -- instruction flatten,
001760*          ingredient resolution, time conversion, duplicate
001770*          check, master-plus-link write, and total counting.
001780******************************************************************
001790 entry "load-one-entry" using l-run-totals l-load-found-flag.
001800     perform 1000-read-next-staged
001810
001820     if ws-at-eof
001830         set l-load-not-found to true
001840     else
001850         set l-load-found to true
001860         add 1 to ws-total-processed
001870         move stg-title to l-midw-title
001880         call "check-title-exists" using l-master-id-work
001890             l-master-found-flag
001900         if l-master-found-true
001910             add 1 to ws-total-exists
001920         else
001930             perform 2000-flatten-all-instructions
001940             perform 3000-resolve-all-ingredients
001950             perform 4000-convert-the-times
001960             perform 5000-write-master-and-links
001970             move stg-title to l-midw-title
001980             call "add-title" using l-master-id-work
001990                 l-master-found-flag
002000             add 1 to ws-total-successful
002010         end-if
002020     end-if
002030     goback.
002040
002050 1000-read-next-staged.
002060     move "N" to ws-eof-sw
002070     read fd-staged-recipes
002080         at end set ws-at-eof to true
002090     end-read.
002100
002110*----------------------------------------------------------------
002120* 2000  Flatten every instruction step on the staged record and
002130*       join the flattened lines into one run of text, appended
002140*       to the recipe's description for storage.
002150*----------------------------------------------------------------
002160 2000-flatten-all-instructions.
002170     move spaces to ws-instr-join
002180     perform 2010-flatten-one-instruction
002190         varying ws-ix from 1 by 1
002200         until ws-ix > stg-ins-count or ws-ix > 10
002210     call "str-rtrim" using ws-instr-join
002220     move spaces to ws-desc-full
002230     string stg-desc delimited by size
002240         " " delimited by size
002250         ws-instr-join delimited by size
002260         into ws-desc-full
002270     end-string
002280     call "str-rtrim" using ws-desc-full.
002290
002300 2010-flatten-one-instruction.
002310     move spaces to l-instruction-flatten
002320     move stg-ins-step(ws-ix) to l-iflt-step
002330     move stg-ins-title(ws-ix) to l-iflt-title
002340     move stg-ins-desc(ws-ix) to l-iflt-desc
002350     call "load-instruction-flatten" using l-instruction-flatten
002360     string ws-instr-join delimited by size
002370         " " delimited by size
002380         l-iflt-flat-text delimited by size
002390         into ws-instr-join
002400     end-string
002410     call "str-ltrim" using ws-instr-join.
002420
002430*----------------------------------------------------------------
002440* 3000  Run every staged ingredient through LOAD-INGREDIENT-LOOP
002450*       and keep only the ones that survive, in original order.
002460*----------------------------------------------------------------
002470 3000-resolve-all-ingredients.
002480     move zero to ws-surviving-count
002490     perform 3010-resolve-one-ingredient
002500         varying ws-ix from 1 by 1
002510         until ws-ix > stg-ing-count or ws-ix > 10.
002520
002530 3010-resolve-one-ingredient.
002540     move spaces to l-load-ingredient-loop
002550     move stg-ing-item(ws-ix) to l-lil-item
002560     move stg-ing-amount(ws-ix) to l-lil-amount-text
002570     move stg-ing-notes(ws-ix) to l-lil-notes-in
002580     call "load-ingredient-loop" using l-load-ingredient-loop
002590     if l-lil-keep
002600         add 1 to ws-surviving-count
002610         move l-lil-ingredient-id
002620             to ws-link-ingredient-id(ws-surviving-count)
002630         move l-lil-measurement-id
002640             to ws-link-measurement-id(ws-surviving-count)
002650         move l-lil-amount to ws-link-amount(ws-surviving-count)
002660         move l-lil-amount-flag
002670             to ws-link-amount-flag(ws-surviving-count)
002680         move l-lil-notes-out to ws-link-notes(ws-surviving-count)
002690     end-if.
002700
002710*----------------------------------------------------------------
002720* 4000  Convert the prep and cook time text to minutes and roll
002730*       up the total.
002740*----------------------------------------------------------------
002750 4000-convert-the-times.
002760     move stg-prep-time to ws-time-text-work
002770     perform 4100-convert-time-text-to-minutes
002780     move ws-time-known-flag to ws-prep-known-sw
002790     move ws-time-raw-amount to ws-prep-minutes
002800
002810     move stg-cook-time to ws-time-text-work
002820     perform 4100-convert-time-text-to-minutes
002830     move ws-time-known-flag to ws-cook-known-sw
002840     move ws-time-raw-amount to ws-cook-minutes
002850
002860     evaluate true
002870         when ws-prep-known and ws-cook-known
002880             compute ws-total-minutes =
002890                 ws-prep-minutes + ws-cook-minutes
002900         when ws-prep-known
002910             move ws-prep-minutes to ws-total-minutes
002920         when ws-cook-known
002930             move ws-cook-minutes to ws-total-minutes
002940         when other
002950             move zero to ws-total-minutes
002960     end-evaluate.
002970
002980*----------------------------------------------------------------
002990* 4100  Pull the first number out of WS-TIME-TEXT-WORK and scale
003000*       it to minutes; "hour"/"hr" anywhere in the text means the
003010*       number is hours.  Truncation toward zero happens for
003020*       free -- a COMPUTE into a whole 9(4) item with no ROUNDED
003030*       clause drops the fraction.
003040*----------------------------------------------------------------
003050 4100-convert-time-text-to-minutes.
003060     move "N" to ws-time-known-flag
003070     move zero to ws-time-raw-amount ws-time-whole
003080         ws-time-decimal-digits ws-time-decimal-value
003090         ws-time-hour-count
003100     move ws-time-text-work to ws-time-lower
003110     inspect ws-time-lower converting
003120         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003130         to "abcdefghijklmnopqrstuvwxyz"
003140
003150     move zero to ws-time-pos
003160     perform 4110-find-first-digit
003170         varying ws-time-pos from 1 by 1
003180         until ws-time-pos > 20 or ws-time-text-char(ws-time-pos)
003190             is numeric
003200
003210     if ws-time-pos <= 20
003220         perform 4120-accumulate-one-whole-digit
003230             until ws-time-pos > 20
003240                 or ws-time-text-char(ws-time-pos) not numeric
003250         if ws-time-pos <= 20
003260                 and ws-time-text-char(ws-time-pos) = "."
003270             add 1 to ws-time-pos
003280             perform 4130-accumulate-one-decimal-digit
003290                 until ws-time-pos > 20
003300                     or ws-time-text-char(ws-time-pos) not numeric
003310                     or ws-time-decimal-digits >= 2
003320         end-if
003330
003340         move 1 to ws-time-divisor
003350         evaluate ws-time-decimal-digits
003360             when 1
003370                 move 10 to ws-time-divisor
003380             when 2
003390                 move 100 to ws-time-divisor
003400         end-evaluate
003410         compute ws-time-raw-amount = ws-time-whole +
003420             (ws-time-decimal-value / ws-time-divisor)
003430
003440         inspect ws-time-lower tallying ws-time-hour-count
003450             for all "hour"
003460         if ws-time-hour-count = 0
003470             inspect ws-time-lower tallying ws-time-hour-count
003480                 for all "hr"
003490         end-if
003500         if ws-time-hour-count > 0
003510             compute ws-time-raw-amount = ws-time-raw-amount * 60
003520         end-if
003530         set ws-time-known to true
003540     end-if.
003550
003560 4110-find-first-digit.
003570     continue.
003580
003590 4120-accumulate-one-whole-digit.
003600     move ws-time-text-char(ws-time-pos) to ws-one-char-disp
003610     compute ws-time-whole = ws-time-whole * 10 + ws-one-char-num
003620     add 1 to ws-time-pos.
003630
003640 4130-accumulate-one-decimal-digit.
003650     move ws-time-text-char(ws-time-pos) to ws-one-char-disp
003660     compute ws-time-decimal-value =
003670         ws-time-decimal-value * 10 + ws-one-char-num
003680     add 1 to ws-time-decimal-digits
003690     add 1 to ws-time-pos.
003700
003710*----------------------------------------------------------------
003720* 5000  Assign the next recipe id, write the master record, then
003730*       one link record per surviving ingredient.
003740*----------------------------------------------------------------
003750 5000-write-master-and-links.
003760     call "master-id-allocator" using ws-next-recipe-id
003770     move spaces to master-recipe-record
003780     move ws-next-recipe-id to mst-recipe-id
003790     move stg-title to mst-title
003800     move ws-desc-full to mst-desc
003810     move ws-prep-minutes to mst-prep-min
003820     move ws-cook-minutes to mst-cook-min
003830     move ws-total-minutes to mst-total-min
003840     move stg-difficulty to mst-difficulty
003850     move stg-cuisine to mst-cuisine
003860     move stg-meal-type to mst-meal-type
003870     move stg-diet-tags to mst-diet-tags
003880     move ws-surviving-count to mst-ing-count
003890     write master-recipe-record
003900     perform 5010-write-one-link
003910         varying ws-ix from 1 by 1
003920         until ws-ix > ws-surviving-count.
003930
003940 5010-write-one-link.
003950     move spaces to recipe-ingredient-link-record
003960     move mst-recipe-id to lnk-recipe-id
003970     move ws-ix to lnk-order-ix
003980     move ws-link-ingredient-id(ws-ix) to lnk-ingredient-id
003990     move ws-link-measurement-id(ws-ix) to lnk-measurement-id
004000     move ws-link-amount(ws-ix) to lnk-amount
004010     move ws-link-amount-flag(ws-ix) to lnk-amount-flag
004020     move ws-link-notes(ws-ix) to lnk-notes
004030     write recipe-ingredient-link-record.
004040
004050******************************************************************
004060* Author: D. Farrow
004070* Create Date: 1997-04-10
004080* Last Modified: 1997-04-10
004090* Purpose: Closes the staged input and the two load output files.
004100******************************************************************
004110 entry "close-load-files".
004120     close fd-staged-recipes
004130     close fd-master-recipes
004140     close fd-recipe-ing-links
004150     goback.
004160
004170 end program load-record-driver.
