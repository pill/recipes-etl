000100******************************************************************
000110* Program: STAGE-ID-GENERATOR
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1997-02-02
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Builds the 16-byte STG-ID carried on every staged
000190*          record.  The title is lowercased and trimmed first so
000200*          that the same recipe always lands on the same id run
000210*          after run -- this is what lets the load pass dedup a
000220*          rerun of the same source file.  The id is the letter
000230*          "R", the 5-digit source key (the raw entry number, the
000240*          only stable handle the extract job gives us), and a
000250*          10-digit checksum built by weighting how many times
000260*          each letter of the alphabet appears in the normalized
000270*          title.  It is not meant to be unique across the whole
000280*          universe of recipes, only stable for one title run
000290*          after run, which is all the dedup check needs.
000300*
000310* Change Log:
000320* 1997-02-02 REK  CR-1410  Initial version.                       CR1410
000330* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000340*                          no change required.
000350******************************************************************
000360 identification division.
000370 program-id. stage-id-generator.
000380 author. R. Kowalczyk.
000390 installation. midstate data services.
000400 date-written. 1997-02-02.
000410 date-compiled.
000420 security. unclassified.
000430
000440 environment division.
000450 configuration section.
000460 special-names.
000470     c01 is top-of-form.
000480
000490 input-output section.
000500
000510 data division.
000520 working-storage section.
000530
000540 01  ws-norm-title              pic x(80).
000550 01  ws-letter-ix               pic 9(2) comp.
000560 01  ws-letter-count            pic 9(4) comp.
000570 01  ws-checksum                pic 9(10) comp.
000580 01  ws-one-letter               pic x(1).
000590
000600 01  ws-alphabet-table.
000610     05  ws-alphabet-letter occurs 26 times pic x(1).
000620
000630 01  ws-alphabet-values redefines ws-alphabet-table.
000640     05  filler pic x(1) value "a".
000650     05  filler pic x(1) value "b".
000660     05  filler pic x(1) value "c".
000670     05  filler pic x(1) value "d".
000680     05  filler pic x(1) value "e".
000690     05  filler pic x(1) value "f".
000700     05  filler pic x(1) value "g".
000710     05  filler pic x(1) value "h".
000720     05  filler pic x(1) value "i".
000730     05  filler pic x(1) value "j".
000740     05  filler pic x(1) value "k".
000750     05  filler pic x(1) value "l".
000760     05  filler pic x(1) value "m".
000770     05  filler pic x(1) value "n".
000780     05  filler pic x(1) value "o".
000790     05  filler pic x(1) value "p".
000800     05  filler pic x(1) value "q".
000810     05  filler pic x(1) value "r".
000820     05  filler pic x(1) value "s".
000830     05  filler pic x(1) value "t".
000840     05  filler pic x(1) value "u".
000850     05  filler pic x(1) value "v".
000860     05  filler pic x(1) value "w".
000870     05  filler pic x(1) value "x".
000880     05  filler pic x(1) value "y".
000890     05  filler pic x(1) value "z".
000900
000910 01  ws-id-build.
000920     05  ws-id-letter           pic x(1) value "R".
000930     05  ws-id-source-key       pic 9(5).
000940     05  ws-id-checksum         pic 9(10).
000950
000960 01  ws-id-build-redef redefines ws-id-build.
000970     05  ws-id-all-chars        pic x(16).
000980
000990 01  ws-module-banner.
001000     05  filler                 pic x(22) value
001010         "STAGE-ID-GEN AREA".
001020     05  filler                 pic x(8)  value spaces.
001030
001040 01  ws-module-banner-redef redefines ws-module-banner.
001050     05  ws-banner-label        pic x(22).
001060     05  ws-banner-pad          pic x(8).
001070
001080 linkage section.
001090 copy "copybooks/linkage_section/l_stage_id_generator.cpy".
001100
001110 procedure division using l-stage-id-generator.
001120
001130 0000-main-procedure.
001140     move l-sid-title to ws-norm-title
001150     inspect ws-norm-title converting
001160         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001170         to "abcdefghijklmnopqrstuvwxyz"
001180     call "str-ltrim" using ws-norm-title
001190     call "str-rtrim" using ws-norm-title
001200
001210     move zero to ws-checksum
001220     perform 0100-weigh-one-letter
001230         varying ws-letter-ix from 1 by 1
001240         until ws-letter-ix > 26
001250
001260     move "R" to ws-id-letter
001270     move l-sid-source-key to ws-id-source-key
001280     move ws-checksum to ws-id-checksum
001290     move ws-id-all-chars to l-sid-stg-id
001300     goback.
001310
001320 0100-weigh-one-letter.
001330     move ws-alphabet-letter(ws-letter-ix) to ws-one-letter
001340     move zero to ws-letter-count
001350     inspect ws-norm-title tallying ws-letter-count
001360         for all ws-one-letter
001370     compute ws-checksum =
001380         ws-checksum + (ws-letter-count * ws-letter-ix).
001390
001400 end program stage-id-generator.
