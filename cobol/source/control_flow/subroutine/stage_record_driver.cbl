000100******************************************************************
000110* Program: STAGE-RECORD-DRIVER
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1997-02-05
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Owns the STAGED-RECIPES output file for the stage
000190*          pass.  STAGE-ONE-ENTRY takes one raw-recipe-record,
000200*          runs it through STAGE-FORMAT-DISPATCH, applies the
000210*          U5 post-parse title-override and description-fallback
000220*          rules, assigns the STG-ID, writes the staged record,
000230*          and rolls the totals.  A record with no usable text
000240*          is counted failed and nothing is written for it.
000250*
000260* Change Log:
000270* 1997-02-05 REK  CR-1412  Initial version.                       CR1412
000280* 1997-03-18 REK  CR-1420  Added the free-text description        CR1420
000290*                          fallback (first paragraph of the body)
000300*                          once the catalog group noticed blank
000310*                          descriptions on plain-text sources.
000320* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000330*                          no change required.
000340******************************************************************
000350 identification division.
000360 program-id. stage-record-driver.
000370 author. R. Kowalczyk.
000380 installation. midstate data services.
000390 date-written. 1997-02-05.
000400 date-compiled.
000410 security. unclassified.
000420
000430 environment division.
000440 configuration section.
000450 special-names.
000460     c01 is top-of-form.
000470
000480 input-output section.
000490     file-control.
000500         select optional fd-staged-recipes
000510             assign to STAGEREC
000520             organization is sequential
000530             file status is ws-stage-file-status.
000540
000550 data division.
000560 file section.
000570 fd  fd-staged-recipes.
000580 copy "copybooks/staged_recipe_record.cpy".
000590
000600 working-storage section.
000610
000620 01  ws-stage-file-status       pic x(2) value spaces.
000630     88  ws-stage-file-status-ok    value "00".
000640
000650 01  ws-para-end-pos            pic 9(4) comp.
000660 01  ws-khit-count              pic 9(4) comp.
000670 01  ws-khit-word               pic x(20).
000680 01  ws-first-para              pic x(500).
000690
000700 copy "copybooks/linkage_section/l_stage_dispatch.cpy".
000710
000720 copy "copybooks/linkage_section/l_stage_id_generator.cpy".
000730
000735 01  ws-logger-msg                  pic x(200).
000737
000740 01  ws-module-banner.
000750     05  filler                 pic x(22) value
000760         "STAGE-REC-DRIVER AREA".
000770     05  filler                 pic x(8)  value spaces.
000780
000790 01  ws-module-banner-redef redefines ws-module-banner.
000800     05  ws-banner-label        pic x(22).
000810     05  ws-banner-pad          pic x(8).
000820
000830 01  ws-scan-work-area           pic x(10) value spaces.
000840 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000850     05  ws-scan-work-char occurs 10 times pic x(1).
000860
000870 01  ws-edit-work-area           pic 9(4) value zero.
000880 01  ws-edit-work-area-redef redefines ws-edit-work-area.
000890     05  ws-edit-work-digit occurs 4 times pic 9(1).
000900
000910 linkage section.
000920 01  l-raw-recipe-record.
000930     05  l-raw-entry-no         pic 9(5).
000940     05  l-raw-title            pic x(80).
000950     05  l-raw-format           pic x(1).
000960     05  l-raw-text             pic x(500).
000970     05  l-raw-ing-count        pic 9(2).
000980     05  l-raw-ing-line occurs 10 times pic x(60).
000990     05  l-raw-dir-count        pic 9(2).
001000     05  l-raw-dir-line occurs 10 times pic x(100).
001010     05  filler                 pic x(20).
001020 copy "copybooks/run_totals.cpy"
001030     replacing ws-run-totals by l-run-totals.
001040 01  l-stage-fail-reason        pic x(40).
001050 01  l-stage-wrote-flag         pic x(1).
001060     88  l-stage-wrote              value "Y".
001070     88  l-stage-not-wrote          value "N".
001080
001090 procedure division.
001100
001110 0000-main-procedure.
001120     move spaces to ws-logger-msg
001122     string
001124         "STAGE-RECORD-DRIVER:: ERROR : called directly, use "
001126         "OPEN-STAGE-OUTPUT, STAGE-ONE-ENTRY or CLOSE-STAGE-"
001128         "OUTPUT"
001130         delimited by size into ws-logger-msg
001132     end-string
001134     call "run-logger" using ws-logger-msg
001140     goback.
001150
001160******************************************************************
001170* Author: R. Kowalczyk
001180* Create Date: 1997-02-05
001190* Last Modified: 1997-02-05
001200* Purpose: Opens the staged output file for the pass.
001210******************************************************************
001220 entry "open-stage-output".
001230     open output fd-staged-recipes
001240     goback.
001250
001260******************************************************************
001270* Author: R. Kowalczyk
001280* Create Date: 1997-02-05
001290* Last Modified: 1997-03-18
001300* Purpose: Stages one raw record -- dispatch, title override,
001310*          description fallback, STG-ID assignment, write, and
001320*          total counting.
001330******************************************************************
001340 entry "stage-one-entry" using l-raw-recipe-record
001350         l-run-totals l-stage-fail-reason l-stage-wrote-flag.
001360     move spaces to l-stage-fail-reason
001370     move "N" to l-stage-wrote-flag
001380     add 1 to ws-total-processed
001390
001400     move spaces to l-stage-dispatch
001410     move l-raw-entry-no to l-sd-raw-entry-no
001420     move l-raw-title to l-sd-raw-title
001430     move l-raw-format to l-sd-raw-format
001440     move l-raw-text to l-sd-raw-text
001450     move l-raw-ing-count to l-sd-raw-ing-count
001460     move l-raw-ing-line(1) to l-sd-raw-ing-line(1)
001470     move l-raw-ing-line(2) to l-sd-raw-ing-line(2)
001480     move l-raw-ing-line(3) to l-sd-raw-ing-line(3)
001490     move l-raw-ing-line(4) to l-sd-raw-ing-line(4)
001500     move l-raw-ing-line(5) to l-sd-raw-ing-line(5)
001510     move l-raw-ing-line(6) to l-sd-raw-ing-line(6)
001520     move l-raw-ing-line(7) to l-sd-raw-ing-line(7)
001530     move l-raw-ing-line(8) to l-sd-raw-ing-line(8)
001540     move l-raw-ing-line(9) to l-sd-raw-ing-line(9)
001550     move l-raw-ing-line(10) to l-sd-raw-ing-line(10)
001560     move l-raw-dir-count to l-sd-raw-dir-count
001570     move l-raw-dir-line(1) to l-sd-raw-dir-line(1)
001580     move l-raw-dir-line(2) to l-sd-raw-dir-line(2)
001590     move l-raw-dir-line(3) to l-sd-raw-dir-line(3)
001600     move l-raw-dir-line(4) to l-sd-raw-dir-line(4)
001610     move l-raw-dir-line(5) to l-sd-raw-dir-line(5)
001620     move l-raw-dir-line(6) to l-sd-raw-dir-line(6)
001630     move l-raw-dir-line(7) to l-sd-raw-dir-line(7)
001640     move l-raw-dir-line(8) to l-sd-raw-dir-line(8)
001650     move l-raw-dir-line(9) to l-sd-raw-dir-line(9)
001660     move l-raw-dir-line(10) to l-sd-raw-dir-line(10)
001670
001680     call "stage-format-dispatch" using l-stage-dispatch
001690
001700     if l-sd-text-not-found
001710         move "No recipe text found" to l-stage-fail-reason
001720         add 1 to ws-total-failed
001730     else
001740         perform 1000-apply-title-override
001750         perform 1100-apply-description-fallback
001760         perform 1200-assign-stage-id
001770         perform 1300-write-staged-record
001780         add 1 to ws-total-successful
001790         move "Y" to l-stage-wrote-flag
001800     end-if
001810     goback.
001820
001830 1000-apply-title-override.
001840     if l-raw-title not = spaces
001850             and l-raw-title not = l-sd-title
001860         move l-raw-title to l-sd-title
001870     end-if.
001880
001890 1100-apply-description-fallback.
001900     if l-sd-desc = spaces
001910             and not l-sd-raw-format-structured
001920         move l-sd-raw-text to ws-first-para
001930         perform 1110-find-paragraph-end
001940             varying ws-para-end-pos from 1 by 1
001950             until ws-para-end-pos > 500
001960                 or ws-first-para(ws-para-end-pos:1) = x"0A"
001970         if ws-para-end-pos <= 500
001980             move ws-first-para(1:ws-para-end-pos - 1)
001990                 to l-sd-desc
002000         else
002010             move ws-first-para to l-sd-desc
002020         end-if
002030         move "ingredient" to ws-khit-word
002040         move zero to ws-khit-count
002050         inspect l-sd-desc tallying ws-khit-count
002060             for all ws-khit-word
002070         if ws-khit-count > 0
002080             move spaces to l-sd-desc
002090         end-if
002100     end-if.
002110
002120 1110-find-paragraph-end.
002130     continue.
002140
002150 1200-assign-stage-id.
002160     move l-sd-title to l-sid-title
002170     move l-raw-entry-no to l-sid-source-key
002180     call "stage-id-generator" using l-stage-id-generator.
002190
002200 1300-write-staged-record.
002210     move spaces to staged-recipe-record
002220     move l-sid-stg-id to stg-id
002230     move l-sd-title to stg-title
002240     move l-sd-desc to stg-desc
002250     move l-sd-prep-time to stg-prep-time
002260     move l-sd-cook-time to stg-cook-time
002270     move l-sd-chill-time to stg-chill-time
002280     move l-sd-pan-size to stg-pan-size
002290     move l-sd-difficulty to stg-difficulty
002300     move l-sd-cuisine to stg-cuisine
002310     move l-sd-meal-type to stg-meal-type
002320     move l-sd-diet-tags to stg-diet-tags
002330     move l-sd-ing-count to stg-ing-count
002340     move l-sd-ing(1) to stg-ing(1)
002350     move l-sd-ing(2) to stg-ing(2)
002360     move l-sd-ing(3) to stg-ing(3)
002370     move l-sd-ing(4) to stg-ing(4)
002380     move l-sd-ing(5) to stg-ing(5)
002390     move l-sd-ing(6) to stg-ing(6)
002400     move l-sd-ing(7) to stg-ing(7)
002410     move l-sd-ing(8) to stg-ing(8)
002420     move l-sd-ing(9) to stg-ing(9)
002430     move l-sd-ing(10) to stg-ing(10)
002440     move l-sd-ins-count to stg-ins-count
002450     move l-sd-ins(1) to stg-ins(1)
002460     move l-sd-ins(2) to stg-ins(2)
002470     move l-sd-ins(3) to stg-ins(3)
002480     move l-sd-ins(4) to stg-ins(4)
002490     move l-sd-ins(5) to stg-ins(5)
002500     move l-sd-ins(6) to stg-ins(6)
002510     move l-sd-ins(7) to stg-ins(7)
002520     move l-sd-ins(8) to stg-ins(8)
002530     move l-sd-ins(9) to stg-ins(9)
002540     move l-sd-ins(10) to stg-ins(10)
002550     write staged-recipe-record.
002560
002570******************************************************************
002580* Author: R. Kowalczyk
002590* Create Date: 1997-02-05
002600* Last Modified: 1997-02-05
002610* Purpose: Closes the staged output file.
002620******************************************************************
002630 entry "close-stage-output".
002640     close fd-staged-recipes
002650     goback.
002660
002670 end program stage-record-driver.
