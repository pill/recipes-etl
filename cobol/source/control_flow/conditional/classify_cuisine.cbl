000100******************************************************************
000110* Program: CLASSIFY-CUISINE
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1988-03-14
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Derives a cuisine name from a recipe title and scan
000190*          text by walking the cuisine keyword table and calling
000200*          KEYWORD-HIT-COUNTER once per row.  Priority 1: the
000210*          cuisine name itself sits in the title.  Priority 2:
000220*          two or more keyword hits anywhere, or exactly one hit
000230*          that landed in the title.  No qualifying cuisine
000240*          leaves the field blank (unknown).
000250*
000260* Change Log:
000270* 1988-03-14 REK  CR-1011  Initial version, adapted from the old  CR1011
000280*                          cbi multi-branch conditional evaluator
000290*                          once the BASIC grammar was removed.
000300* 1993-05-19 DJF  CR-1244  Split priority-1 (name-in-title) scan  CR1244
000310*                          from the priority-2 hit-count scan.
000320* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000330*                          no change required.
000340******************************************************************
000350 identification division.
000360 program-id. classify-cuisine.
000370 author. R. Kowalczyk.
000380 installation. midstate data services.
000390 date-written. 1988-03-14.
000400 date-compiled.
000410 security. unclassified.
000420
000430 environment division.
000440 configuration section.
000450 special-names.
000460     c01 is top-of-form.
000470
000480 input-output section.
000490
000500 data division.
000510 working-storage section.
000520
000530 01  ws-row-ix                  pic 9(4) comp.
000540 01  ws-hit-count               pic 9(4) comp value zero.
000550 01  ws-best-hit-count          pic 9(4) comp value zero.
000560 01  ws-found-sw                pic x(1) value "N".
000570     88  ws-found-priority1     value "Y".
000580
000590 01  ws-khit-linkage.
000600     05  ws-khit-scan-text      pic x(2000).
000610     05  ws-khit-title-text     pic x(80).
000620     05  ws-khit-word           pic x(20).
000630     05  ws-khit-count          pic 9(4) comp.
000640     05  ws-khit-title-flag     pic x(1).
000650         88  ws-khit-in-title       value "Y".
000660         88  ws-khit-not-in-title   value "N".
000670
000680 01  ws-module-banner.
000690     05  filler                 pic x(22) value
000700         "CLASSIFY-CUISINE AREA".
000710     05  filler                 pic x(8)  value spaces.
000720
000730 01  ws-module-banner-redef redefines ws-module-banner.
000740     05  ws-banner-label        pic x(22).
000750     05  ws-banner-pad          pic x(8).
000760
000770 copy "copybooks/recipe_keywords.cpy".
000780
000790 copy "copybooks/linkage_section/l_classify_recipe.cpy".
000800
000810 01  ws-scan-work-area           pic x(10) value spaces.
000820 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000830     05  ws-scan-work-char occurs 10 times pic x(1).
000840
000850 01  ws-edit-work-area           pic 9(4) value zero.
000860 01  ws-edit-work-area-redef redefines ws-edit-work-area.
000870     05  ws-edit-work-digit occurs 4 times pic 9(1).
000880
000890 procedure division using l-classify-recipe.
000900
000910 0000-main-procedure.
000920     move spaces to l-clsf-cuisine
000930     move zero to ws-best-hit-count
000940     move "N" to ws-found-sw
000950
000960*>       Priority 1: cuisine name appears in the title text.
000970     perform 0100-scan-title-for-name
000980         varying ws-cuis-ix from 1 by 1
000990         until ws-cuis-ix > 40 or ws-found-priority1
001000
001010     if not ws-found-priority1
001020         perform 0200-scan-for-hit-count
001030             varying ws-cuis-ix from 1 by 1
001040             until ws-cuis-ix > 40
001050     end-if
001060     goback.
001070
001080 0100-scan-title-for-name.
001090     move ws-cuis-word(ws-cuis-ix) to ws-khit-word
001100     move l-clsf-title to ws-khit-title-text
001110     inspect ws-khit-title-text tallying ws-hit-count
001120         for all ws-khit-word
001130     if ws-hit-count > 0
001140         move ws-cuis-name(ws-cuis-ix) to l-clsf-cuisine
001150         move "Y" to ws-found-sw
001160     end-if.
001170
001180 0200-scan-for-hit-count.
001190     move l-clsf-title to ws-khit-title-text
001200     move l-clsf-scan-text to ws-khit-scan-text
001210     move ws-cuis-word(ws-cuis-ix) to ws-khit-word
001220     call "keyword-hit-counter" using ws-khit-linkage
001230     if ws-khit-count >= 2
001240         move ws-cuis-name(ws-cuis-ix) to l-clsf-cuisine
001250     else
001260         if ws-khit-count = 1 and ws-khit-in-title
001270             move ws-cuis-name(ws-cuis-ix) to l-clsf-cuisine
001280         end-if
001290     end-if.
001300
001310 end program classify-cuisine.
