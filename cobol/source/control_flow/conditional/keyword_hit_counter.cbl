000100******************************************************************
000110* Program: KEYWORD-HIT-COUNTER
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1988-03-12
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Counts how many times one keyword occurs in a scan
000190*          text (title + body) and flags whether it occurred
000200*          inside the title specifically.  The classify-cuisine,
000210*          classify-mealtype and classify-diettags programs call
000220*          this once per word in their own keyword tables and
000230*          add up the results -- this module knows nothing about
000240*          any particular table, only how to count one word.
000250*
000260* Change Log:
000270* 1988-03-12 REK  CR-1010  Initial version, built from the shape  CR1010
000280*                          of the old cbi single-condition
000290*                          evaluator once the BASIC IF/THEN
000300*                          grammar was stripped out.
000310* 1992-11-04 DJF  CR-1204  Added the title-hit flag; classify-    CR1204
000320*                          cuisine needs to know if the match
000330*                          fell in the title for priority 1.
000340* 1999-02-08 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000350*                          no change required.
000360* 1999-11-08 DJF  CR-1528  WS-TITLE-HIT-COUNT was never reset to  CR1528
000370*                          zero ahead of the title INSPECT.  This
000380*                          module is CALLed with no CANCEL for the
000390*                          whole run, so once any title word hit
000400*                          once the count just kept climbing and
000410*                          L-KHIT-IN-TITLE stuck on "Y" for every
000420*                          later call -- broke classify-cuisine's
000430*                          priority-2 check and the classify-
000440*                          mealtype tie-break for every recipe
000450*                          after the first title hit.  Reset it
000460*                          with the rest of the counters below.
000470* 1999-12-09 DJF  CR-1530  L-KHIT-WORD is PIC X(20), but every     CR1530
000480*                          caller MOVEs in a shorter table word,
000490*                          which space-pads it out to 20 bytes.
000500*                          The INSPECT ... FOR ALL L-KHIT-WORD
000510*                          below was matching that whole 20-byte
000520*                          padded string, so a keyword only hit
000530*                          when it happened to be the very last
000540*                          word before the scan buffer's own
000550*                          trailing blanks -- never when another
000560*                          word or punctuation followed it in
000570*                          running prose.  Added a length scan (the
000580*                          same trailing-blank scan-back keyword-
000590*                          table-check already uses) so the
000600*                          INSPECT only ever searches for the
000610*                          keyword's real characters.
000620******************************************************************
000630 identification division.
000640 program-id. keyword-hit-counter.
000650 author. R. Kowalczyk.
000660 installation. midstate data services.
000670 date-written. 1988-03-12.
000680 date-compiled.
000690 security. unclassified.
000700
000710 environment division.
000720 configuration section.
000730 special-names.
000740     c01 is top-of-form.
000750
000760 input-output section.
000770
000780 data division.
000790 working-storage section.
000800
000810 01  ws-title-work              pic x(80).
000820 01  ws-scan-work               pic x(2000).
000830 01  ws-title-hit-count         pic 9(4) comp value zero.
000840
000850 01  ws-khit-word-len           pic 9(2) comp value zero.
000860 01  ws-khit-scanback-ix        pic 9(2) comp value zero.
000870 01  ws-khit-len-found-sw       pic x(1) value "N".
000880     88  ws-khit-len-found          value "Y".
000890
000900 01  ws-counter-banner.
000910     05  filler                 pic x(16) value "KEYWORD-HIT-CNT".
000920     05  filler                 pic x(14) value spaces.
000930
000940 01  ws-counter-banner-redef redefines ws-counter-banner.
000950     05  ws-banner-label        pic x(16).
000960     05  ws-banner-pad          pic x(14).
000970
000980 copy "copybooks/linkage_section/l_keyword_hit.cpy".
000990
001000 01  ws-scan-work-area           pic x(10) value spaces.
001010 01  ws-scan-work-area-redef redefines ws-scan-work-area.
001020     05  ws-scan-work-char occurs 10 times pic x(1).
001030
001040 01  ws-edit-work-area           pic 9(4) value zero.
001050 01  ws-edit-work-area-redef redefines ws-edit-work-area.
001060     05  ws-edit-work-digit occurs 4 times pic 9(1).
001070
001080 procedure division using l-keyword-hit.
001090
001100 0000-main-procedure.
001110     move zero to l-khit-count
001120     set l-khit-not-in-title to true
001130     if l-khit-word = spaces
001140         goback
001150     end-if
001160     move l-khit-scan-text to ws-scan-work
001170     move l-khit-title-text to ws-title-work
001180
001190*    CR-1530: L-KHIT-WORD comes in space-padded to its full 20
001200*    bytes -- find where the real word ends so the INSPECTs below
001210*    search for the word alone, not the word plus its pad.
001220     move zero to ws-khit-word-len
001230     move "N" to ws-khit-len-found-sw
001240     perform 0100-scan-one-char-back
001250         varying ws-khit-scanback-ix from 20 by -1
001260         until ws-khit-scanback-ix < 1 or ws-khit-len-found
001270
001280     inspect ws-scan-work tallying l-khit-count
001290         for all l-khit-word(1:ws-khit-word-len)
001300     move zero to ws-title-hit-count
001310     inspect ws-title-work tallying ws-title-hit-count
001320         for all l-khit-word(1:ws-khit-word-len)
001330     if ws-title-hit-count > 0
001340         set l-khit-in-title to true
001350     end-if
001360     goback.
001370
001380 0100-scan-one-char-back.
001390     if l-khit-word(ws-khit-scanback-ix:1) not = space
001400         move ws-khit-scanback-ix to ws-khit-word-len
001410         move "Y" to ws-khit-len-found-sw
001420     end-if.
001430
001440 end program keyword-hit-counter.
