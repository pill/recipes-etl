000100******************************************************************
000110* Program: LOAD-INSTRUCTION-FLATTEN
000120* Author: D. Farrow
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1997-04-02
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Flattens one staged instruction step to the single
000190*          text line the master store keeps.  A step whose title
000200*          is still the scanner's own "Step n" default contributes
000210*          just its description; any other title (one the text
000220*          or structured parser actually derived) is kept,
000230*          joined to the description with a colon.
000240*
000250* Change Log:
000260* 1997-04-02 DJF  CR-1425  Initial version.                       CR1425
000270* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000280*                          no change required.
000290******************************************************************
000300 identification division.
000310 program-id. load-instruction-flatten.
000320 author. D. Farrow.
000330 installation. midstate data services.
000340 date-written. 1997-04-02.
000350 date-compiled.
000360 security. unclassified.
000370
000380 environment division.
000390 configuration section.
000400 special-names.
000410     c01 is top-of-form.
000420
000430 input-output section.
000440
000450 data division.
000460 working-storage section.
000470
000480 01  ws-default-title-text.
000490     05  ws-default-word        pic x(5) value "Step ".
000500     05  ws-default-step-disp   pic 9(2).
000510
000520 01  ws-default-title-redef redefines ws-default-title-text.
000530     05  ws-default-title-all   pic x(7).
000540
000550 01  ws-module-banner.
000560     05  filler                 pic x(22) value
000570         "LOAD-INS-FLATTEN AREA".
000580     05  filler                 pic x(8)  value spaces.
000590
000600 01  ws-module-banner-redef redefines ws-module-banner.
000610     05  ws-banner-label        pic x(22).
000620     05  ws-banner-pad          pic x(8).
000630
000640 01  ws-scan-work-area           pic x(10) value spaces.
000650 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000660     05  ws-scan-work-char occurs 10 times pic x(1).
000670
000680 linkage section.
000690 copy "copybooks/linkage_section/l_instruction_flatten.cpy".
000700
000710 procedure division using l-instruction-flatten.
000720
000730 0000-main-procedure.
000740     move spaces to l-iflt-flat-text
000750     move l-iflt-step to ws-default-step-disp
000760
000770     if l-iflt-title(1:5) = ws-default-word
000780             and l-iflt-title(6:2) = ws-default-step-disp
000790         move l-iflt-desc to l-iflt-flat-text
000800     else
000810         string l-iflt-title delimited by size
000820             ": " delimited by size
000830             l-iflt-desc delimited by size
000840             into l-iflt-flat-text
000850         end-string
000860     end-if
000870     call "str-rtrim" using l-iflt-flat-text
000880     goback.
000890
000900 end program load-instruction-flatten.
