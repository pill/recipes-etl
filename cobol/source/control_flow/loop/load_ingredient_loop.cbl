000100******************************************************************
000110* Program: LOAD-INGREDIENT-LOOP
000120* Author: D. Farrow
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1997-04-05
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Resolves one staged ingredient line to a recipe-
000190*          ingredient-link image for the load pass.  Parses the
000200*          amount text, cleans the item name when it starts with
000210*          a leading quantity, and gets-or-creates the ingredient
000220*          and measurement reference rows.  An item that cleans
000230*          down to nothing usable is returned with the skip flag
000240*          set and the caller leaves that one ingredient out of
000250*          the recipe rather than failing the whole row.
000260*
000270* Change Log:
000280* 1997-04-05 DJF  CR-1426  Initial version.                       CR1426
000290* 1997-06-11 DJF  CR-1441  Keep the cleaned name only when it is  CR1441
000300*                          longer than two characters -- a bare
000310*                          unit word surviving the strip was
000320*                          getting stored as the ingredient.
000330* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000340*                          no change required.
000350******************************************************************
000360 identification division.
000370 program-id. load-ingredient-loop.
000380 author. D. Farrow.
000390 installation. midstate data services.
000400 date-written. 1997-04-05.
000410 date-compiled.
000420 security. unclassified.
000430
000440 environment division.
000450 configuration section.
000460 special-names.
000470     c01 is top-of-form.
000480
000490 input-output section.
000500
000510 data division.
000520 working-storage section.
000530
000540 01  ws-clean-len                 pic 9(3) comp value zero.
000550
000560 copy "copybooks/linkage_section/l_amount_parser.cpy".
000570
000580 copy "copybooks/linkage_section/l_ing_name_cleaner.cpy".
000590
000600 copy "copybooks/linkage_section/l_ingredient_repo.cpy".
000610
000620 copy "copybooks/linkage_section/l_measurement_repo.cpy".
000630
000640 01  ws-module-banner.
000650     05  filler                 pic x(22) value
000660         "LOAD-ING-LOOP WORK AR".
000670     05  filler                 pic x(8)  value spaces.
000680
000690 01  ws-module-banner-redef redefines ws-module-banner.
000700     05  ws-banner-label        pic x(22).
000710     05  ws-banner-pad          pic x(8).
000720
000730 01  ws-scan-work-area           pic x(10) value spaces.
000740 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000750     05  ws-scan-work-char occurs 10 times pic x(1).
000760
000770 01  ws-edit-work-area           pic 9(4) value zero.
000780 01  ws-edit-work-area-redef redefines ws-edit-work-area.
000790     05  ws-edit-work-digit occurs 4 times pic 9(1).
000800
000810 linkage section.
000820 copy "copybooks/linkage_section/l_load_ingredient_loop.cpy".
000830
000840 procedure division using l-load-ingredient-loop.
000850
000860 0000-main-procedure.
000870     move "N" to l-lil-skip-flag
000880     move zero to l-lil-ingredient-id l-lil-measurement-id
000890     move zero to l-lil-amount
000900     move "N" to l-lil-amount-flag
000910     move l-lil-notes-in to l-lil-notes-out
000920
000930     perform 0100-parse-the-amount
000940     perform 0200-clean-the-item-if-quantity-led
000950
000960     if l-lil-item = spaces
000970         set l-lil-skip to true
000980     else
000990         perform 0300-resolve-ingredient-reference
001000         if l-amt-meas-name not = spaces
001010             perform 0400-resolve-measurement-reference
001020         end-if
001030     end-if
001040     goback.
001050
001060*----------------------------------------------------------------
001070* 0100  Hand the staged amount text to AMOUNT-PARSER (U1) and
001080*       keep its numeric/present/measurement results.
001090*----------------------------------------------------------------
001100 0100-parse-the-amount.
001110     move spaces to l-amount-parser
001120     move l-lil-amount-text to l-amt-input
001130     call "amount-parser" using l-amount-parser
001140     move l-amt-numeric to l-lil-amount
001150     move l-amt-present-flag to l-lil-amount-flag.
001160
001170*----------------------------------------------------------------
001180* 0200  When the item text leads with a digit it still carries
001190*       its own quantity/unit prefix (structured-source rows do
001200*       this); run it through ING-NAME-CLEANER (U2) and keep the
001210*       cleaned name only when more than two characters survive.
001220*----------------------------------------------------------------
001230 0200-clean-the-item-if-quantity-led.
001240     if l-lil-item(1:1) is numeric
001250         move spaces to l-ing-name-cleaner
001260         move l-lil-item to l-inc-input
001270         call "ing-name-cleaner" using l-ing-name-cleaner
001280         call "str-rtrim" using l-inc-output
001290         move zero to ws-clean-len
001300         inspect l-inc-output tallying ws-clean-len
001310             for characters before initial space
001320         if ws-clean-len > 2
001330             move l-inc-output(1:60) to l-lil-item
001340         else
001350             move spaces to l-lil-item
001360         end-if
001370     end-if.
001380
001390*----------------------------------------------------------------
001400* 0300  Get or create the ingredient reference row by exact
001410*       cleaned name.
001420*----------------------------------------------------------------
001430 0300-resolve-ingredient-reference.
001440     move spaces to l-ingredient-repo
001450     move l-lil-item to l-ingr-name
001460     move zero to l-ingredient-found-flag
001470     call "get-or-create-ingredient" using l-ingredient-repo
001480         l-ingredient-found-flag
001490     move l-ingr-id to l-lil-ingredient-id.
001500
001510*----------------------------------------------------------------
001520* 0400  Get or create the measurement reference row by the
001530*       canonical name AMOUNT-PARSER resolved from the unit
001540*       token, carrying its abbreviation and unit type along on
001550*       first sight.
001560*----------------------------------------------------------------
001570 0400-resolve-measurement-reference.
001580     move spaces to l-measurement-repo
001590     move l-amt-meas-name to l-mea-name
001600     move l-amt-meas-abbr to l-mea-abbr
001610     move l-amt-unit-type to l-mea-unit-type
001620     move zero to l-measurement-found-flag
001630     call "get-or-create-measurement" using l-measurement-repo
001640         l-measurement-found-flag
001650     move l-mea-id to l-lil-measurement-id.
001660
001670 end program load-ingredient-loop.
