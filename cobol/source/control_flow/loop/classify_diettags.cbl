000100******************************************************************
000110* Program: CLASSIFY-DIETTAGS
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1988-03-16
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Builds the comma-joined dietary-tag list for a recipe.
000190*          Walks the explicit dietary-tag keyword table first; any
000200*          hit is appended to the tag list.  If nothing explicit
000210*          was found, falls back to the meat/dairy/egg absence
000220*          rule: no meat word and no dairy word and no "egg"
000230*          yields vegan plus vegetarian; meat absent alone yields
000240*          vegetarian.
000250*
000260* Change Log:
000270* 1988-03-16 REK  CR-1013  Initial version.                       CR1013
000280* 1995-01-30 DJF  CR-1310  Added vegan/vegetarian fallback rule   CR1310
000290*                          requested by the catalog group.
000300* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000310*                          no change required.
000320******************************************************************
000330 identification division.
000340 program-id. classify-diettags.
000350 author. R. Kowalczyk.
000360 installation. midstate data services.
000370 date-written. 1988-03-16.
000380 date-compiled.
000390 security. unclassified.
000400
000410 environment division.
000420 configuration section.
000430 special-names.
000440     c01 is top-of-form.
000450
000460 input-output section.
000470
000480 data division.
000490 working-storage section.
000500
000510 01  ws-out-len                 pic 9(4) comp value zero.
000520 01  ws-tag-len                 pic 9(4) comp.
000530 01  ws-tag-added-count         pic 9(4) comp value zero.
000540 01  ws-meat-hits               pic 9(4) comp value zero.
000550 01  ws-dairy-hits              pic 9(4) comp value zero.
000560 01  ws-egg-hits                pic 9(4) comp value zero.
000570
000580 01  ws-khit-linkage.
000590     05  ws-khit-scan-text      pic x(2000).
000600     05  ws-khit-title-text     pic x(80).
000610     05  ws-khit-word           pic x(20).
000620     05  ws-khit-count          pic 9(4) comp.
000630     05  ws-khit-title-flag     pic x(1).
000640         88  ws-khit-in-title       value "Y".
000650         88  ws-khit-not-in-title   value "N".
000660
000670 01  ws-module-banner.
000680     05  filler                 pic x(22) value
000690         "CLASSIFY-DIETTAGS AREA".
000700     05  filler                 pic x(8)  value spaces.
000710
000720 01  ws-module-banner-redef redefines ws-module-banner.
000730     05  ws-banner-label        pic x(22).
000740     05  ws-banner-pad          pic x(8).
000750
000760 copy "copybooks/recipe_keywords.cpy".
000770
000780 copy "copybooks/linkage_section/l_classify_recipe.cpy".
000790
000800 01  ws-scan-work-area           pic x(10) value spaces.
000810 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000820     05  ws-scan-work-char occurs 10 times pic x(1).
000830
000840 01  ws-edit-work-area           pic 9(4) value zero.
000850 01  ws-edit-work-area-redef redefines ws-edit-work-area.
000860     05  ws-edit-work-digit occurs 4 times pic 9(1).
000870
000880 procedure division using l-classify-recipe.
000890
000900 0000-main-procedure.
000910     move spaces to l-clsf-diet-tags
000920     move zero to ws-out-len ws-tag-added-count
000930
000940     perform 0100-scan-one-diettag-row
000950         varying ws-diet-ix from 1 by 1
000960         until ws-diet-ix > 13
000970
000980     if ws-tag-added-count = 0
000990         perform 0200-apply-meat-dairy-fallback
001000     end-if
001010     goback.
001020
001030 0100-scan-one-diettag-row.
001040     move l-clsf-title to ws-khit-title-text
001050     move l-clsf-scan-text to ws-khit-scan-text
001060     move ws-diet-word(ws-diet-ix) to ws-khit-word
001070     call "keyword-hit-counter" using ws-khit-linkage
001080     if ws-khit-count > 0
001090         perform 0110-append-one-tag
001100     end-if.
001110
001120 0110-append-one-tag.
001130     move ws-diet-tag(ws-diet-ix) to ws-khit-word
001140     perform 0120-compute-tag-length
001150         varying ws-tag-len from 14 by -1
001160         until ws-tag-len = 0
001170             or ws-khit-word(ws-tag-len:1) not = space
001180     if ws-out-len > 0
001190         move "," to l-clsf-diet-tags(ws-out-len + 1:1)
001200         add 1 to ws-out-len
001210     end-if
001220     move ws-khit-word(1:ws-tag-len)
001230         to l-clsf-diet-tags(ws-out-len + 1:ws-tag-len)
001240     add ws-tag-len to ws-out-len
001250     add 1 to ws-tag-added-count.
001260
001270 0120-compute-tag-length.
001280     continue.
001290
001300 0200-apply-meat-dairy-fallback.
001310     move zero to ws-meat-hits ws-dairy-hits ws-egg-hits
001320     move l-clsf-title to ws-khit-title-text
001330     move l-clsf-scan-text to ws-khit-scan-text
001340     perform 0210-count-one-meat-word
001350         varying ws-meat-ix from 1 by 1
001360         until ws-meat-ix > 5
001370     perform 0220-count-one-dairy-word
001380         varying ws-dairy-ix from 1 by 1
001390         until ws-dairy-ix > 6
001400     move "egg     " to ws-khit-word
001410     call "keyword-hit-counter" using ws-khit-linkage
001420     move ws-khit-count to ws-egg-hits
001430     if ws-meat-hits = 0 and ws-dairy-hits = 0 and ws-egg-hits = 0
001440         move "vegan,vegetarian" to l-clsf-diet-tags
001450     else
001460         if ws-meat-hits = 0
001470             move "vegetarian" to l-clsf-diet-tags
001480         end-if
001490     end-if.
001500
001510 0210-count-one-meat-word.
001520     move ws-meat-word(ws-meat-ix) to ws-khit-word
001530     call "keyword-hit-counter" using ws-khit-linkage
001540     add ws-khit-count to ws-meat-hits.
001550
001560 0220-count-one-dairy-word.
001570     move ws-dairy-word(ws-dairy-ix) to ws-khit-word
001580     call "keyword-hit-counter" using ws-khit-linkage
001590     add ws-khit-count to ws-dairy-hits.
001600
001610 end program classify-diettags.
