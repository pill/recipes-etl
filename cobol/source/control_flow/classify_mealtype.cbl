000100******************************************************************
000110* Program: CLASSIFY-MEALTYPE
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1988-03-15
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Derives a meal type (breakfast/lunch/dinner/dessert/
000190*          snack) from title and scan text.  Walks the meal-type
000200*          keyword table in table order and keeps the first type
000210*          with at least one hit, except dinner and dessert get
000220*          a special tie-break: if both have a hit, the one whose
000230*          keyword landed in the title wins; if neither or both
000240*          are in the title, dinner wins unless dessert's hit
000250*          count is strictly higher.  A sweet-word-with-no-
000260*          savory-word fallback catches dessert recipes that use
000270*          no meal-type word at all.
000280*
000290* Change Log:
000300* 1988-03-15 REK  CR-1012  Initial version.                       CR1012
000310* 1994-08-02 DJF  CR-1266  Added dinner/dessert tie-break; plain  CR1266
000320*                          first-hit-wins was mis-scoring holiday
000330*                          dinner recipes that also mention pie.
000340* 1996-10-21 DJF  CR-1390  Added sweet-word fallback for dessert. CR1390
000350* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000360*                          no change required.
000370******************************************************************
000380 identification division.
000390 program-id. classify-mealtype.
000400 author. R. Kowalczyk.
000410 installation. midstate data services.
000420 date-written. 1988-03-15.
000430 date-compiled.
000440 security. unclassified.
000450
000460 environment division.
000470 configuration section.
000480 special-names.
000490     c01 is top-of-form.
000500
000510 input-output section.
000520
000530 data division.
000540 working-storage section.
000550
000560 01  ws-row-ix                  pic 9(4) comp.
000570 01  ws-dinner-hits             pic 9(4) comp value zero.
000580 01  ws-dessert-hits            pic 9(4) comp value zero.
000590 01  ws-dinner-in-title-sw      pic x(1) value "N".
000600     88  ws-dinner-in-title         value "Y".
000610 01  ws-dessert-in-title-sw     pic x(1) value "N".
000620     88  ws-dessert-in-title        value "Y".
000630 01  ws-sweet-hits              pic 9(4) comp value zero.
000640 01  ws-savory-hits             pic 9(4) comp value zero.
000650 01  ws-found-sw                pic x(1) value "N".
000660     88  ws-found-meal-type         value "Y".
000670
000680 01  ws-khit-linkage.
000690     05  ws-khit-scan-text      pic x(2000).
000700     05  ws-khit-title-text     pic x(80).
000710     05  ws-khit-word           pic x(20).
000720     05  ws-khit-count          pic 9(4) comp.
000730     05  ws-khit-title-flag     pic x(1).
000740         88  ws-khit-in-title       value "Y".
000750         88  ws-khit-not-in-title   value "N".
000760
000770 01  ws-module-banner.
000780     05  filler                 pic x(22) value
000790         "CLASSIFY-MEALTYPE AREA".
000800     05  filler                 pic x(8)  value spaces.
000810
000820 01  ws-module-banner-redef redefines ws-module-banner.
000830     05  ws-banner-label        pic x(22).
000840     05  ws-banner-pad          pic x(8).
000850
000860 copy "copybooks/recipe_keywords.cpy".
000870
000880 copy "copybooks/linkage_section/l_classify_recipe.cpy".
000890
000900 01  ws-scan-work-area           pic x(10) value spaces.
000910 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000920     05  ws-scan-work-char occurs 10 times pic x(1).
000930
000940 01  ws-edit-work-area           pic 9(4) value zero.
000950 01  ws-edit-work-area-redef redefines ws-edit-work-area.
000960     05  ws-edit-work-digit occurs 4 times pic 9(1).
000970
000980 procedure division using l-classify-recipe.
000990
001000 0000-main-procedure.
001010     move spaces to l-clsf-meal-type
001020     move "N" to ws-found-sw
001030     move zero to ws-dinner-hits ws-dessert-hits
001040     move "N" to ws-dinner-in-title-sw
001050     move "N" to ws-dessert-in-title-sw
001060
001070     perform 0100-scan-one-mealtype-row
001080         varying ws-meal-ix from 1 by 1
001090         until ws-meal-ix > 26 or ws-found-meal-type
001100
001110     if not ws-found-meal-type
001120         perform 0200-apply-dinner-dessert-tiebreak
001130     end-if
001140
001150     if not ws-found-meal-type
001160         perform 0300-apply-sweet-fallback
001170     end-if
001180     goback.
001190
001200 0100-scan-one-mealtype-row.
001210     move l-clsf-title to ws-khit-title-text
001220     move l-clsf-scan-text to ws-khit-scan-text
001230     move ws-meal-word(ws-meal-ix) to ws-khit-word
001240     call "keyword-hit-counter" using ws-khit-linkage
001250     if ws-khit-count > 0
001260         evaluate ws-meal-type(ws-meal-ix)
001270             when "dinner   "
001280                 add ws-khit-count to ws-dinner-hits
001290                 if ws-khit-in-title
001300                     move "Y" to ws-dinner-in-title-sw
001310                 end-if
001320             when "dessert  "
001330                 add ws-khit-count to ws-dessert-hits
001340                 if ws-khit-in-title
001350                     move "Y" to ws-dessert-in-title-sw
001360                 end-if
001370             when other
001380                 move ws-meal-type(ws-meal-ix) to
001390                     l-clsf-meal-type
001400                 move "Y" to ws-found-sw
001410         end-evaluate
001420     end-if.
001430
001440 0200-apply-dinner-dessert-tiebreak.
001450     if ws-dinner-hits > 0 or ws-dessert-hits > 0
001460         if ws-dinner-hits > 0 and ws-dessert-hits > 0
001470             if ws-dinner-in-title and not ws-dessert-in-title
001480                 move "dinner   " to l-clsf-meal-type
001490             else
001500                 if ws-dessert-in-title and not ws-dinner-in-title
001510                     move "dessert  " to l-clsf-meal-type
001520                 else
001530                     if ws-dinner-hits >= ws-dessert-hits
001540                         move "dinner   " to l-clsf-meal-type
001550                     else
001560                         move "dessert  " to l-clsf-meal-type
001570                     end-if
001580                 end-if
001590             end-if
001600         else
001610             if ws-dinner-hits > 0
001620                 move "dinner   " to l-clsf-meal-type
001630             else
001640                 move "dessert  " to l-clsf-meal-type
001650             end-if
001660         end-if
001670         move "Y" to ws-found-sw
001680     end-if.
001690
001700 0300-apply-sweet-fallback.
001710     move zero to ws-sweet-hits ws-savory-hits
001720     move l-clsf-scan-text to ws-khit-scan-text
001730     move l-clsf-title to ws-khit-title-text
001740     perform 0310-count-one-sweet-word
001750         varying ws-sweet-ix from 1 by 1
001760         until ws-sweet-ix > 6
001770     perform 0320-count-one-savory-word
001780         varying ws-savory-ix from 1 by 1
001790         until ws-savory-ix > 6
001800     if ws-sweet-hits > 0 and ws-savory-hits = 0
001810         move "dessert  " to l-clsf-meal-type
001820     end-if.
001830
001840 0310-count-one-sweet-word.
001850     move ws-sweet-word(ws-sweet-ix) to ws-khit-word
001860     call "keyword-hit-counter" using ws-khit-linkage
001870     add ws-khit-count to ws-sweet-hits.
001880
001890 0320-count-one-savory-word.
001900     move ws-savory-word(ws-savory-ix) to ws-khit-word
001910     call "keyword-hit-counter" using ws-khit-linkage
001920     add ws-khit-count to ws-savory-hits.
001930
001940 end program classify-mealtype.
