000100******************************************************************
000110* Program: TEXT-HEADER-SCANNER
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1997-01-08
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Tests whether one line of recipe body text is a
000190*          sub-section header ("For the topping", "For the
000200*          sauce") rather than an ingredient or instruction
000210*          line: short (under 50 characters), begins with "for "
000220*          or "for the ", and carries no digit.  Used by the
000230*          ingredient-section extractor to drop sub-headers that
000240*          would otherwise be mistaken for an ingredient line.
000250*
000260* Change Log:
000270* 1997-01-08 REK  CR-1399  Initial version, adapted from the old  CR1399
000280*                          multi-branch line-type selector.
000290* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000300*                          no change required.
000310******************************************************************
000320 identification division.
000330 program-id. text-header-scanner.
000340 author. R. Kowalczyk.
000350 installation. midstate data services.
000360 date-written. 1997-01-08.
000370 date-compiled.
000380 security. unclassified.
000390
000400 environment division.
000410 configuration section.
000420 special-names.
000430     c01 is top-of-form.
000440
000450 input-output section.
000460
000470 data division.
000480 working-storage section.
000490
000500 01  ws-lower-line              pic x(100).
000510 01  ws-char-idx                pic 9(3) comp.
000520 01  ws-has-digit-sw            pic x(1) value "N".
000530     88  ws-has-digit               value "Y".
000540 01  ws-starts-for-sw           pic x(1) value "N".
000550     88  ws-starts-for              value "Y".
000560
000570 01  ws-module-banner.
000580     05  filler                 pic x(22) value
000590         "TEXT-HDR-SCANNER AREA".
000600     05  filler                 pic x(8)  value spaces.
000610
000620 01  ws-module-banner-redef redefines ws-module-banner.
000630     05  ws-banner-label        pic x(22).
000640     05  ws-banner-pad          pic x(8).
000650
000660 01  ws-scan-work-area           pic x(10) value spaces.
000670 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000680     05  ws-scan-work-char occurs 10 times pic x(1).
000690
000700 01  ws-edit-work-area           pic 9(4) value zero.
000710 01  ws-edit-work-area-redef redefines ws-edit-work-area.
000720     05  ws-edit-work-digit occurs 4 times pic 9(1).
000730
000740 linkage section.
000750 copy "copybooks/linkage_section/l_text_header_scan.cpy".
000760
000770 procedure division using l-text-header-scan.
000780
000790 0000-main-procedure.
000800     set l-thscan-header-no to true
000810     move l-thscan-line to ws-lower-line
000820     inspect ws-lower-line converting
000830         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000840         to "abcdefghijklmnopqrstuvwxyz"
000850
000860     move "N" to ws-starts-for-sw
000870     if ws-lower-line(1:4) = "for "
000880         move "Y" to ws-starts-for-sw
000890     end-if
000900
000910     move "N" to ws-has-digit-sw
000920     perform 0100-check-one-char-for-digit
000930         varying ws-char-idx from 1 by 1
000940         until ws-char-idx > l-thscan-len or ws-has-digit
000950
000960     if ws-starts-for and not ws-has-digit
000970             and l-thscan-len < 50
000980         set l-thscan-header-yes to true
000990     end-if
001000     goback.
001010
001020 0100-check-one-char-for-digit.
001030     if ws-lower-line(ws-char-idx:1) is numeric
001040         move "Y" to ws-has-digit-sw
001050     end-if.
001060
001070 end program text-header-scanner.
