000100******************************************************************
000110* Program: RUN-REPORT-WRITER
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1988-03-25
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Owns the RUN-REPORT print file.  WRITE-FAILURE-LINE
000190*          prints one detail line as each failed entry is caught
000200*          by the driver; WRITE-RUN-SUMMARY prints the four-line
000210*          totals block, captioned by whichever pass is calling
000220*          it (stage or load).  Adapted from the old interpreter's
000230*          screen PRINT routine, but this report always goes to
000240*          the print file, never the console.
000250*
000260* Change Log:
000270* 1988-03-25 REK  CR-0920  Initial version.                       CR0920
000280* 1990-11-02 REK  CR-1150  Added WRITE-FAILURE-LINE -- operations CR1150
000290*                          wanted the bad entry numbers on the
000300*                          report, not just the failed count.
000310* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000320*                          no change required.
000330******************************************************************
000340 identification division.
000350 program-id. run-report-writer.
000360 author. R. Kowalczyk.
000370 installation. midstate data services.
000380 date-written. 1988-03-25.
000390 date-compiled.
000400 security. unclassified.
000410
000420 environment division.
000430 configuration section.
000440 special-names.
000450     c01 is top-of-form.
000460
000470 input-output section.
000480     file-control.
000490         select optional fd-run-report
000500             assign to RUNREPT
000510             organization is line sequential
000520             file status is ws-report-file-status.
000530
000540 data division.
000550 file section.
000560 fd  fd-run-report.
000570 01  run-report-line               pic x(132).
000580
000590 working-storage section.
000600
000610 01  ws-report-file-status         pic x(2) value spaces.
000620     88  ws-report-file-status-ok      value "00".
000630
000640 01  ws-print-line                 pic x(132).
000650 01  ws-print-line-redef redefines ws-print-line.
000660     05  ws-print-line-char occurs 132 times pic x(1).
000670
000680 01  ws-count-edit                 pic zzzz9.
000690 01  ws-count-caption              pic x(25).
000700
000710 01  ws-fail-line-work.
000720     05  ws-fail-entry-edit        pic zzzz9.
000730     05  filler                    pic x(1) value space.
000740     05  ws-fail-reason-disp       pic x(40).
000750 01  ws-fail-line-work-redef redefines ws-fail-line-work.
000760     05  ws-fail-line-all          pic x(46).
000770
000775 01  ws-logger-msg                  pic x(200).
000777
000780 01  ws-module-banner.
000790     05  filler                 pic x(22) value
000800         "RUN-REPORT-WRITER AREA".
000810     05  filler                 pic x(8)  value spaces.
000820
000830 01  ws-module-banner-redef redefines ws-module-banner.
000840     05  ws-banner-label        pic x(22).
000850     05  ws-banner-pad          pic x(8).
000860
000870 linkage section.
000880 01  l-report-label                pic x(40).
000890 copy "copybooks/run_totals.cpy"
000900     replacing ws-run-totals by l-run-totals.
000910 01  l-fail-entry-no                pic 9(5).
000920 01  l-fail-reason                  pic x(40).
000930
000940 procedure division.
000950
000960 0000-main-procedure.
000970     move spaces to ws-logger-msg
000972     string
000974         "RUN-REPORT-WRITER:: ERROR : called directly, use "
000976         "OPEN-RUN-REPORT, WRITE-FAILURE-LINE, WRITE-RUN-"
000978         "SUMMARY or CLOSE-RUN-REPORT"
000980         delimited by size into ws-logger-msg
000982     end-string
000984     call "run-logger" using ws-logger-msg
000990     goback.
001000
001010******************************************************************
001020* Author: R. Kowalczyk
001030* Create Date: 1988-03-25
001040* Last Modified: 1988-03-25
001050* Purpose: Opens the run report file.
001060******************************************************************
001070 entry "open-run-report".
001080     open output fd-run-report
001090     goback.
001100
001110******************************************************************
001120* Author: R. Kowalczyk
001130* Create Date: 1990-11-02
001140* Last Modified: 1990-11-02
001150* Purpose: Prints one failed-entry detail line -- entry number
001160*          plus the reason the stage or load pass gave up on it.
001170******************************************************************
001180 entry "write-failure-line" using l-fail-entry-no l-fail-reason.
001190     move zero to ws-fail-entry-edit
001200     move l-fail-entry-no to ws-fail-entry-edit
001210     move l-fail-reason to ws-fail-reason-disp
001220     move spaces to run-report-line
001230     string "  ENTRY " delimited by size
001240         ws-fail-entry-edit delimited by size
001250         " FAILED: " delimited by size
001260         ws-fail-reason-disp delimited by size
001270         into run-report-line
001280     end-string
001290     call "str-rtrim" using run-report-line
001300     write run-report-line
001310     goback.
001320
001330******************************************************************
001340* Author: R. Kowalczyk
001350* Create Date: 1988-03-25
001360* Last Modified: 1988-03-25
001370* Purpose: Prints the caption plus the four-counter totals block
001380*          for whichever pass just finished.
001390******************************************************************
001400 entry "write-run-summary" using l-report-label l-run-totals.
001410     move spaces to run-report-line
001420     move l-report-label to run-report-line
001430     call "str-rtrim" using run-report-line
001440     write run-report-line
001450
001460     move ws-total-processed to ws-count-edit
001470     move "  TOTAL PROCESSED:      " to ws-count-caption
001480     perform 1000-write-one-count-line
001490
001500     move ws-total-successful to ws-count-edit
001510     move "  SUCCESSFUL:           " to ws-count-caption
001520     perform 1000-write-one-count-line
001530
001540     move ws-total-exists to ws-count-edit
001550     move "  ALREADY EXISTS:       " to ws-count-caption
001560     perform 1000-write-one-count-line
001570
001580     move ws-total-failed to ws-count-edit
001590     move "  FAILED:               " to ws-count-caption
001600     perform 1000-write-one-count-line
001610     goback.
001620
001630 1000-write-one-count-line.
001640     move spaces to run-report-line
001650     string ws-count-caption delimited by size
001660         ws-count-edit delimited by size
001670         into run-report-line
001680     end-string
001690     call "str-rtrim" using run-report-line
001700     write run-report-line.
001710
001720******************************************************************
001730* Author: R. Kowalczyk
001740* Create Date: 1988-03-25
001750* Last Modified: 1988-03-25
001760* Purpose: Closes the run report file.
001770******************************************************************
001780 entry "close-run-report".
001790     close fd-run-report
001800     goback.
001810
001820 end program run-report-writer.
