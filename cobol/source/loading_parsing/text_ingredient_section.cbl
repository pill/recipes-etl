000100******************************************************************
000110* Program: TEXT-INGREDIENT-SECTION
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1997-01-14
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Pulls the ingredient lines out of a free-text recipe
000190*          body's line table -- the lines strictly between the
000200*          ingredient header and the instruction header -- and
000210*          runs the bad-ingredient filter on each one: drops
000220*          blank/short (<3 char) lines, sub-section headers,
000230*          serving notes ("(serves 4)"), standalone notes ("to
000240*          taste", "optional", "as needed", "if desired",
000250*          "(optional)", "for garnish"), lines whose first word
000260*          is an instruction verb, lines starting "in a "/"in
000270*          the ", long sentences (more than 6 words) ending in a
000280*          period that contain an instruction verb anywhere in
000290*          the line, and short (<20 char) lines that mention
000300*          "instructions".  A leading bullet or number is
000310*          stripped before the filter runs.  If nothing
000320*          survives, emits the one placeholder ingredient this
000330*          shop has always used for an empty list.
000340*
000350* Change Log:
000360* 1997-01-14 REK  CR-1402  Initial version.                       CR1402
000370* 1998-04-22 DJF  CR-1460  Added serving-note and standalone-note CR1460
000380*                          filters after the catalog group found
000390*                          "(serves 4)" coming through as an
000400*                          ingredient.
000410* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000420*                          no change required.
000430* 1999-09-02 DJF  CR-1521  QA found CR-1460's filters were never  CR1521
000440*                          really catching anything: the "in the "
000450*                          test was padded out to 8 characters so
000460*                          it only matched a line that was "in
000470*                          the" plus two trailing blanks, and the
000480*                          serving-note, standalone-note, long-
000490*                          sentence and short-instructions-line
000500*                          checks described in the CR-1460 write  CR1460
000510*                          up had never actually been coded.
000520*                          Fixed the "in the " test and wired in
000530*                          the rest of the filter for real.
000540******************************************************************
000550 identification division.
000560 program-id. text-ingredient-section.
000570 author. R. Kowalczyk.
000580 installation. midstate data services.
000590 date-written. 1997-01-14.
000600 date-compiled.
000610 security. unclassified.
000620
000630 environment division.
000640 configuration section.
000650 special-names.
000660     c01 is top-of-form.
000670
000680 input-output section.
000690
000700 data division.
000710 working-storage section.
000720
000730 01  ws-line-ix                 pic 9(3) comp.
000740 01  ws-work-line               pic x(100).
000750 01  ws-lower-line              pic x(100).
000760 01  ws-first-word              pic x(10).
000770 01  ws-keep-sw                 pic x(1) value "Y".
000780     88  ws-keep-line               value "Y".
000790
000800 01  ws-line-actual-len         pic 9(3) comp.
000810 01  ws-scanback-ix             pic 9(3) comp.
000820 01  ws-len-found-sw            pic x(1) value "N".
000830     88  ws-len-found               value "Y".
000840
000850 01  ws-note-count              pic 9(3) comp.
000860
000870 01  ws-word-count              pic 9(3) comp.
000880 01  ws-uns-ptr                 pic 9(3) comp.
000890 01  ws-uns-word                pic x(20).
000900 01  ws-verb-hit-sw             pic x(1) value "N".
000910     88  ws-verb-hit                value "Y".
000920
000930 01  ws-thscan-param.
000940     05  ws-thscan-line         pic x(100).
000950     05  ws-thscan-len          pic 9(3).
000960     05  ws-thscan-is-header    pic x(1).
000970         88  ws-thscan-header-yes   value "Y".
000980
000990 01  ws-ktc-param.
001000     05  ws-ktc-table-id        pic x(1).
001010     05  ws-ktc-word            pic x(20).
001020     05  ws-ktc-found-flag      pic x(1).
001030         88  ws-ktc-word-found      value "Y".
001040
001050 01  ws-module-banner.
001060     05  filler                 pic x(22) value
001070         "TEXT-ING-SECTION AREA".
001080     05  filler                 pic x(8)  value spaces.
001090
001100 01  ws-module-banner-redef redefines ws-module-banner.
001110     05  ws-banner-label        pic x(22).
001120     05  ws-banner-pad          pic x(8).
001130
001140 01  ws-scan-work-area           pic x(10) value spaces.
001150 01  ws-scan-work-area-redef redefines ws-scan-work-area.
001160     05  ws-scan-work-char occurs 10 times pic x(1).
001170
001180 01  ws-edit-work-area           pic 9(4) value zero.
001190 01  ws-edit-work-area-redef redefines ws-edit-work-area.
001200     05  ws-edit-work-digit occurs 4 times pic 9(1).
001210
001220 linkage section.
001230 copy "copybooks/linkage_section/l_text_lines.cpy".
001240 01  l-ing-raw-count            pic 9(2).
001250 01  l-ing-raw-line occurs 10 times pic x(100).
001260
001270 procedure division using l-text-lines l-ing-raw-count
001280     l-ing-raw-line.
001290
001300 0000-main-procedure.
001310     move zero to l-ing-raw-count
001320     if l-ing-header-line > 0
001330         perform 0100-scan-one-section-line
001340             varying ws-line-ix from l-ing-header-line + 1 by 1
001350             until ws-line-ix > l-line-count
001360                 or (l-ins-header-line > 0
001370                     and ws-line-ix >= l-ins-header-line)
001380                 or l-ing-raw-count >= 10
001390     end-if
001400     if l-ing-raw-count = 0
001410         add 1 to l-ing-raw-count
001420         move "Ingredients listed in recipe text"
001430             to l-ing-raw-line(1)
001440     end-if
001450     goback.
001460
001470 0100-scan-one-section-line.
001480     move l-line-text(ws-line-ix) to ws-work-line
001490     call "str-ltrim" using ws-work-line
001500     perform 0110-strip-leading-bullet
001510     move "Y" to ws-keep-sw
001520     perform 0115-find-line-length
001530
001540     if ws-work-line = spaces or ws-line-actual-len < 3
001550         move "N" to ws-keep-sw
001560     end-if
001570
001580     if ws-keep-line
001590         move ws-work-line to ws-thscan-line
001600         move l-line-len(ws-line-ix) to ws-thscan-len
001610         move "N" to ws-thscan-is-header
001620         call "text-header-scanner" using ws-thscan-param
001630         if ws-thscan-header-yes
001640             move "N" to ws-keep-sw
001650         end-if
001660     end-if
001670
001680     if ws-keep-line
001690         move ws-work-line to ws-lower-line
001700         inspect ws-lower-line converting
001710             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001720             to "abcdefghijklmnopqrstuvwxyz"
001730         if ws-lower-line(1:2) = "in"
001740             if ws-lower-line(1:5) = "in a "
001750                     or ws-lower-line(1:7) = "in the "
001760                 move "N" to ws-keep-sw
001770             end-if
001780         end-if
001790     end-if
001800
001810     if ws-keep-line
001820         if ws-lower-line(1:6) = "(serve"
001830             move "N" to ws-keep-sw
001840         end-if
001850     end-if
001860
001870     if ws-keep-line
001880         if ws-lower-line = "to taste"
001890                 or ws-lower-line = "optional"
001900                 or ws-lower-line = "as needed"
001910                 or ws-lower-line = "if desired"
001920                 or ws-lower-line = "(optional)"
001930                 or ws-lower-line = "for garnish"
001940             move "N" to ws-keep-sw
001950         end-if
001960     end-if
001970
001980     if ws-keep-line
001990         move ws-lower-line(1:10) to ws-first-word
002000         move "V" to ws-ktc-table-id
002010         move ws-first-word to ws-ktc-word
002020         move "N" to ws-ktc-found-flag
002030         call "keyword-table-check" using ws-ktc-param
002040         if ws-ktc-word-found
002050             move "N" to ws-keep-sw
002060         end-if
002070     end-if
002080
002090     if ws-keep-line
002100         move zero to ws-word-count
002110         move "N" to ws-verb-hit-sw
002120         move 1 to ws-uns-ptr
002130         perform 0130-scan-one-word-for-verb
002140             until ws-uns-ptr > ws-line-actual-len
002150         if ws-work-line(ws-line-actual-len:1) = "."
002160                 and ws-word-count > 6
002170                 and ws-verb-hit
002180             move "N" to ws-keep-sw
002190         end-if
002200     end-if
002210
002220     if ws-keep-line
002230         move zero to ws-note-count
002240         inspect ws-lower-line tallying ws-note-count
002250             for all "instructions"
002260         if ws-note-count > 0 and ws-line-actual-len < 20
002270             move "N" to ws-keep-sw
002280         end-if
002290     end-if
002300
002310     if ws-keep-line
002320         add 1 to l-ing-raw-count
002330         move ws-work-line to l-ing-raw-line(l-ing-raw-count)
002340     end-if.
002350
002360 0110-strip-leading-bullet.
002370     if ws-work-line(1:1) = "-" or ws-work-line(1:1) = "*"
002380             or ws-work-line(1:1) = "."
002390         move ws-work-line(2:) to ws-work-line
002400         call "str-ltrim" using ws-work-line
002410     end-if.
002420
002430*    FINDS THE LAST NON-BLANK CHARACTER IN WS-WORK-LINE SO THE
002440*    BLANK/SHORT-LINE AND LONG-SENTENCE CHECKS KNOW THE LINE'S
002450*    REAL LENGTH AFTER THE LTRIM AND BULLET STRIP ABOVE HAVE RUN.
002460 0115-find-line-length.
002470     move zero to ws-line-actual-len
002480     move "N" to ws-len-found-sw
002490     perform 0116-scan-one-char-back
002500         varying ws-scanback-ix from 100 by -1
002510         until ws-scanback-ix < 1 or ws-len-found.
002520
002530 0116-scan-one-char-back.
002540     if ws-work-line(ws-scanback-ix:1) not = space
002550         move ws-scanback-ix to ws-line-actual-len
002560         move "Y" to ws-len-found-sw
002570     end-if.
002580
002590*    WORD-AT-A-TIME SCAN OF THE LOWERCASED LINE, COUNTING WORDS
002600*    AND CHECKING EACH AGAINST THE INSTRUCTION-VERB TABLE, SO THE
002610*    LONG-SENTENCE RULE CAN CATCH A VERB ANYWHERE IN THE LINE AND
002620*    NOT JUST IN THE FIRST WORD.
002630 0130-scan-one-word-for-verb.
002640     move spaces to ws-uns-word
002650     unstring ws-lower-line delimited by space
002660         into ws-uns-word
002670         with pointer ws-uns-ptr
002680     end-unstring
002690     if ws-uns-word not = spaces
002700         add 1 to ws-word-count
002710         move "V" to ws-ktc-table-id
002720         move ws-uns-word to ws-ktc-word
002730         move "N" to ws-ktc-found-flag
002740         call "keyword-table-check" using ws-ktc-param
002750         if ws-ktc-word-found
002760             move "Y" to ws-verb-hit-sw
002770         end-if
002780     end-if.
002790
002800 end program text-ingredient-section.
