000100******************************************************************
000110* Program: TEXT-HEADER-TABLE-BUILD
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1997-01-06
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Splits a free-text recipe body into a line table (the
000190*          body arrives with embedded line-feed separators) and
000200*          flags which line, if any, opens the ingredient list
000210*          and which opens the instruction list.  Every other
000220*          U3 text-scanning program works off this table instead
000230*          of re-splitting the raw text itself.
000240*
000250* Change Log:
000260* 1997-01-06 REK  CR-1398  Initial version, built on the same     CR1398
000270*                          UNSTRING-with-pointer tokenizing shape
000280*                          the old conditional-statement splitter
000290*                          used for its BASIC statement parts.
000300* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000310*                          no change required.
000320******************************************************************
000330 identification division.
000340 program-id. text-header-table-build.
000350 author. R. Kowalczyk.
000360 installation. midstate data services.
000370 date-written. 1997-01-06.
000380 date-compiled.
000390 security. unclassified.
000400
000410 environment division.
000420 configuration section.
000430 special-names.
000440     c01 is top-of-form.
000450
000460 input-output section.
000470
000480 data division.
000490 working-storage section.
000500
000510 01  ws-text-work               pic x(500).
000520 01  ws-lf-char                 pic x(1) value x"0A".
000530 01  ws-ptr                     pic 9(4) comp value 1.
000540 01  ws-end-idx                 pic 9(3) comp.
000550
000560 01  ws-khit-scan-text          pic x(2000).
000570 01  ws-khit-title-blank        pic x(80) value spaces.
000580 01  ws-khit-word               pic x(20).
000590 01  ws-khit-count              pic 9(4) comp.
000600 01  ws-khit-title-flag         pic x(1).
000610
000620 01  ws-module-banner.
000630     05  filler                 pic x(22) value
000640         "TEXT-HDR-BUILD AREA".
000650     05  filler                 pic x(8)  value spaces.
000660
000670 01  ws-module-banner-redef redefines ws-module-banner.
000680     05  ws-banner-label        pic x(22).
000690     05  ws-banner-pad          pic x(8).
000700
000710 01  ws-scan-work-area           pic x(10) value spaces.
000720 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000730     05  ws-scan-work-char occurs 10 times pic x(1).
000740
000750 01  ws-edit-work-area           pic 9(4) value zero.
000760 01  ws-edit-work-area-redef redefines ws-edit-work-area.
000770     05  ws-edit-work-digit occurs 4 times pic 9(1).
000780
000790 linkage section.
000800 01  l-raw-text                 pic x(500).
000810 copy "copybooks/linkage_section/l_text_lines.cpy".
000820
000830 procedure division using l-raw-text l-text-lines.
000840
000850 0000-main-procedure.
000860     move l-raw-text to ws-text-work
000870     move zero to l-line-count l-ing-header-line
000880         l-ins-header-line
000890     move 1 to ws-ptr
000900     perform 0100-extract-one-line
000910         until ws-ptr > 500 or l-line-count >= 40
000920     perform 0300-scan-one-line-for-headers
000930         varying ws-end-idx from 1 by 1
000940         until ws-end-idx > l-line-count
000950     goback.
000960
000970 0100-extract-one-line.
000980     add 1 to l-line-count
000990     move spaces to l-line-text(l-line-count)
001000     unstring ws-text-work delimited by ws-lf-char
001010         into l-line-text(l-line-count)
001020         with pointer ws-ptr
001030     end-unstring
001040     perform 0200-compute-one-line-length.
001050
001060 0200-compute-one-line-length.
001070     move zero to l-line-len(l-line-count)
001080     perform 0210-find-last-nonblank
001090         varying ws-end-idx from 100 by -1
001100         until ws-end-idx < 1 or l-line-len(l-line-count) > 0.
001110
001120 0210-find-last-nonblank.
001130     if l-line-text(l-line-count)(ws-end-idx:1) not = space
001140         move ws-end-idx to l-line-len(l-line-count)
001150     end-if.
001160
001170 0300-scan-one-line-for-headers.
001180     if l-ing-header-line = 0
001190         move "ingredient" to ws-khit-word
001200         move l-line-text(ws-end-idx) to ws-khit-scan-text(1:100)
001210         inspect ws-khit-scan-text(1:100) tallying ws-khit-count
001220             for all ws-khit-word
001230         if ws-khit-count > 0
001240             move ws-end-idx to l-ing-header-line
001250         end-if
001260     end-if
001270     if l-ins-header-line = 0
001280         move l-line-text(ws-end-idx) to ws-khit-scan-text(1:100)
001290         perform 0310-test-ins-header-words
001300     end-if.
001310
001320 0310-test-ins-header-words.
001330     move "instruction" to ws-khit-word
001340     move zero to ws-khit-count
001350     inspect ws-khit-scan-text(1:100) tallying ws-khit-count
001360         for all ws-khit-word
001370     if ws-khit-count = 0
001380         move "direction" to ws-khit-word
001390         inspect ws-khit-scan-text(1:100) tallying ws-khit-count
001400             for all ws-khit-word
001410     end-if
001420     if ws-khit-count = 0
001430         move "method" to ws-khit-word
001440         inspect ws-khit-scan-text(1:100) tallying ws-khit-count
001450             for all ws-khit-word
001460     end-if
001470     if ws-khit-count > 0
001480         move ws-end-idx to l-ins-header-line
001490     end-if.
001500
001510 end program text-header-table-build.
