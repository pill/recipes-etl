000100******************************************************************
000110* Program: TEXT-INSTRUCTION-SECTION
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1997-01-15
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Pulls the instruction steps out of a free-text recipe
000190*          body's line table -- everything after the instruction
000200*          header.  Strips leading "n. " numbering or a bullet,
000210*          keeps lines of at least 15 characters that are not
000220*          themselves short headers, and numbers the survivors
000230*          sequentially from 1.  When a colon appears in the
000240*          first 50 characters and the part before it is under
000250*          50 characters and not lowercase-initial, that part
000260*          becomes the step title; otherwise the title defaults
000270*          to "Step n".  If nothing survives, emits the one
000280*          placeholder step this shop has always used.
000290*
000300* Change Log:
000310* 1997-01-15 REK  CR-1403  Initial version.                       CR1403
000320* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000330*                          no change required.
000340******************************************************************
000350 identification division.
000360 program-id. text-instruction-section.
000370 author. R. Kowalczyk.
000380 installation. midstate data services.
000390 date-written. 1997-01-15.
000400 date-compiled.
000410 security. unclassified.
000420
000430 environment division.
000440 configuration section.
000450 special-names.
000460     c01 is top-of-form.
000470
000480 input-output section.
000490
000500 data division.
000510 working-storage section.
000520
000530 01  ws-line-ix                 pic 9(3) comp.
000540 01  ws-work-line               pic x(100).
000550 01  ws-colon-pos               pic 9(3) comp value zero.
000560 01  ws-char-idx                pic 9(3) comp.
000570 01  ws-keep-sw                 pic x(1) value "Y".
000580     88  ws-keep-line               value "Y".
000590 01  ws-scan-limit              pic 9(3) comp.
000600
000610 01  ws-module-banner.
000620     05  filler                 pic x(22) value
000630         "TEXT-INS-SECTION AREA".
000640     05  filler                 pic x(8)  value spaces.
000650
000660 01  ws-module-banner-redef redefines ws-module-banner.
000670     05  ws-banner-label        pic x(22).
000680     05  ws-banner-pad          pic x(8).
000690
000700 01  ws-scan-work-area           pic x(10) value spaces.
000710 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000720     05  ws-scan-work-char occurs 10 times pic x(1).
000730
000740 01  ws-edit-work-area           pic 9(4) value zero.
000750 01  ws-edit-work-area-redef redefines ws-edit-work-area.
000760     05  ws-edit-work-digit occurs 4 times pic 9(1).
000770
000780 linkage section.
000790 copy "copybooks/linkage_section/l_text_lines.cpy".
000800 01  l-ins-raw-count            pic 9(2).
000810 01  l-ins-raw-title occurs 10 times pic x(30).
000820 01  l-ins-raw-desc  occurs 10 times pic x(100).
000830
000840 procedure division using l-text-lines l-ins-raw-count
000850     l-ins-raw-title l-ins-raw-desc.
000860
000870 0000-main-procedure.
000880     move zero to l-ins-raw-count
000890     if l-ins-header-line > 0
000900         perform 0100-scan-one-instruction-line
000910             varying ws-line-ix from l-ins-header-line + 1 by 1
000920             until ws-line-ix > l-line-count
000930                 or l-ins-raw-count >= 10
000940     end-if
000950     if l-ins-raw-count = 0
000960         add 1 to l-ins-raw-count
000970         move "Preparation" to l-ins-raw-title(1)
000980         move "See full recipe text for instructions"
000990             to l-ins-raw-desc(1)
001000     end-if
001010     goback.
001020
001030 0100-scan-one-instruction-line.
001040     move l-line-text(ws-line-ix) to ws-work-line
001050     call "str-ltrim" using ws-work-line
001060     perform 0110-strip-leading-number-or-bullet
001070     move "Y" to ws-keep-sw
001080
001090     if l-line-len(ws-line-ix) < 15
001100         move "N" to ws-keep-sw
001110     end-if
001120
001130     if ws-keep-line and l-line-len(ws-line-ix) < 30
001140         if ws-work-line(l-line-len(ws-line-ix):1) = ":"
001150             move "N" to ws-keep-sw
001160         end-if
001170     end-if
001180
001190     if ws-keep-line
001200         add 1 to l-ins-raw-count
001210         perform 0120-derive-step-title-and-desc
001220     end-if.
001230
001240 0110-strip-leading-number-or-bullet.
001250     if ws-work-line(1:1) = "-" or ws-work-line(1:1) = "*"
001260         move ws-work-line(2:) to ws-work-line
001270         call "str-ltrim" using ws-work-line
001280     else
001290         if ws-work-line(1:1) is numeric
001300             move zero to ws-char-idx
001310             perform 0111-find-dot-after-number
001320                 varying ws-char-idx from 1 by 1
001330                 until ws-char-idx > 3
001340                     or ws-work-line(ws-char-idx:1) = "."
001350             if ws-char-idx <= 3
001360                     and ws-work-line(ws-char-idx:1) = "."
001370                 move ws-work-line(ws-char-idx + 1:)
001380                     to ws-work-line
001390                 call "str-ltrim" using ws-work-line
001400             end-if
001410         end-if
001420     end-if.
001430
001440 0111-find-dot-after-number.
001450     continue.
001460
001470 0120-derive-step-title-and-desc.
001480     move zero to ws-colon-pos
001490     move 50 to ws-scan-limit
001500     if ws-scan-limit > 100
001510         move 100 to ws-scan-limit
001520     end-if
001530     perform 0130-find-colon-position
001540         varying ws-char-idx from 1 by 1
001550         until ws-char-idx > ws-scan-limit or ws-colon-pos > 0
001560
001570     if ws-colon-pos > 1 and ws-colon-pos < 50
001580             and ws-work-line(1:1) >= "A"
001590             and ws-work-line(1:1) <= "Z"
001600         move ws-work-line(1:ws-colon-pos - 1)
001610             to l-ins-raw-title(l-ins-raw-count)
001620         move ws-work-line(ws-colon-pos + 1:)
001630             to l-ins-raw-desc(l-ins-raw-count)
001640         call "str-ltrim" using l-ins-raw-desc(l-ins-raw-count)
001650     else
001660         string "Step " delimited by size
001670             l-ins-raw-count delimited by size
001680             into l-ins-raw-title(l-ins-raw-count)
001690         end-string
001700         move ws-work-line to l-ins-raw-desc(l-ins-raw-count)
001710     end-if.
001720
001730 0130-find-colon-position.
001740     if ws-work-line(ws-char-idx:1) = ":"
001750         move ws-char-idx to ws-colon-pos
001760     end-if.
001770
001780 end program text-instruction-section.
