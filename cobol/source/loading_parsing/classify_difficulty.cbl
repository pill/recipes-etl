000100******************************************************************
000110* Program: CLASSIFY-DIFFICULTY
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1988-03-17
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Assigns easy/medium/hard to a recipe.  An explicit
000190*          keyword (checked in table order: easy words, then
000200*          medium, then hard) wins outright.  Otherwise falls
000210*          back to a complexity heuristic driven by the caller's
000220*          bullet count and step count: an advanced-technique
000230*          word, or more than 15 bullets, or more than 10 steps,
000240*          means hard; more than 8 bullets or more than 5 steps
000250*          means medium; any bullets or steps at all means easy;
000260*          otherwise the field is left blank (unknown).
000270*
000280* Change Log:
000290* 1988-03-17 REK  CR-1014  Initial version.                       CR1014
000300* 1997-04-11 DJF  CR-1420  Added advanced-technique word override CR1420
000310*                          so sous-vide/braise recipes score hard
000320*                          even with a short ingredient list.
000330* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000340*                          no change required.
000350* 1999-12-09 DJF  CR-1531  "Complex" was not in the explicit-      CR1531
000360*                          keyword table at all, so a recipe whose
000370*                          only difficulty word was "complex" fell
000380*                          through to the bullet/step heuristic
000390*                          instead of scoring hard outright.
000400*                          RECIPE-KEYWORDS grew an 11th row; raised
000410*                          the scan bound here to match.
000420******************************************************************
000430 identification division.
000440 program-id. classify-difficulty.
000450 author. R. Kowalczyk.
000460 installation. midstate data services.
000470 date-written. 1988-03-17.
000480 date-compiled.
000490 security. unclassified.
000500
000510 environment division.
000520 configuration section.
000530 special-names.
000540     c01 is top-of-form.
000550
000560 input-output section.
000570
000580 data division.
000590 working-storage section.
000600
000610 01  ws-adv-hits                pic 9(4) comp value zero.
000620 01  ws-found-sw                pic x(1) value "N".
000630     88  ws-found-difficulty        value "Y".
000640
000650 01  ws-khit-linkage.
000660     05  ws-khit-scan-text      pic x(2000).
000670     05  ws-khit-title-text     pic x(80).
000680     05  ws-khit-word           pic x(20).
000690     05  ws-khit-count          pic 9(4) comp.
000700     05  ws-khit-title-flag     pic x(1).
000710         88  ws-khit-in-title       value "Y".
000720         88  ws-khit-not-in-title   value "N".
000730
000740 01  ws-module-banner.
000750     05  filler                 pic x(22) value
000760         "CLASSIFY-DIFFICULTY AR".
000770     05  filler                 pic x(8)  value spaces.
000780
000790 01  ws-module-banner-redef redefines ws-module-banner.
000800     05  ws-banner-label        pic x(22).
000810     05  ws-banner-pad          pic x(8).
000820
000830 copy "copybooks/recipe_keywords.cpy".
000840
000850 copy "copybooks/linkage_section/l_classify_recipe.cpy".
000860
000870 01  ws-scan-work-area           pic x(10) value spaces.
000880 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000890     05  ws-scan-work-char occurs 10 times pic x(1).
000900
000910 01  ws-edit-work-area           pic 9(4) value zero.
000920 01  ws-edit-work-area-redef redefines ws-edit-work-area.
000930     05  ws-edit-work-digit occurs 4 times pic 9(1).
000940
000950 procedure division using l-classify-recipe.
000960
000970 0000-main-procedure.
000980     move spaces to l-clsf-difficulty
000990     move "N" to ws-found-sw
001000
001010     perform 0100-scan-one-difficulty-word
001020         varying ws-diff-ix from 1 by 1
001030         until ws-diff-ix > 11 or ws-found-difficulty
001040
001050     if not ws-found-difficulty
001060         perform 0200-apply-complexity-heuristic
001070     end-if
001080     goback.
001090
001100 0100-scan-one-difficulty-word.
001110     move l-clsf-title to ws-khit-title-text
001120     move l-clsf-scan-text to ws-khit-scan-text
001130     move ws-diff-word(ws-diff-ix) to ws-khit-word
001140     call "keyword-hit-counter" using ws-khit-linkage
001150     if ws-khit-count > 0
001160         move ws-diff-level(ws-diff-ix) to l-clsf-difficulty
001170         move "Y" to ws-found-sw
001180     end-if.
001190
001200 0200-apply-complexity-heuristic.
001210     move zero to ws-adv-hits
001220     move l-clsf-title to ws-khit-title-text
001230     move l-clsf-scan-text to ws-khit-scan-text
001240     perform 0210-count-one-advanced-word
001250         varying ws-adv-ix from 1 by 1
001260         until ws-adv-ix > 11
001270
001280     if ws-adv-hits > 0
001290             or l-clsf-bullet-count > 15
001300             or l-clsf-step-count > 10
001310         move "hard  " to l-clsf-difficulty
001320     else
001330         if l-clsf-bullet-count > 8 or l-clsf-step-count > 5
001340             move "medium" to l-clsf-difficulty
001350         else
001360             if l-clsf-bullet-count > 0 or l-clsf-step-count > 0
001370                 move "easy  " to l-clsf-difficulty
001380             end-if
001390         end-if
001400     end-if.
001410
001420 0210-count-one-advanced-word.
001430     move ws-advanced-word(ws-adv-ix) to ws-khit-word
001440     call "keyword-hit-counter" using ws-khit-linkage
001450     add ws-khit-count to ws-adv-hits.
001460
001470 end program classify-difficulty.
