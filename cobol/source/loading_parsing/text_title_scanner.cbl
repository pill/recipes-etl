000100******************************************************************
000110* Program: TEXT-TITLE-SCANNER
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1997-01-09
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Picks the title line out of a free-text recipe body's
000190*          line table.  First pass looks for a line 10-100 chars
000200*          long that is not a bullet, a numbered step, or inside
000210*          the ingredient/instruction sections.  Second pass
000220*          widens the length test to 11-149 chars.  Falls back to
000230*          "Untitled Recipe" when neither pass finds anything.
000240*
000250* Change Log:
000260* 1997-01-09 REK  CR-1400  Initial version.                       CR1400
000270* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000280*                          no change required.
000290******************************************************************
000300 identification division.
000310 program-id. text-title-scanner.
000320 author. R. Kowalczyk.
000330 installation. midstate data services.
000340 date-written. 1997-01-09.
000350 date-compiled.
000360 security. unclassified.
000370
000380 environment division.
000390 configuration section.
000400 special-names.
000410     c01 is top-of-form.
000420
000430 input-output section.
000440
000450 data division.
000460 working-storage section.
000470
000480 01  ws-line-ix                 pic 9(3) comp.
000490 01  ws-found-sw                pic x(1) value "N".
000500     88  ws-found-title             value "Y".
000510 01  ws-candidate-limit         pic 9(3) comp.
000520
000530 01  ws-module-banner.
000540     05  filler                 pic x(22) value
000550         "TEXT-TITLE-SCAN AREA".
000560     05  filler                 pic x(8)  value spaces.
000570
000580 01  ws-module-banner-redef redefines ws-module-banner.
000590     05  ws-banner-label        pic x(22).
000600     05  ws-banner-pad          pic x(8).
000610
000620 01  ws-scan-work-area           pic x(10) value spaces.
000630 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000640     05  ws-scan-work-char occurs 10 times pic x(1).
000650
000660 01  ws-edit-work-area           pic 9(4) value zero.
000670 01  ws-edit-work-area-redef redefines ws-edit-work-area.
000680     05  ws-edit-work-digit occurs 4 times pic 9(1).
000690
000700 linkage section.
000710 copy "copybooks/linkage_section/l_text_lines.cpy".
000720 01  l-title                    pic x(80).
000730
000740 procedure division using l-text-lines l-title.
000750
000760 0000-main-procedure.
000770     move spaces to l-title
000780     move "N" to ws-found-sw
000790
000800     move l-line-count to ws-candidate-limit
000810     if l-ing-header-line > 0 and l-ing-header-line < ws-candidate-limit
000820         move l-ing-header-line to ws-candidate-limit
000830     end-if
000840     if l-ins-header-line > 0 and l-ins-header-line < ws-candidate-limit
000850         move l-ins-header-line to ws-candidate-limit
000860     end-if
000870
000880     perform 0100-try-one-line-strict
000890         varying ws-line-ix from 1 by 1
000900         until ws-line-ix > ws-candidate-limit or ws-found-title
000910
000920     if not ws-found-title
000930         perform 0200-try-one-line-relaxed
000940             varying ws-line-ix from 1 by 1
000950             until ws-line-ix > ws-candidate-limit or ws-found-title
000960     end-if
000970
000980     if not ws-found-title
000990         move "Untitled Recipe" to l-title
001000     end-if
001010     goback.
001020
001030 0100-try-one-line-strict.
001040     if l-line-len(ws-line-ix) >= 10 and l-line-len(ws-line-ix) <= 100
001050         if l-line-text(ws-line-ix)(1:1) not = "-"
001060                 and l-line-text(ws-line-ix)(1:1) not = "*"
001070                 and not l-line-text(ws-line-ix)(1:1) is numeric
001080             move l-line-text(ws-line-ix)(1:l-line-len(ws-line-ix))
001090                 to l-title
001100             move "Y" to ws-found-sw
001110         end-if
001120     end-if.
001130
001140 0200-try-one-line-relaxed.
001150     if l-line-len(ws-line-ix) >= 11 and l-line-len(ws-line-ix) <= 149
001160         if l-line-text(ws-line-ix)(1:1) not = "-"
001170                 and l-line-text(ws-line-ix)(1:1) not = "*"
001180                 and not l-line-text(ws-line-ix)(1:1) is numeric
001190             move l-line-text(ws-line-ix)(1:80) to l-title
001200             move "Y" to ws-found-sw
001210         end-if
001220     end-if.
001230
001240 end program text-title-scanner.
