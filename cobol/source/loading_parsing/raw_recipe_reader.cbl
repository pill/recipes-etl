000100******************************************************************
000110* Program: RAW-RECIPE-READER
000120* Author: R. Kowalczyk
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1988-03-11
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Owns the RAW-RECIPES input file for the whole run.
000190*          OPEN-RAW-FILE opens it; FETCH-NEXT-RAW reads the next
000200*          entry, honoring the run parameter's starting/ending
000210*          entry-number range so a rerun can be pointed at one
000220*          slice of a large extract; CLOSE-RAW-FILE closes it.
000230*
000240* Change Log:
000250* 1988-03-11 REK  CR-0905  Initial version.                       CR0905
000260* 1994-05-02 DJF  CR-1255  Added the start/end entry-number range CR1255
000270*                          so operations could rerun one bad
000280*                          stretch of an extract without redoing
000290*                          the whole file.
000300* 1999-02-09 DJF  CR-1502  Y2K word-search -- no date fields,     CR1502
000310*                          no change required.
000320******************************************************************
000330 identification division.
000340 program-id. raw-recipe-reader.
000350 author. R. Kowalczyk.
000360 installation. midstate data services.
000370 date-written. 1988-03-11.
000380 date-compiled.
000390 security. unclassified.
000400
000410 environment division.
000420 configuration section.
000430 special-names.
000440     c01 is top-of-form.
000450
000460 input-output section.
000470     file-control.
000480         select optional fd-raw-recipes
000490             assign to RAWRECP
000500             organization is sequential
000510             file status is ws-raw-file-status.
000520
000530 data division.
000540 file section.
000550 fd  fd-raw-recipes.
000560 copy "copybooks/raw_recipe_record.cpy".
000570
000580 working-storage section.
000590
000600 01  ws-raw-file-status         pic x(2) value spaces.
000610     88  ws-raw-file-status-ok      value "00".
000620     88  ws-raw-file-status-eof     value "10".
000630
000640 01  ws-eof-sw                  pic x(1) value "N".
000650     88  ws-at-eof                  value "Y".
000660
000670 01  ws-raw-start-entry         pic 9(5) comp value zero.
000680 01  ws-raw-end-entry           pic 9(5) comp value 99999.
000690
000695 01  ws-logger-msg                  pic x(200).
000697
000700 01  ws-module-banner.
000710     05  filler                 pic x(22) value
000720         "RAW-RECIPE-READER AREA".
000730     05  filler                 pic x(8)  value spaces.
000740
000750 01  ws-module-banner-redef redefines ws-module-banner.
000760     05  ws-banner-label        pic x(22).
000770     05  ws-banner-pad          pic x(8).
000780
000790 01  ws-scan-work-area           pic x(10) value spaces.
000800 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000810     05  ws-scan-work-char occurs 10 times pic x(1).
000820
000830 01  ws-edit-work-area           pic 9(4) value zero.
000840 01  ws-edit-work-area-redef redefines ws-edit-work-area.
000850     05  ws-edit-work-digit occurs 4 times pic 9(1).
000860
000870 linkage section.
000880 01  l-raw-recipe-record.
000890     05  l-raw-entry-no         pic 9(5).
000900     05  l-raw-title            pic x(80).
000910     05  l-raw-format           pic x(1).
000920     05  l-raw-text             pic x(500).
000930     05  l-raw-ing-count        pic 9(2).
000940     05  l-raw-ing-line occurs 10 times pic x(60).
000950     05  l-raw-dir-count        pic 9(2).
000960     05  l-raw-dir-line occurs 10 times pic x(100).
000970     05  filler                 pic x(20).
000980 copy "copybooks/linkage_section/l_raw_recipe_reader.cpy".
000990 01  l-raw-range-start          pic 9(5).
001000 01  l-raw-range-end            pic 9(5).
001010
001020 procedure division.
001030
001040 0000-main-procedure.
001050     move spaces to ws-logger-msg
001052     string
001054         "RAW-RECIPE-READER:: ERROR : called directly, use "
001056         "OPEN-RAW-FILE, FETCH-NEXT-RAW or CLOSE-RAW-FILE"
001058         delimited by size into ws-logger-msg
001060     end-string
001062     call "run-logger" using ws-logger-msg
001070     goback.
001080
001090******************************************************************
001100* Author: R. Kowalczyk
001110* Create Date: 1988-03-11
001120* Last Modified: 1994-05-02
001130* Purpose: Opens the raw extract and records the entry-number
001140*          range this run is limited to (zero start/end means
001150*          "whole file").
001160******************************************************************
001170 entry "open-raw-file" using l-raw-range-start l-raw-range-end.
001180     move "N" to ws-eof-sw
001190     move l-raw-range-start to ws-raw-start-entry
001200     if l-raw-range-end = zero
001210         move 99999 to ws-raw-end-entry
001220     else
001230         move l-raw-range-end to ws-raw-end-entry
001240     end-if
001250     open input fd-raw-recipes
001260     goback.
001270
001280******************************************************************
001290* Author: R. Kowalczyk
001300* Create Date: 1988-03-11
001310* Last Modified: 1994-05-02
001320* Purpose: Returns the next raw-recipe-record within the run's
001330*          entry range.  Skips rows outside the range rather
001340*          than rejecting them as bad data.
001350******************************************************************
001360 entry "fetch-next-raw" using l-raw-recipe-record
001370         l-raw-fetch-found-flag.
001380     move "N" to l-raw-fetch-found-flag
001390     perform 1000-read-until-in-range
001400         until ws-at-eof or l-raw-fetch-found
001410     goback.
001420
001430 1000-read-until-in-range.
001440     read fd-raw-recipes
001450         at end set ws-at-eof to true
001460         not at end
001470             move raw-recipe-record to l-raw-recipe-record
001480             if l-raw-entry-no >= ws-raw-start-entry
001490                     and l-raw-entry-no <= ws-raw-end-entry
001500                 move "Y" to l-raw-fetch-found-flag
001510             end-if
001520     end-read.
001530
001540******************************************************************
001550* Author: R. Kowalczyk
001560* Create Date: 1988-03-11
001570* Last Modified: 1988-03-11
001580* Purpose: Closes the raw extract.
001590******************************************************************
001600 entry "close-raw-file".
001610     close fd-raw-recipes
001620     goback.
001630
001640 end program raw-recipe-reader.
