000100******************************************************************
000110* Program: RECIPE-ETL-RUN
000120* Author: Erik Eriksen
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1988-02-02
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Top-level driver for the nightly recipe catalog load.
000190*          Parses the run parameters, runs the whole raw extract
000200*          through the stage pass (RAW-RECIPES -> STAGED-RECIPES),
000210*          then runs the whole staged file through the load pass
000220*          (STAGED-RECIPES -> MASTER-RECIPES / RECIPE-ING-LINKS),
000230*          dumps the ingredient and measurement reference tables
000240*          built up by the load pass, and prints the run report.
000250*          Descended from this shop's old interpreter driver --
000260*          same overall shape (parse the command line, open
000270*          everything, run the work, close everything, stop) but
000280*          there is no program file to load or list here, just
000290*          the two passes.
000300*
000310* Change Log:
000320* 1988-02-02 EE   CR-0900  Initial version.                       CR0900
000330* 1997-02-05 REK  CR-1412  Added the stage pass ahead of the old  CR1412
000340*                          single load pass, once the catalog
000350*                          group split raw-to-staged parsing out
000360*                          from staged-to-master loading.
000370* 1997-04-10 DJF  CR-1430  Added the load pass call sequence and  CR1430
000380*                          the reference-file dump at end of run.
000390* 1999-02-09 DJF  CR-1502  Y2K -- widened nothing, run-date is    CR1502
000400*                          stamped by RUN-LOGGER, not here; word-
000410*                          search only.
000420******************************************************************
000430 identification division.
000440 program-id. recipe-etl-run.
000450 author. Erik Eriksen.
000460 installation. midstate data services.
000470 date-written. 1988-02-02.
000480 date-compiled.
000490 security. unclassified.
000500
000510 environment division.
000520 configuration section.
000530 special-names.
000540     c01 is top-of-form.
000550
000560 input-output section.
000570
000580 data division.
000590 file section.
000600
000610 working-storage section.
000620
000630 01  ws-command-line-args        pic x(2024).
000640
000650 01  ws-range-start              pic 9(5).
000660 01  ws-range-end                pic 9(5).
000670 01  ws-logging-sw               pic x(1) value "N".
000680     88  ws-enable-logging           value "Y".
000690     88  ws-disable-logging          value "N".
000700
000710 01  ws-raw-record-work.
000720     05  ws-raw-entry-no         pic 9(5).
000730     05  ws-raw-title            pic x(80).
000740     05  ws-raw-format           pic x(1).
000750     05  ws-raw-text             pic x(500).
000760     05  ws-raw-ing-count        pic 9(2).
000770     05  ws-raw-ing-line occurs 10 times pic x(60).
000780     05  ws-raw-dir-count        pic 9(2).
000790     05  ws-raw-dir-line occurs 10 times pic x(100).
000800     05  filler                 pic x(20).
000810
000820 01  ws-raw-fetch-found-flag     pic x(1).
000830     88  ws-raw-fetch-found          value "Y".
000840     88  ws-raw-fetch-not-found      value "N".
000850
000860 01  ws-stage-fail-reason        pic x(40).
000870 01  ws-stage-wrote-flag         pic x(1).
000880     88  ws-stage-wrote              value "Y".
000890     88  ws-stage-not-wrote          value "N".
000900
000910 01  ws-load-found-flag          pic x(1).
000920     88  ws-load-found               value "Y".
000930     88  ws-load-not-found           value "N".
000940
000950 copy "copybooks/run_totals.cpy"
000960     replacing ws-run-totals by ws-stage-totals.
000970 copy "copybooks/run_totals.cpy"
000980     replacing ws-run-totals by ws-load-totals.
000990
001000 01  ws-stage-entry-no-work      pic 9(5).
001010 01  ws-stage-entry-no-redef redefines ws-stage-entry-no-work.
001020     05  ws-stage-entry-no-char occurs 5 times pic x(1).
001030
001040 01  ws-load-pass-count          pic 9(5) comp value zero.
001050 01  ws-load-pass-count-redef redefines ws-load-pass-count.
001060     05  ws-load-pass-count-raw pic x(4).
001070
001080 01  ws-module-banner.
001090     05  filler                 pic x(22) value
001100         "RECIPE-ETL-RUN AREA  ".
001110     05  filler                 pic x(8)  value spaces.
001120
001130 01  ws-module-banner-redef redefines ws-module-banner.
001140     05  ws-banner-label        pic x(22).
001150     05  ws-banner-pad          pic x(8).
001160
001170 procedure division.
001180
001190 0000-main-procedure.
001200
001210     display spaces
001220     display "RECIPE-ETL-RUN - Nightly Recipe Catalog Load"
001230     display "----------------------------------------------"
001240     display " Midstate Data Services -- Batch Systems Group"
001250     display space
001260
001270     accept ws-command-line-args from command-line
001280
001290     call "run-parm-parser" using
001300         ws-command-line-args
001310         ws-range-start
001320         ws-range-end
001330         ws-logging-sw
001340     end-call
001350
001360     if ws-enable-logging
001370         call "enable-logger"
001380     end-if
001390
001400     call "run-logger" using
001410         "RECIPE-ETL-RUN:: Starting stage pass."
001420
001430     perform 1000-run-stage-pass
001440
001450     call "run-logger" using
001460         "RECIPE-ETL-RUN:: Starting load pass."
001470
001480     perform 2000-run-load-pass
001490
001500     call "run-logger" using
001510         "RECIPE-ETL-RUN:: Writing reference files."
001520
001530     call "write-ingredient-ref-file"
001540     call "write-measurement-ref-file"
001550
001560     perform 3000-print-run-report
001570
001580     if ws-enable-logging
001590         call "disable-logger"
001600     end-if
001610
001620     stop run.
001630
001640*----------------------------------------------------------------
001650* 1000  Run every raw extract record within the requested entry
001660*       range through the stage pass, one entry at a time.
001670*----------------------------------------------------------------
001680 1000-run-stage-pass.
001690     call "open-raw-file" using ws-range-start ws-range-end
001700     call "open-stage-output"
001710
001720     move "N" to ws-raw-fetch-found-flag
001730     call "fetch-next-raw" using ws-raw-record-work
001740         ws-raw-fetch-found-flag
001750
001760     perform 1100-stage-one-raw-record
001770         until ws-raw-fetch-not-found
001780
001790     call "close-raw-file"
001800     call "close-stage-output".
001810
001820 1100-stage-one-raw-record.
001830     move spaces to ws-stage-fail-reason
001840     move "N" to ws-stage-wrote-flag
001850
001860     call "stage-one-entry" using ws-raw-record-work
001870         ws-stage-totals ws-stage-fail-reason ws-stage-wrote-flag
001880
001890     if ws-stage-not-wrote
001900         move ws-raw-entry-no to ws-stage-entry-no-work
001910         call "write-failure-line" using ws-stage-entry-no-work
001920             ws-stage-fail-reason
001930     end-if
001940
001950     move "N" to ws-raw-fetch-found-flag
001960     call "fetch-next-raw" using ws-raw-record-work
001970         ws-raw-fetch-found-flag.
001980
001990*----------------------------------------------------------------
002000* 2000  Run every staged record through the load pass, one entry
002010*       at a time, building up the ingredient and measurement
002020*       reference tables and writing the master and link rows.
002030*----------------------------------------------------------------
002040 2000-run-load-pass.
002050     call "open-load-files"
002060
002070     move "N" to ws-load-found-flag
002080     call "load-one-entry" using ws-load-totals ws-load-found-flag
002090
002100     perform 2100-count-one-load-attempt
002110         until ws-load-not-found
002120
002130     call "close-load-files".
002140
002150 2100-count-one-load-attempt.
002160     add 1 to ws-load-pass-count
002170     move "N" to ws-load-found-flag
002180     call "load-one-entry" using ws-load-totals ws-load-found-flag.
002190
002200*----------------------------------------------------------------
002210* 3000  Print the run report -- one summary block per pass, in
002220*       the order the passes ran.
002230*----------------------------------------------------------------
002240 3000-print-run-report.
002250     call "open-run-report"
002260
002270     call "write-run-summary" using
002280         "STAGE PASS (RAW-RECIPES -> STAGED-RECIPES)"
002290         ws-stage-totals
002300
002310     call "write-run-summary" using
002320         "LOAD PASS (STAGED-RECIPES -> MASTER-RECIPES)"
002330         ws-load-totals
002340
002350     call "close-run-report".
002360
002370 end program recipe-etl-run.
