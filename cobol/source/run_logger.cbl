000100******************************************************************
000110* Program: RUN-LOGGER
000120* Author: Erik Eriksen
000130* Installation: Midstate Data Services -- Batch Systems Group
000140* Date-Written: 1988-02-02
000150* Date-Compiled:
000160* Security: Unclassified.
000170*
000180* Purpose: Shared diagnostic logger for the recipe load run.
000190*          Writes one time-stamped line per call to the run log
000200*          while logging is enabled; every program in this run
000210*          calls the same logger instead of keeping its own file.
000220*
000230* Change Log:
000240* 1988-02-02 EE   CR-0900  Initial version.                       CR0900
000250* 1990-03-19 REK  CR-1120  Widened message field to x(200) to     CR1120
000260*                          carry longer diagnostic text from the
000270*                          parser modules.
000280* 1994-06-08 DJF  CR-1260  Log file name now stamped with the     CR1260
000290*                          run date instead of a fixed name, so
000300*                          reruns on the same day do not clobber
000310*                          each other's log.
000320* 1999-01-05 DJF  CR-1502  Y2K: log file name used a 2-digit year CR1502
000330*                          -- widened to 4-digit year throughout.
000340******************************************************************
000350 identification division.
000360 program-id. run-logger.
000370 author. Erik Eriksen.
000380 installation. midstate data services.
000390 date-written. 1988-02-02.
000400 date-compiled.
000410 security. unclassified.
000420
000430 environment division.
000440 configuration section.
000450 special-names.
000460     c01 is top-of-form.
000470
000480 input-output section.
000490     file-control.
000500         select optional fd-run-log-file
000510             assign to RUNLOG
000520             organization is line sequential
000530             file status is ws-log-file-status.
000540
000550 data division.
000560 file section.
000570 fd  fd-run-log-file.
000580 01  f-log-text-raw                 pic x(200).
000590
000600 working-storage section.
000610
000620 01  ws-log-file-status             pic x(2) value spaces.
000630     88  ws-log-file-status-ok          value "00".
000640
000650 01  ws-date-record.
000660     05  ws-current-date.
000670         10  ws-year                pic 9(4).
000680         10  ws-month               pic 9(2).
000690         10  ws-day                 pic 9(2).
000700     05  ws-current-time.
000710         10  ws-hour                pic 9(2).
000720         10  ws-min                 pic 9(2).
000730         10  ws-sec                 pic 9(2).
000740         10  ws-hundredths          pic 9(2).
000750
000760 01  ws-date-record-redef redefines ws-date-record.
000770     05  ws-date-as-text            pic x(8).
000780     05  ws-time-as-text            pic x(8).
000790
000800 01  ws-log-enabled-sw              pic x(1) value "N".
000810     88  ws-log-enabled                 value "Y".
000820     88  ws-log-disabled                value "N".
000830
000840 77  ws-log-buffer                  pic x(200).
000850 77  ws-log-file-name               pic x(20) value
000860     "RECIPE_LOAD_UNSET.LO".
000870
000880 01  ws-module-banner.
000890     05  filler                     pic x(22) value
000900         "RUN-LOGGER WORK AREA".
000910     05  filler                     pic x(8)  value spaces.
000920
000930 01  ws-module-banner-redef redefines ws-module-banner.
000940     05  ws-banner-label            pic x(22).
000950     05  ws-banner-pad              pic x(8).
000960
000970 01  ws-scan-work-area           pic x(10) value spaces.
000980 01  ws-scan-work-area-redef redefines ws-scan-work-area.
000990     05  ws-scan-work-char occurs 10 times pic x(1).
001000
001010 linkage section.
001020 01  l-log-text                     pic x(200).
001030
001040 procedure division using l-log-text.
001050
001060 0000-main-procedure.
001070     if ws-log-disabled
001080         goback
001090     end-if
001100
001110     move spaces to ws-log-buffer
001120     accept ws-current-date from date yyyyddd
001130     accept ws-current-time from time
001140
001150     string
001160         "[" delimited by size
001170         ws-year delimited by size
001180         "-" delimited by size
001190         ws-month delimited by size
001200         "-" delimited by size
001210         ws-day delimited by size
001220         " " delimited by size
001230         ws-hour delimited by size
001240         ":" delimited by size
001250         ws-min delimited by size
001260         ":" delimited by size
001270         ws-sec delimited by size
001280         "] " delimited by size
001290         l-log-text delimited by size
001300         into ws-log-buffer
001310     end-string
001320
001330     move ws-log-buffer to f-log-text-raw
001340     write f-log-text-raw
001350     goback.
001360
001370******************************************************************
001380* Author: Erik Eriksen
001390* Create Date: 1988-02-02
001400* Last Modified: 1994-06-08
001410* Purpose: Enables logging and opens the run log for the day.
001420******************************************************************
001430 entry "enable-logger".
001440     set ws-log-enabled to true
001450     accept ws-current-date from date yyyymmdd
001460     open extend fd-run-log-file
001470     if not ws-log-file-status-ok
001480         open output fd-run-log-file
001490     end-if
001500     goback.
001510
001520******************************************************************
001530* Author: Erik Eriksen
001540* Create Date: 1988-02-02
001550* Last Modified: 1988-02-02
001560* Purpose: Disables logging and closes the run log.
001570******************************************************************
001580 entry "disable-logger".
001590     set ws-log-disabled to true
001600     close fd-run-log-file
001610     goback.
001620
001630 end program run-logger.
