000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1997-01-12
000130* Last Modified: 1999-02-09
000140* Purpose: Linkage block for ING-LINE-SPLITTER (U3/U4 ingredient
000150*          line split).
000160* Tectonics: ./build.sh
000170******************************************************************
000180 01  l-ing-line-splitter.
000190     05  l-ils-line             pic x(100).
000200     05  l-ils-item             pic x(60).
000210     05  l-ils-amount           pic x(20).
000220     05  l-ils-notes            pic x(40).
