000100******************************************************************
000110* Author: D. Farrow
000120* Create Date: 1997-04-05
000130* Last Modified: 1999-02-09
000140* Purpose: Linkage block for LOAD-INGREDIENT-LOOP (U6 load step
000150*          b).  One staged ingredient comes in; a populated
000160*          recipe-ingredient-link image (minus LNK-RECIPE-ID and
000170*          LNK-ORDER-IX, which the caller already has) goes out,
000180*          plus a skip flag for ingredients with no usable name.
000190* Tectonics: ./build.sh
000200******************************************************************
000210 01  l-load-ingredient-loop.
000220     05  l-lil-item             pic x(60).
000230     05  l-lil-amount-text      pic x(20).
000240     05  l-lil-notes-in         pic x(40).
000250     05  l-lil-ingredient-id    pic 9(4).
000260     05  l-lil-measurement-id   pic 9(3).
000270     05  l-lil-amount           pic s9(5)v99.
000280     05  l-lil-amount-flag      pic x(1).
000290         88  l-lil-amount-present   value "Y".
000300         88  l-lil-amount-absent    value "N".
000310     05  l-lil-notes-out        pic x(40).
000320     05  l-lil-skip-flag        pic x(1).
000330         88  l-lil-skip             value "Y".
000340         88  l-lil-keep             value "N".
