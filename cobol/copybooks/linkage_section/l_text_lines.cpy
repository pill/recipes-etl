000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1997-01-06
000130* Last Modified: 1999-02-09
000140* Purpose: Carries a free-text recipe body as a table of split
000150*          lines, plus header markers, between
000160*          TEXT-HEADER-TABLE-BUILD and the downstream title /
000170*          ingredient-section / instruction-section scanners.
000180* Tectonics: ./build.sh
000190******************************************************************
000200 01  l-text-lines.
000210     05  l-line-count           pic 9(3).
000220     05  l-ing-header-line      pic 9(3).
000230     05  l-ins-header-line      pic 9(3).
000240     05  l-line-entry occurs 40 times.
000250         10  l-line-text        pic x(100).
000260         10  l-line-len         pic 9(3).
