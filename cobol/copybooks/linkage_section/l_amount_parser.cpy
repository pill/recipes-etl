000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1988-03-21
000130* Last Modified: 1999-02-09
000140* Purpose: Linkage block for AMOUNT-PARSER (U1 parse_amount_string).
000150* Tectonics: ./build.sh
000160******************************************************************
000170 01  l-amount-parser.
000180     05  l-amt-input            pic x(30).
000190     05  l-amt-numeric          pic s9(5)v99.
000200     05  l-amt-present-flag     pic x(1).
000210         88  l-amt-present          value "Y".
000220         88  l-amt-absent           value "N".
000230     05  l-amt-meas-name        pic x(15).
000240     05  l-amt-meas-abbr        pic x(10).
000250     05  l-amt-unit-type        pic x(6).
