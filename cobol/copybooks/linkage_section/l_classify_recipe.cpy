000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1988-03-10
000130* Last Modified: 1988-03-10
000140* Purpose: LINKAGE parameter block shared by the classify-*
000150*          programs (difficulty, cuisine, meal type, diet tags).
000160*          Input is title + a scan text (free text or joined
000170*          ingredient names); output is the four classification
000180*          fields plus the bullet/step counts difficulty needs.
000190* Tectonics: ./build.sh
000200******************************************************************
000210 01  l-classify-recipe.
000220     05  l-clsf-title           pic x(80).
000230     05  l-clsf-scan-text       pic x(2000).
000240     05  l-clsf-bullet-count    pic 9(4) comp.
000250     05  l-clsf-step-count      pic 9(4) comp.
000260     05  l-clsf-difficulty      pic x(6).
000270     05  l-clsf-cuisine         pic x(15).
000280     05  l-clsf-meal-type       pic x(9).
000290     05  l-clsf-diet-tags       pic x(60).
