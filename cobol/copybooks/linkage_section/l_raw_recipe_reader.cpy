000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1988-03-11
000130* Last Modified: 1988-03-11
000140* Purpose: Linkage block for RAW-RECIPE-READER's FETCH-NEXT-RAW
000150*          entry point.  One raw-recipe-record (R1) comes back
000160*          per call, plus a more-records switch.
000170* Tectonics: ./build.sh
000180******************************************************************
000190 01  l-raw-fetch-found-flag     pic x(1).
000200     88  l-raw-fetch-found          value "Y".
000210     88  l-raw-fetch-not-found      value "N".
