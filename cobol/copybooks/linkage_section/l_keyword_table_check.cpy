000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1988-03-18
000130* Last Modified: 1999-02-09
000140* Purpose: Linkage block for KEYWORD-TABLE-CHECK -- exact-match
000150*          membership test against one of the recipe keyword
000160*          tables.
000170* Tectonics: ./build.sh
000180******************************************************************
000190 01  l-keyword-table-check.
000200     05  l-ktc-table-id         pic x(1).
000210         88  l-ktc-clean-units      value "U".
000220         88  l-ktc-instr-verbs      value "V".
000230     05  l-ktc-word             pic x(20).
000240     05  l-ktc-found-flag       pic x(1).
000250         88  l-ktc-word-found       value "Y".
000260         88  l-ktc-word-not-found   value "N".
