000100******************************************************************
000110* Author: D. Farrow
000120* Create Date: 1996-07-01
000130* Last Modified: 1999-02-09
000140* Purpose: Linkage block for INGREDIENT-REPOSITORY.
000150* Tectonics: ./build.sh
000160******************************************************************
000170 01  l-ingredient-repo.
000180     05  l-ingr-name            pic x(60).
000190     05  l-ingr-id              pic 9(4).
000200 01  l-ingredient-found-flag    pic 9 value 0.
000210     88  l-ingr-found-false         value 0.
000220     88  l-ingr-found-true          value 1.
