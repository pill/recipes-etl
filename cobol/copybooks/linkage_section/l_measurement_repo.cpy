000100******************************************************************
000110* Author: D. Farrow
000120* Create Date: 1996-07-02
000130* Last Modified: 1999-02-09
000140* Purpose: Linkage block for MEASUREMENT-REPOSITORY.
000150* Tectonics: ./build.sh
000160******************************************************************
000170 01  l-measurement-repo.
000180     05  l-mea-name             pic x(15).
000190     05  l-mea-abbr             pic x(10).
000200     05  l-mea-unit-type        pic x(6).
000210     05  l-mea-id               pic 9(3).
000220 01  l-measurement-found-flag   pic 9 value 0.
000230     88  l-mea-found-false          value 0.
000240     88  l-mea-found-true           value 1.
