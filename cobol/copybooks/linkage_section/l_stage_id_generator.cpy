000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1997-02-02
000130* Last Modified: 1999-02-09
000140* Purpose: Linkage block for STAGE-ID-GENERATOR.  Same normalized
000150*          title and source key always yield the same STG-ID, so
000160*          a rerun lands on the same staged identifier.
000170* Tectonics: ./build.sh
000180******************************************************************
000190 01  l-stage-id-generator.
000200     05  l-sid-title            pic x(80).
000210     05  l-sid-source-key       pic 9(5).
000220     05  l-sid-stg-id           pic x(16).
