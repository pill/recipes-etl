000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1988-03-10
000130* Last Modified: 1988-03-10
000140* Purpose: LINKAGE parameter block for KEYWORD-HIT-COUNTER --
000150*          counts how many words from a caller-supplied keyword
000160*          table occur in a caller-supplied scan text, and flags
000170*          whether any hit fell inside the title.
000180* Tectonics: ./build.sh
000190******************************************************************
000200 01  l-keyword-hit.
000210     05  l-khit-scan-text       pic x(2000).
000220     05  l-khit-title-text      pic x(80).
000230     05  l-khit-word            pic x(20).
000240     05  l-khit-count           pic 9(4) comp.
000250     05  l-khit-title-flag      pic x(1).
000260         88  l-khit-in-title    value "Y".
000270         88  l-khit-not-in-title value "N".
