000100******************************************************************
000110* Author: D. Farrow
000120* Create Date: 1996-07-05
000130* Last Modified: 1999-02-09
000140* Purpose: Linkage block for MASTER-ID-ALLOCATOR and
000150*          MASTER-TITLE-LOOKUP.
000160* Tectonics: ./build.sh
000170******************************************************************
000180 01  l-master-id-work.
000190     05  l-midw-title           pic x(80).
000200     05  l-midw-recipe-id       pic 9(5).
000210 01  l-master-found-flag        pic 9 value 0.
000220     88  l-master-found-false       value 0.
000230     88  l-master-found-true        value 1.
