000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1997-01-08
000130* Last Modified: 1999-02-09
000140* Purpose: Linkage block for TEXT-HEADER-SCANNER.
000150* Tectonics: ./build.sh
000160******************************************************************
000170 01  l-text-header-scan.
000180     05  l-thscan-line          pic x(100).
000190     05  l-thscan-len           pic 9(3).
000200     05  l-thscan-is-header     pic x(1).
000210         88  l-thscan-header-yes    value "Y".
000220         88  l-thscan-header-no     value "N".
