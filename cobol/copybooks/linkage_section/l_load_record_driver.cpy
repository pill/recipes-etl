000100******************************************************************
000110* Author: D. Farrow
000120* Create Date: 1997-04-10
000130* Last Modified: 1999-02-09
000140* Purpose: Found-flag for LOAD-RECORD-DRIVER's LOAD-ONE-ENTRY
000150*          entry point -- "N" once the staged file is exhausted.
000160* Tectonics: ./build.sh
000170******************************************************************
000180 01  l-load-found-flag          pic x(1).
000190     88  l-load-found               value "Y".
000200     88  l-load-not-found           value "N".
