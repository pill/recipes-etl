000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1997-04-02
000130* Last Modified: 1999-02-09
000140* Purpose: Linkage block for LOAD-INSTRUCTION-FLATTEN (U6 load
000150*          step a).  One staged instruction step comes in; one
000160*          flattened report line goes out.
000170* Tectonics: ./build.sh
000180******************************************************************
000190 01  l-instruction-flatten.
000200     05  l-iflt-step            pic 9(2).
000210     05  l-iflt-title           pic x(30).
000220     05  l-iflt-desc            pic x(100).
000230     05  l-iflt-flat-text       pic x(140).
