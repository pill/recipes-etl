000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1988-03-19
000130* Last Modified: 1999-02-09
000140* Purpose: Linkage block for ING-NAME-CLEANER (U2 ingredient-name
000150*          cleaning).
000160* Tectonics: ./build.sh
000170******************************************************************
000180 01  l-ing-name-cleaner.
000190     05  l-inc-input            pic x(200).
000200     05  l-inc-output           pic x(200).
