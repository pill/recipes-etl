000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1997-01-20
000130* Last Modified: 1999-02-09
000140* Purpose: Linkage block for STAGE-FORMAT-DISPATCH.  Input side
000150*          is one raw source record (R1 shape); output side
000160*          mirrors STAGED-RECIPE-RECORD (R2) less STG-ID, which
000170*          the stage driver assigns after the title override.
000180* Tectonics: ./build.sh
000190******************************************************************
000200 01  l-stage-dispatch.
000210     05  l-sd-raw-entry-no          pic 9(5).
000220     05  l-sd-raw-title             pic x(80).
000230     05  l-sd-raw-format            pic x(1).
000240         88  l-sd-raw-format-structured value "S".
000250         88  l-sd-raw-format-text       value "T".
000260     05  l-sd-raw-text              pic x(500).
000270     05  l-sd-raw-ing-count         pic 9(2).
000280     05  l-sd-raw-ing-line occurs 10 times pic x(60).
000290     05  l-sd-raw-dir-count         pic 9(2).
000300     05  l-sd-raw-dir-line occurs 10 times pic x(100).
000310     05  l-sd-title                 pic x(80).
000320     05  l-sd-desc                  pic x(200).
000330     05  l-sd-prep-time             pic x(20).
000340     05  l-sd-cook-time             pic x(20).
000350     05  l-sd-chill-time            pic x(20).
000360     05  l-sd-pan-size              pic x(20).
000370     05  l-sd-difficulty            pic x(6).
000380     05  l-sd-cuisine               pic x(15).
000390     05  l-sd-meal-type             pic x(9).
000400     05  l-sd-diet-tags             pic x(60).
000410     05  l-sd-ing-count             pic 9(2).
000420     05  l-sd-ing occurs 10 times.
000430         10  l-sd-ing-item          pic x(60).
000440         10  l-sd-ing-amount        pic x(20).
000450         10  l-sd-ing-notes         pic x(40).
000460     05  l-sd-ins-count             pic 9(2).
000470     05  l-sd-ins occurs 10 times.
000480         10  l-sd-ins-step          pic 9(2).
000490         10  l-sd-ins-title         pic x(30).
000500         10  l-sd-ins-desc          pic x(100).
000510     05  l-sd-text-found-flag       pic x(1).
000520         88  l-sd-text-found            value "Y".
000530         88  l-sd-text-not-found        value "N".
