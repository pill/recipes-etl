000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1988-03-09
000130* Last Modified: 1988-03-09
000140* Purpose: FD layout for INGREDIENT-REF, the ingredient reference
000150*          table written out at end of run from the in-memory
000160*          get-or-create table kept by INGREDIENT-REPOSITORY.
000170* Tectonics: ./build.sh
000180******************************************************************
000190 01  ingredient-ref-record.
000200     05  ing-id                 pic 9(4).
000210     05  ing-name               pic x(60).
000220     05  filler                 pic x(10).
