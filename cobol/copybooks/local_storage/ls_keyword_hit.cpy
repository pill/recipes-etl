000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1988-03-10
000130* Last Modified: 1988-03-10
000140* Purpose: Local-storage work record shared by the classify-*
000150*          programs while they walk a keyword table and call
000160*          KEYWORD-HIT-COUNTER once per word.
000170* Tectonics: ./build.sh
000180******************************************************************
000190 01  ls-keyword-hit.
000200     05  ls-khit-total-count    pic 9(4) comp value zero.
000210     05  ls-khit-in-title-sw    pic x(1) value "N".
000220         88  ls-khit-any-in-title value "Y".
000230     05  ls-khit-best-word      pic x(20) value spaces.
000240
000250 01  ls-keyword-hit-return-code pic 9.
