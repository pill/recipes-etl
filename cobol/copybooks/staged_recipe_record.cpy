000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1988-03-07
000130* Last Modified: 1988-03-07
000140* Purpose: FD layout for STAGED-RECIPES -- output of the stage
000150*          pass, input of the load pass.  Holds the normalized
000160*          recipe structure built by the text or structured
000170*          parser before it is mapped to the master store.
000180* Tectonics: ./build.sh
000190******************************************************************
000200 01  staged-recipe-record.
000210     05  stg-id                 pic x(16).
000220     05  stg-title              pic x(80).
000230     05  stg-desc               pic x(200).
000240     05  stg-prep-time          pic x(20).
000250     05  stg-cook-time          pic x(20).
000260     05  stg-chill-time         pic x(20).
000270     05  stg-pan-size           pic x(20).
000280     05  stg-difficulty         pic x(6).
000290     05  stg-cuisine            pic x(15).
000300     05  stg-meal-type          pic x(9).
000310     05  stg-diet-tags          pic x(60).
000320     05  stg-ing-count          pic 9(2).
000330     05  stg-ing occurs 10 times.
000340         10  stg-ing-item       pic x(60).
000350         10  stg-ing-amount     pic x(20).
000360         10  stg-ing-notes      pic x(40).
000370     05  stg-ins-count          pic 9(2).
000380     05  stg-ins occurs 10 times.
000390         10  stg-ins-step       pic 9(2).
000400         10  stg-ins-title      pic x(30).
000410         10  stg-ins-desc       pic x(100).
000420     05  filler                pic x(25).
