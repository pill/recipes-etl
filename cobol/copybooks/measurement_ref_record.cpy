000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1988-03-09
000130* Last Modified: 1988-03-09
000140* Purpose: FD layout for MEASUREMENT-REF, the measurement
000150*          reference table written out at end of run from the
000160*          in-memory get-or-create table kept by
000170*          MEASUREMENT-REPOSITORY.
000180* Tectonics: ./build.sh
000190******************************************************************
000200 01  measurement-ref-record.
000210     05  mea-id                 pic 9(3).
000220     05  mea-name               pic x(15).
000230     05  mea-abbr               pic x(10).
000240     05  mea-unit-type          pic x(6).
000250     05  filler                 pic x(10).
