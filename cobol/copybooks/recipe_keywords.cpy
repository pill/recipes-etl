000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1988-03-07
000130* Last Modified: 2003-11-14
000140* Purpose: Central keyword tables for the recipe load run.  Copied
000150*          into nearly every program in this system the same way
000160*          BASIC-KEYWORDS used to be copied into every cbi module
000170*          -- one shared list instead of forty private ones.
000180* Tectonics: ./build.sh
000190******************************************************************
000200 01  ws-unit-table.
000210     05  ws-unit-entry occurs 26 times indexed by ws-unit-ix.
000220         10  ws-unit-token      pic x(12) value spaces.
000230         10  ws-unit-canon      pic x(15) value spaces.
000240         10  ws-unit-abbr       pic x(10) value spaces.
000250         10  ws-unit-type       pic x(6)  value spaces.
000260
000270 01  ws-unit-table-values redefines ws-unit-table.
000280     05  filler pic x(43) value
000290         "cup         cup            c         volume".
000300     05  filler pic x(43) value
000310         "cups        cup            c         volume".
000320     05  filler pic x(43) value
000330         "c           cup            c         volume".
000340     05  filler pic x(43) value
000350         "tablespoon  tablespoon     tbsp      volume".
000360     05  filler pic x(43) value
000370         "tablespoons tablespoon     tbsp      volume".
000380     05  filler pic x(43) value
000390         "tbsp        tablespoon     tbsp      volume".
000400     05  filler pic x(43) value
000410         "tbs         tablespoon     tbsp      volume".
000420     05  filler pic x(43) value
000430         "teaspoon    teaspoon       tsp       volume".
000440     05  filler pic x(43) value
000450         "teaspoons   teaspoon       tsp       volume".
000460     05  filler pic x(43) value
000470         "tsp         teaspoon       tsp       volume".
000480     05  filler pic x(43) value
000490         "liter       liter          L         volume".
000500     05  filler pic x(43) value
000510         "liters      liter          L         volume".
000520     05  filler pic x(43) value
000530         "l           liter          L         volume".
000540     05  filler pic x(43) value
000550         "milliliter  milliliter     mL        volume".
000560     05  filler pic x(43) value
000570         "milliliters milliliter     mL        volume".
000580     05  filler pic x(43) value
000590         "ml          milliliter     mL        volume".
000600     05  filler pic x(43) value
000610         "pint        pint           pt        volume".
000620     05  filler pic x(43) value
000630         "pints       pint           pt        volume".
000640     05  filler pic x(43) value
000650         "quart       quart          qt        volume".
000660     05  filler pic x(43) value
000670         "quarts      quart          qt        volume".
000680     05  filler pic x(43) value
000690         "gallon      gallon         gal       volume".
000700     05  filler pic x(43) value
000710         "gallons     gallon         gal       volume".
000720     05  filler pic x(43) value
000730         "pound       pound          lb        weight".
000740     05  filler pic x(43) value
000750         "pounds      pound          lb        weight".
000760     05  filler pic x(43) value
000770         "lb          pound          lb        weight".
000780     05  filler pic x(43) value
000790         "lbs         pound          lb        weight".
000800
000810*>   Second table: the weight/count/other tokens that would not
000820*>   fit in the first OCCURS without changing its bound -- kept
000830*>   as a second table on purpose, the way the shop split the
000840*>   keyword list across two tables once it outgrew one.
000850 01  ws-unit-table-2.
000860     05  ws-unit2-entry occurs 14 times indexed by ws-unit2-ix.
000870         10  ws-unit2-token     pic x(12) value spaces.
000880         10  ws-unit2-canon     pic x(15) value spaces.
000890         10  ws-unit2-abbr      pic x(10) value spaces.
000900         10  ws-unit2-type      pic x(6)  value spaces.
000910
000920 01  ws-unit-table-2-values redefines ws-unit-table-2.
000930     05  filler pic x(43) value
000940         "ounce       ounce          oz        weight".
000950     05  filler pic x(43) value
000960         "ounces      ounce          oz        weight".
000970     05  filler pic x(43) value
000980         "oz          ounce          oz        weight".
000990     05  filler pic x(43) value
001000         "gram        gram           g         weight".
001010     05  filler pic x(43) value
001020         "grams       gram           g         weight".
001030     05  filler pic x(43) value
001040         "g           gram           g         weight".
001050     05  filler pic x(43) value
001060         "gr          gram           g         weight".
001070     05  filler pic x(43) value
001080         "kilogram    kilogram       kg        weight".
001090     05  filler pic x(43) value
001100         "kilograms   kilogram       kg        weight".
001110     05  filler pic x(43) value
001120         "kg          kilogram       kg        weight".
001130     05  filler pic x(43) value
001140         "piece       piece          pc        count ".
001150     05  filler pic x(43) value
001160         "pieces      piece          pc        count ".
001170     05  filler pic x(43) value
001180         "pc          piece          pc        count ".
001190     05  filler pic x(43) value
001200         "pcs         piece          pc        count ".
001210
001220 01  ws-unit-table-3.
001230     05  ws-unit3-entry occurs 5 times indexed by ws-unit3-ix.
001240         10  ws-unit3-token     pic x(12) value spaces.
001250         10  ws-unit3-canon     pic x(15) value spaces.
001260         10  ws-unit3-abbr      pic x(10) value spaces.
001270         10  ws-unit3-type      pic x(6)  value spaces.
001280
001290 01  ws-unit-table-3-values redefines ws-unit-table-3.
001300     05  filler pic x(43) value
001310         "whole       whole          whole     count ".
001320     05  filler pic x(43) value
001330         "item        item           item      count ".
001340     05  filler pic x(43) value
001350         "items       item           item      count ".
001360     05  filler pic x(43) value
001370         "pinch       pinch          pinch     other ".
001380     05  filler pic x(43) value
001390         "dash        dash           dash      other ".
001400
001410*>   Leading "number + unit" words recognized by the ingredient
001420*>   name cleaner (U2) before it will strip a leading quantity.
001430*>   Widened from 24 to 34 rows and from PIC X(10) to PIC X(12) --
001440*>   the old 10-byte field could not even hold "tablespoons" as its
001450*>   own row, and the package/can/jar/bottle families were never in
001460*>   the list at all, so a line like "2 cans diced tomatoes" kept
001470*>   its quantity word glued onto the ingredient name.
001480 01  ws-clean-unit-words.
001490     05  ws-clean-unit-word occurs 34 times indexed by ws-cln-ix
001500                            pic x(12).
001510 01  ws-clean-unit-word-values redefines ws-clean-unit-words.
001520     05  filler pic x(12) value "cup         ".
001530     05  filler pic x(12) value "cups        ".
001540     05  filler pic x(12) value "tbsp        ".
001550     05  filler pic x(12) value "tsp         ".
001560     05  filler pic x(12) value "tablespoon  ".
001570     05  filler pic x(12) value "tablespoons ".
001580     05  filler pic x(12) value "teaspoons   ".
001590     05  filler pic x(12) value "teaspoon    ".
001600     05  filler pic x(12) value "oz          ".
001610     05  filler pic x(12) value "ounce       ".
001620     05  filler pic x(12) value "ounces      ".
001630     05  filler pic x(12) value "lb          ".
001640     05  filler pic x(12) value "lbs         ".
001650     05  filler pic x(12) value "pound       ".
001660     05  filler pic x(12) value "pounds      ".
001670     05  filler pic x(12) value "g           ".
001680     05  filler pic x(12) value "gram        ".
001690     05  filler pic x(12) value "grams       ".
001700     05  filler pic x(12) value "kg          ".
001710     05  filler pic x(12) value "ml          ".
001720     05  filler pic x(12) value "l           ".
001730     05  filler pic x(12) value "liter       ".
001740     05  filler pic x(12) value "liters      ".
001750     05  filler pic x(12) value "piece       ".
001760     05  filler pic x(12) value "pieces      ".
001770     05  filler pic x(12) value "pkg         ".
001780     05  filler pic x(12) value "package     ".
001790     05  filler pic x(12) value "packages    ".
001800     05  filler pic x(12) value "can         ".
001810     05  filler pic x(12) value "cans        ".
001820     05  filler pic x(12) value "jar         ".
001830     05  filler pic x(12) value "jars        ".
001840     05  filler pic x(12) value "bottle      ".
001850     05  filler pic x(12) value "bottles     ".
001860
001870*>   Instruction verbs that mark a line as a direction, not an
001880*>   ingredient (U3 bad-ingredient filter).
001890 01  ws-instr-verbs.
001900     05  ws-instr-verb occurs 27 times indexed by ws-verb-ix
001910                       pic x(8).
001920 01  ws-instr-verb-values redefines ws-instr-verbs.
001930     05  filler pic x(8) value "coat    ".
001940     05  filler pic x(8) value "sift    ".
001950     05  filler pic x(8) value "strain  ".
001960     05  filler pic x(8) value "fill    ".
001970     05  filler pic x(8) value "toss    ".
001980     05  filler pic x(8) value "serve   ".
001990     05  filler pic x(8) value "mix     ".
002000     05  filler pic x(8) value "stir    ".
002010     05  filler pic x(8) value "cook    ".
002020     05  filler pic x(8) value "bake    ".
002030     05  filler pic x(8) value "heat    ".
002040     05  filler pic x(8) value "pour    ".
002050     05  filler pic x(8) value "bring   ".
002060     05  filler pic x(8) value "combine ".
002070     05  filler pic x(8) value "transfer".
002080     05  filler pic x(8) value "place   ".
002090     05  filler pic x(8) value "remove  ".
002100     05  filler pic x(8) value "set     ".
002110     05  filler pic x(8) value "cover   ".
002120     05  filler pic x(8) value "let     ".
002130     05  filler pic x(8) value "allow   ".
002140     05  filler pic x(8) value "preheat ".
002150     05  filler pic x(8) value "add     ".
002160     05  filler pic x(8) value "blend   ".
002170     05  filler pic x(8) value "whisk   ".
002180     05  filler pic x(8) value "beat    ".
002190     05  filler pic x(8) value "fold    ".
002200
002210*>   Advanced technique words that push difficulty to hard when
002220*>   no explicit keyword is present.
002230 01  ws-advanced-words.
002240     05  ws-advanced-word occurs 11 times indexed by ws-adv-ix
002250                          pic x(12).
002260 01  ws-advanced-word-values redefines ws-advanced-words.
002270     05  filler pic x(12) value "sous vide   ".
002280     05  filler pic x(12) value "tempering   ".
002290     05  filler pic x(12) value "emulsify    ".
002300     05  filler pic x(12) value "caramelize  ".
002310     05  filler pic x(12) value "braise      ".
002320     05  filler pic x(12) value "confit      ".
002330     05  filler pic x(12) value "deglaze     ".
002340     05  filler pic x(12) value "flambe      ".
002350     05  filler pic x(12) value "reduce      ".
002360     05  filler pic x(12) value "blanch      ".
002370     05  filler pic x(12) value "score       ".
002380
002390*>   Meat / dairy words used by the dietary-tag fallback rule.
002400 01  ws-meat-words.
002410     05  ws-meat-word occurs 5 times indexed by ws-meat-ix
002420                      pic x(8).
002430 01  ws-meat-word-values redefines ws-meat-words.
002440     05  filler pic x(8) value "chicken ".
002450     05  filler pic x(8) value "beef    ".
002460     05  filler pic x(8) value "pork    ".
002470     05  filler pic x(8) value "fish    ".
002480     05  filler pic x(8) value "meat    ".
002490
002500 01  ws-dairy-words.
002510     05  ws-dairy-word occurs 6 times indexed by ws-dairy-ix
002520                       pic x(8).
002530 01  ws-dairy-word-values redefines ws-dairy-words.
002540     05  filler pic x(8) value "milk    ".
002550     05  filler pic x(8) value "cheese  ".
002560     05  filler pic x(8) value "butter  ".
002570     05  filler pic x(8) value "cream   ".
002580     05  filler pic x(8) value "yogurt  ".
002590     05  filler pic x(8) value "whey    ".
002600
002610 01  ws-sweet-words.
002620     05  ws-sweet-word occurs 6 times indexed by ws-sweet-ix
002630                       pic x(14).
002640 01  ws-sweet-word-values redefines ws-sweet-words.
002650     05  filler pic x(14) value "sugar         ".
002660     05  filler pic x(14) value "chocolate     ".
002670     05  filler pic x(14) value "cocoa         ".
002680     05  filler pic x(14) value "honey         ".
002690     05  filler pic x(14) value "maple syrup   ".
002700     05  filler pic x(14) value "vanilla extrac".
002710
002720*>   Savory words used by the dessert fallback rule (U3) to make
002730*>   sure a sweet-ingredient hit does not override a clearly
002740*>   savory dish.
002750 01  ws-savory-words.
002760     05  ws-savory-word occurs 6 times indexed by ws-savory-ix
002770                        pic x(8).
002780 01  ws-savory-word-values redefines ws-savory-words.
002790     05  filler pic x(8) value "chicken ".
002800     05  filler pic x(8) value "beef    ".
002810     05  filler pic x(8) value "pork    ".
002820     05  filler pic x(8) value "fish    ".
002830     05  filler pic x(8) value "meat    ".
002840     05  filler pic x(8) value "pasta   ".
002850
002860*>   Cuisine keyword table (U3).  Each row carries the cuisine
002870*>   name once per keyword so the classifier can loop a single
002880*>   flat table instead of juggling fourteen private lists --
002890*>   the same flattening trick the shop used for BASIC-KEYWORDS
002900*>   when it grew past a handful of reserved words.
002910 01  ws-cuisine-table.
002920     05  ws-cuis-entry occurs 40 times indexed by ws-cuis-ix.
002930         10  ws-cuis-word        pic x(14) value spaces.
002940         10  ws-cuis-name        pic x(15) value spaces.
002950 01  ws-cuisine-table-values redefines ws-cuisine-table.
002960     05  filler pic x(29) value "pasta        italian      ".
002970     05  filler pic x(29) value "parmesan     italian      ".
002980     05  filler pic x(29) value "mozzarella   italian      ".
002990     05  filler pic x(29) value "italian      italian      ".
003000     05  filler pic x(29) value "risotto      italian      ".
003010     05  filler pic x(29) value "taco         mexican      ".
003020     05  filler pic x(29) value "tortilla     mexican      ".
003030     05  filler pic x(29) value "salsa        mexican      ".
003040     05  filler pic x(29) value "mexican      mexican      ".
003050     05  filler pic x(29) value "jalapeno     mexican      ".
003060     05  filler pic x(29) value "soy sauce    chinese      ".
003070     05  filler pic x(29) value "wok          chinese      ".
003080     05  filler pic x(29) value "chinese      chinese      ".
003090     05  filler pic x(29) value "stir-fry     chinese      ".
003100     05  filler pic x(29) value "hoisin       chinese      ".
003110     05  filler pic x(29) value "miso         japanese     ".
003120     05  filler pic x(29) value "sushi        japanese     ".
003130     05  filler pic x(29) value "japanese     japanese     ".
003140     05  filler pic x(29) value "teriyaki     japanese     ".
003150     05  filler pic x(29) value "wasabi       japanese     ".
003160     05  filler pic x(29) value "curry        thai         ".
003170     05  filler pic x(29) value "lemongrass   thai         ".
003180     05  filler pic x(29) value "thai         thai         ".
003190     05  filler pic x(29) value "fish sauce   thai         ".
003200     05  filler pic x(29) value "masala       indian       ".
003210     05  filler pic x(29) value "tandoori     indian       ".
003220     05  filler pic x(29) value "indian       indian       ".
003230     05  filler pic x(29) value "naan         indian       ".
003240     05  filler pic x(29) value "baguette     french       ".
003250     05  filler pic x(29) value "croissant    french       ".
003260     05  filler pic x(29) value "french       french       ".
003270     05  filler pic x(29) value "feta         greek        ".
003280     05  filler pic x(29) value "tzatziki     greek        ".
003290     05  filler pic x(29) value "greek        greek        ".
003300     05  filler pic x(29) value "kimchi       korean       ".
003310     05  filler pic x(29) value "gochujang    korean       ".
003320     05  filler pic x(29) value "korean       korean       ".
003330     05  filler pic x(29) value "pho          vietnamese   ".
003340     05  filler pic x(29) value "vietnamese   vietnamese   ".
003350     05  filler pic x(29) value "paella       spanish      ".
003360     05  filler pic x(29) value "spanish      spanish      ".
003370
003380*>   Meal-type keyword table (U3), table order sets the tie
003390*>   order called for by the classify rule (breakfast before
003400*>   lunch before dinner before dessert before snack).
003410 01  ws-mealtype-table.
003420     05  ws-meal-entry occurs 26 times indexed by ws-meal-ix.
003430         10  ws-meal-word        pic x(14) value spaces.
003440         10  ws-meal-type        pic x(9)  value spaces.
003450 01  ws-mealtype-table-values redefines ws-mealtype-table.
003460     05  filler pic x(23) value "pancake      breakfast".
003470     05  filler pic x(23) value "omelet       breakfast".
003480     05  filler pic x(23) value "breakfast    breakfast".
003490     05  filler pic x(23) value "cereal       breakfast".
003500     05  filler pic x(23) value "bacon        breakfast".
003510     05  filler pic x(23) value "sandwich     lunch    ".
003520     05  filler pic x(23) value "lunch        lunch    ".
003530     05  filler pic x(23) value "wrap         lunch    ".
003540     05  filler pic x(23) value "salad        lunch    ".
003550     05  filler pic x(23) value "casserole    dinner   ".
003560     05  filler pic x(23) value "roast        dinner   ".
003570     05  filler pic x(23) value "dinner       dinner   ".
003580     05  filler pic x(23) value "supper       dinner   ".
003590     05  filler pic x(23) value "entree       dinner   ".
003600     05  filler pic x(23) value "cake         dessert  ".
003610     05  filler pic x(23) value "cookie       dessert  ".
003620     05  filler pic x(23) value "pie          dessert  ".
003630     05  filler pic x(23) value "dessert      dessert  ".
003640     05  filler pic x(23) value "brownie      dessert  ".
003650     05  filler pic x(23) value "ice cream    dessert  ".
003660     05  filler pic x(23) value "chips        snack    ".
003670     05  filler pic x(23) value "snack        snack    ".
003680     05  filler pic x(23) value "dip          snack    ".
003690     05  filler pic x(23) value "popcorn      snack    ".
003700     05  filler pic x(23) value "trail mix    snack    ".
003710     05  filler pic x(23) value "pretzel      snack    ".
003720
003730*>   Dietary-tag keyword table (U3 explicit-tag pass).
003740 01  ws-diettag-table.
003750     05  ws-diet-entry occurs 13 times indexed by ws-diet-ix.
003760         10  ws-diet-word        pic x(14) value spaces.
003770         10  ws-diet-tag         pic x(14) value spaces.
003780 01  ws-diettag-table-values redefines ws-diettag-table.
003790     05  filler pic x(28) value "vegetarian   vegetarian  ".
003800     05  filler pic x(28) value "vegan        vegan       ".
003810     05  filler pic x(28) value "gluten-free  gluten-free ".
003820     05  filler pic x(28) value "dairy-free   dairy-free  ".
003830     05  filler pic x(28) value "keto         keto        ".
003840     05  filler pic x(28) value "paleo        paleo       ".
003850     05  filler pic x(28) value "whole30      whole30     ".
003860     05  filler pic x(28) value "low-fat      low-fat     ".
003870     05  filler pic x(28) value "sugar-free   sugar-free  ".
003880     05  filler pic x(28) value "nut-free     nut-free    ".
003890     05  filler pic x(28) value "soy-free     soy-free    ".
003900     05  filler pic x(28) value "kosher       kosher      ".
003910     05  filler pic x(28) value "halal        halal       ".
003920
003930*>   Difficulty explicit-keyword table (U3), checked in table
003940*>   order so easy beats medium beats hard when more than one
003950*>   word appears, matching the rule's stated priority.  Grew
003960*>   to 11 rows when QA found "complex" scoring recipes blank
003970*>   instead of hard.
003980 01  ws-difficulty-table.
003990     05  ws-diff-entry occurs 11 times indexed by ws-diff-ix.
004000         10  ws-diff-word        pic x(12) value spaces.
004010         10  ws-diff-level       pic x(6)  value spaces.
004020 01  ws-difficulty-table-values redefines ws-difficulty-table.
004030     05  filler pic x(18) value "beginner    easy  ".
004040     05  filler pic x(18) value "simple      easy  ".
004050     05  filler pic x(18) value "quick       easy  ".
004060     05  filler pic x(18) value "easy        easy  ".
004070     05  filler pic x(18) value "intermediatemedium".
004080     05  filler pic x(18) value "medium      medium".
004090     05  filler pic x(18) value "advanced    hard  ".
004100     05  filler pic x(18) value "difficult   hard  ".
004110     05  filler pic x(18) value "hard        hard  ".
004120     05  filler pic x(18) value "challenging hard  ".
004130     05  filler pic x(18) value "complex     hard  ".
