000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1988-03-08
000130* Last Modified: 1988-03-08
000140* Purpose: FD layout for RECIPE-ING-LINKS -- one row per surviving
000150*          ingredient on a loaded recipe, written in order index
000160*          sequence behind its owning MST-RECIPE-ID.
000170* Tectonics: ./build.sh
000180******************************************************************
000190 01  recipe-ingredient-link-record.
000200     05  lnk-recipe-id          pic 9(5).
000210     05  lnk-order-ix           pic 9(2).
000220     05  lnk-ingredient-id      pic 9(4).
000230     05  lnk-measurement-id     pic 9(3).
000240     05  lnk-amount             pic s9(5)v99.
000250     05  lnk-amount-flag        pic x(1).
000260         88  lnk-amount-present value "Y".
000270         88  lnk-amount-absent  value "N".
000280     05  lnk-notes              pic x(40).
000290     05  filler                 pic x(10).
