000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1988-03-08
000130* Last Modified: 1988-03-08
000140* Purpose: FD layout for MASTER-RECIPES -- the loaded recipe
000150*          master produced by the load pass.
000160* Tectonics: ./build.sh
000170******************************************************************
000180 01  master-recipe-record.
000190     05  mst-recipe-id          pic 9(5).
000200     05  mst-title              pic x(80).
000210     05  mst-desc               pic x(200).
000220     05  mst-prep-min           pic 9(4).
000230     05  mst-cook-min           pic 9(4).
000240     05  mst-total-min          pic 9(4).
000250     05  mst-difficulty         pic x(6).
000260     05  mst-cuisine            pic x(15).
000270     05  mst-meal-type          pic x(9).
000280     05  mst-diet-tags          pic x(60).
000290     05  mst-ing-count          pic 9(2).
000300     05  filler                 pic x(30).
