000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1988-03-07
000130* Last Modified: 1988-03-07
000140* Purpose: FD layout for RAW-RECIPES, the incoming recipe extract.
000150*          One row per source recipe, entry numbers assigned by
000160*          the extract job that precedes this run.
000170* Tectonics: ./build.sh
000180******************************************************************
000190 01  raw-recipe-record.
000200     05  raw-entry-no           pic 9(5).
000210     05  raw-title              pic x(80).
000220     05  raw-format             pic x(1).
000230         88  raw-format-structured value "S".
000240         88  raw-format-text       value "T".
000250     05  raw-text               pic x(500).
000260     05  raw-ing-count          pic 9(2).
000270     05  raw-ing-line occurs 10 times
000280                      pic x(60).
000290     05  raw-dir-count          pic 9(2).
000300     05  raw-dir-line occurs 10 times
000310                      pic x(100).
000320     05  filler                pic x(20).
