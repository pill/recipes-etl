000100******************************************************************
000110* Author: R. Kowalczyk
000120* Create Date: 1988-03-07
000130* Last Modified: 1988-03-07
000140* Purpose: Run-total counters (R7) shared by the stage driver,
000150*          the load driver, the main run program and the report
000160*          writer.  One copy of this block per pass.
000170* Tectonics: ./build.sh
000180******************************************************************
000190 01  ws-run-totals.
000200     05  ws-total-processed     pic 9(5) comp value zero.
000210     05  ws-total-successful    pic 9(5) comp value zero.
000220     05  ws-total-exists        pic 9(5) comp value zero.
000230     05  ws-total-failed        pic 9(5) comp value zero.
